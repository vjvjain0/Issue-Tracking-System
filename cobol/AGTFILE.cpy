000100*****************************************************************
000200* AGTFILE.CPYBK
000300* RECORD LAYOUT FOR AGENT-FILE (HELPDESK USER MASTER, AGENT/MANAGE
000400* I-O FORMAT: AGT-RECORD  FROM FILE AGENT-FILE  OF LIBRARY COMLIB
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* DLW 14/03/1987 - INITIAL VERSION, AGENT MASTER LAYOUT
000900* RAG 19/06/1991 - ADD AGT-ROLE TO DISTINGUISH AGENT FROM MANAGER,
001000*                  PRIOR RELEASE ASSUMED ALL USERS WERE AGENTS
001100* TLK 30/09/1998 - Y2K REMEDIATION - NO DATE FIELDS IN THIS RECORD
001200*                  COPYBOOK REVIEWED AND CLEARED BY Y2K TEAM
001300*****************************************************************
001400*
001500 05  AGT-RECORD                     PIC X(164).
001600*
001700     05  AGT-RECORD-R REDEFINES AGT-RECORD.
001800         06  AGT-ID                 PIC X(36).
001900*                                  UNIQUE AGENT IDENTIFIER (UUID)
002000         06  AGT-NAME               PIC X(60).
002100*                                  DISPLAY NAME
002200         06  AGT-EMAIL              PIC X(60).
002300*                                  EMAIL ADDRESS
002400         06  AGT-ROLE               PIC X(07).
002500             88  AGT-IS-AGENT              VALUE "AGENT  ".
002600             88  AGT-IS-MANAGER            VALUE "MANAGER".
002700         06  FILLER                 PIC X(01).
002800*                                  RESERVED FOR FUTURE EXPANSION
