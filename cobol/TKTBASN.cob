000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TKTBASN.
000300 AUTHOR.         R A GIBBS.
000400 INSTALLATION.   HELPDESK SYSTEMS - BATCH.
000500 DATE-WRITTEN.   20 JUL 1988.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION :  ASSIGNS UNASSIGNED TICKETS TO AGENTS.  A WORKLOAD
000900*               SCORE IS BUILT FOR EVERY AGENT FROM THE TICKETS
001000*               ALREADY ON THEIR PLATE, THEN UNASSIGNED TICKETS
001100*               ARE HANDED OUT ROUND-ROBIN, LEAST-LOADED AGENT
001200*               FIRST, ONE PRIORITY BAND AT A TIME (HIGH, THEN
001300*               MEDIUM, THEN LOW).  RUN HOURLY FROM THE
001400*               HELPDESK SCHEDULER.
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* MOD.#  INIT   DATE        DESCRIPTION
001900* ------ ------ ----------  -----------------------------------
002000* -      RAG    20/07/1988  INITIAL VERSION - PLAIN ROUND-ROBIN
002100*                           ASSIGNMENT OF UNASSIGNED TICKETS, NO
002200*                           WORKLOAD WEIGHTING
002300* -      DLW    11/01/1990  FIX - TICKETS WITH BLANK PRIORITY
002400*                           WERE PICKED UP BY THE ROUND-ROBIN
002500*                           PASS, SVC REQUEST 90-006
002600* -      RAG    19/06/1991  AGENT TABLE NOW EXCLUDES AGT-ROLE
002700*                           OF MANAGER, PRIOR VERSION ASSIGNED
002800*                           TICKETS TO MANAGERS TOO
002900* Y2K01  TLK    30/09/1998  Y2K REMEDIATION - TKT-UPDATED-AT       BAS021Y
003000*                           STAMP NOW WRITTEN AS FULL CCYYMMDD     BAS022Y
003100* Y2K02  TLK    11/01/1999  Y2K SIGN-OFF - TEST PLAN TKT-Y2K-04    BAS023Y
003200*                           PASSED FOR THIS PROGRAM
003300* -      PMN    08/07/2004  ADD ACTIVITY-LOG-FILE OUTPUT, ONE
003400*                           LINE PER TICKET ASSIGNED, TICKET
003500*                           HD-2004-118
003600* -      JBL    17/02/2011  MAJOR REWRITE - REPLACED THE OLD
003700*                           PLAIN ROUND-ROBIN WITH THE WORKLOAD-
003800*                           SCORE BASED ASSIGNMENT ENGINE.
003900*                           AGENT TABLE IS NOW SCORED (0.5 HIGH
004000*                           + 0.3 MEDIUM + 0.2 LOW ACTIVE TICKET
004100*                           COUNT) AND SORTED LOW-TO-HIGH BEFORE
004200*                           EACH PRIORITY BAND IS HANDED OUT, SO
004300*                           THE LEAST-LOADED AGENT GOES FIRST.
004400*                           TICKET HD-2011-063
004500* -      JBL    03/05/2011  FIX - SORT WAS NOT STABLE, TWO
004600*                           AGENTS TIED ON SCORE COULD SWAP
004700*                           ORDER BETWEEN PRIORITY BANDS.
004800*                           COMPARE NOW USES A STRICT GREATER-
004900*                           THAN TEST, HD-2011-079
005000* -      JBL    14/09/2012  ADD WARNING MESSAGE FOR THE NO-
005100*                           AGENTS-ON-FILE CASE, HD-2012-031
005200* -      JBL    09/05/2013  ADDED PARAGRAPH-LEVEL NARRATIVE BELOW,
005300*                           NO CODE CHANGE, HD-2013-041
005400*=================================================================
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                   UPSI-0 IS UPSI-SWITCH-0
006200                     ON  STATUS IS U0-ON
006300                     OFF STATUS IS U0-OFF.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*                              AGENT ROSTER - READ ONCE AT START
006800*                              OF RUN TO BUILD THE WORKLOAD TABLE.
006900     SELECT AGENT-FILE         ASSIGN TO AGENTF
007000            ORGANIZATION       IS SEQUENTIAL
007100            FILE STATUS        IS WK-C-FILE-STATUS.
007200*                              TICKET MASTER - OPENED INPUT-ONLY
007300*                              TO BUILD THE WORKLOAD TALLY, THEN
007400*                              REOPENED I-O ONCE PER PRIORITY BAND
007500*                              TO CARRY OUT THE ASSIGNMENTS.
007600     SELECT TICKET-FILE        ASSIGN TO TICKETF
007700            ORGANIZATION       IS SEQUENTIAL
007800            FILE STATUS        IS WK-C-FILE-STATUS.
007900*                              AUDIT TRAIL - ONE LINE WRITTEN PER
008000*                              TICKET THIS RUN HANDS OUT.
008100     SELECT ACTIVITY-LOG-FILE  ASSIGN TO ACTLOGF
008200            ORGANIZATION       IS SEQUENTIAL
008300            FILE STATUS        IS WK-C-FILE-STATUS.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  AGENT-FILE
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS AGT-FILE-REC.
009000 01  AGT-FILE-REC.
009100     COPY AGTFILE.
009200*
009300 FD  TICKET-FILE
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS TKT-FILE-REC.
009600 01  TKT-FILE-REC.
009700     COPY TKTFILE.
009800*
009900 FD  ACTIVITY-LOG-FILE
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS LOG-FILE-REC.
010200 01  LOG-FILE-REC.
010300     COPY TKTLOGG.
010400*
010500 WORKING-STORAGE SECTION.
010600 01  FILLER                    PIC X(24) VALUE
010700     "** PROGRAM TKTBASN **".
010800*
010900*                              STANDALONE WORK COUNTERS - NOT PART
011000*                              OF ANY GROUP, SO THEY CAN BE
011100*                              RESET BY A SINGLE MOVE ZERO WITHOUT
011200*                              DISTURBING A SURROUNDING RECORD.
011300 77  WK-N-WLD-CNT              PIC 9(04) COMP VALUE ZERO.
011400*                              COUNT OF AGENT ROWS LOADED INTO
011500*                              WK-WLD-TABLE BY A200 BELOW.
011600 77  WK-N-WLD-IDX              PIC 9(04) COMP VALUE ZERO.
011700*                              SUBSCRIPT SET BY A330-FIND-AGENT-
011800*                              INDEX, ALSO RE-USED AS THE SORT/
011900*                              SCORE SUBSCRIPT IN A400/A410.
012000 77  WK-N-SRCH-SUB             PIC 9(04) COMP VALUE ZERO.
012100*                              RUNS THE LINEAR SEARCH IN A330/A340
012200 77  WK-N-RR-IDX               PIC 9(04) COMP VALUE ZERO.
012300*                              ROUND-ROBIN POINTER - RESET TO 1 AT
012400*                              THE TOP OF EACH PRIORITY BAND BY
012500*                              B000 BELOW, THEN ADVANCED (WRAPPING
012600*                              BY B400 EACH TIME A TICKET IS GIVEN
012700*                              OUT.
012800 77  WK-N-SRT-I                PIC 9(04) COMP VALUE ZERO.
012900 77  WK-N-SRT-J                PIC 9(04) COMP VALUE ZERO.
013000 77  WK-N-SRT-K                PIC 9(04) COMP VALUE ZERO.
013100*                              BUBBLE-SORT OUTER/INNER/SWAP-TARGET
013200*                              SUBSCRIPTS FOR B200-B220 BELOW.
013300*
013400 01  WK-C-COMMON.
013500     COPY TKTCMWS.
013600*
013700 01  WK-N-ACCEPT-DATE          PIC 9(06).
013800 01  WK-N-ACCEPT-DATE-R REDEFINES WK-N-ACCEPT-DATE.
013900     05  WK-N-ACCDT-YY         PIC 9(02).
014000     05  WK-N-ACCDT-MM         PIC 9(02).
014100     05  WK-N-ACCDT-DD         PIC 9(02).
014200*
014300 01  WK-N-ACCEPT-TIME          PIC 9(08).
014400*
014500*                              AGENT WORKLOAD TABLE - ONE ENTRY
014600*                              PER AGENT, BUILT FRESH EACH RUN.
014700*                              500 AGENTS IS WAY MORE THAN THE
014800*                              SHOP HAS EVER HAD ON THE ROSTER.
014900 01  WK-WLD-TABLE.
015000     05  WLD-ENTRY OCCURS 500 TIMES.
015100         10  WLD-AGENT-ID          PIC X(36).
015200         10  WLD-AGENT-NAME        PIC X(60).
015300         10  WLD-NOT-STARTED-CNT   PIC 9(05) COMP VALUE ZERO.
015400         10  WLD-IN-PROGRESS-CNT   PIC 9(05) COMP VALUE ZERO.
015500         10  WLD-HIGH-CNT          PIC 9(05) COMP VALUE ZERO.
015600         10  WLD-MEDIUM-CNT        PIC 9(05) COMP VALUE ZERO.
015700         10  WLD-LOW-CNT           PIC 9(05) COMP VALUE ZERO.
015800         10  WLD-SCORE             PIC 9(05)V9(03) VALUE ZERO.
015900         10  FILLER                PIC X(05) VALUE SPACES.
016000*
016100*                              ONE-ROW SWAP AREA FOR THE BUBBLE
016200*                              SORT IN B220 BELOW - MUST STAY THE
016300*                              SAME SHAPE AS WLD-ENTRY ABOVE SINCE
016400*                              WHOLE-GROUP MOVES PASS THROUGH IT.
016500 01  WK-WLD-SWAP-ENTRY.
016600     05  WLD-SWAP-AGENT-ID         PIC X(36).
016700     05  WLD-SWAP-AGENT-NAME       PIC X(60).
016800     05  WLD-SWAP-NOT-STARTED-CNT  PIC 9(05) COMP.
016900     05  WLD-SWAP-IN-PROGRESS-CNT  PIC 9(05) COMP.
017000     05  WLD-SWAP-HIGH-CNT         PIC 9(05) COMP.
017100     05  WLD-SWAP-MEDIUM-CNT       PIC 9(05) COMP.
017200     05  WLD-SWAP-LOW-CNT          PIC 9(05) COMP.
017300     05  WLD-SWAP-SCORE            PIC 9(05)V9(03).
017400     05  FILLER                    PIC X(05) VALUE SPACES.
017500*
017600 01  WK-C-ASSIGN-WORK.
017700     05  WK-C-CURRENT-PRIORITY PIC X(06) VALUE SPACES.
017800     05  WK-C-NO-AGENTS-SW     PIC X(01) VALUE "N".
017900         88  WK-C-NO-AGENTS            VALUE "Y".
018000     05  WK-N-CNT-BUCKET       PIC 9(05) COMP VALUE ZERO.
018100     05  WK-N-CNT-HIGH-ASSIGN  PIC 9(05) COMP VALUE ZERO.
018200     05  WK-N-CNT-MED-ASSIGN   PIC 9(05) COMP VALUE ZERO.
018300     05  WK-N-CNT-LOW-ASSIGN   PIC 9(05) COMP VALUE ZERO.
018400     05  FILLER                PIC X(06) VALUE SPACES.
018500*
018600 PROCEDURE DIVISION.
018700*
018800*                              DRIVER PARAGRAPH.  LOAD THE AGENT
018900*                              ROSTER, TALLY EACH AGENT'S CURRENT
019000*                              ACTIVE LOAD, SCORE EVERY AGENT, THE
019100*                              HAND OUT UNASSIGNED TICKETS ONE
019200*                              PRIORITY BAND AT A TIME - ALL OF
019300*                              HIGH FIRST, THEN ALL OF MEDIUM, THE
019400*                              ALL OF LOW - SO A LATE-ARRIVING HIG
019500*                              PRIORITY TICKET NEVER WAITS BEHIND
019600*                              BACKLOG OF LOWER-PRIORITY WORK.  IF
019700*                              THE AGENT FILE CAME UP EMPTY, SKIP
019800*                              THE ASSIGNMENT PASSES ENTIRELY AND
019900*                              LET Z100 BELOW WARN ABOUT IT.
020000 MAIN-MODULE.
020100     PERFORM A000-INITIALIZATION
020200        THRU A099-INITIALIZATION-EX.
020300     PERFORM A200-LOAD-AGENT-TABLE
020400        THRU A299-LOAD-AGENT-TABLE-EX.
020500     PERFORM A300-BUILD-WORKLOAD
020600        THRU A399-BUILD-WORKLOAD-EX.
020700     IF  WK-N-WLD-CNT > ZERO
020800         PERFORM A400-COMPUTE-WORKLOAD-SCORE
020900            THRU A499-COMPUTE-WORKLOAD-SCORE-EX
021000         MOVE "HIGH  "           TO WK-C-CURRENT-PRIORITY
021100         PERFORM B000-PROCESS-BUCKET
021200            THRU B099-PROCESS-BUCKET-EX
021300         MOVE "MEDIUM"           TO WK-C-CURRENT-PRIORITY
021400         PERFORM B000-PROCESS-BUCKET
021500            THRU B099-PROCESS-BUCKET-EX
021600         MOVE "LOW   "           TO WK-C-CURRENT-PRIORITY
021700         PERFORM B000-PROCESS-BUCKET
021800            THRU B099-PROCESS-BUCKET-EX
021900     ELSE
022000         SET WK-C-NO-AGENTS TO TRUE
022100     END-IF.
022200     PERFORM Z000-END-PROGRAM-ROUTINE
022300        THRU Z099-END-PROGRAM-ROUTINE-EX.
022400     GOBACK.
022500*
022600*----------------------------------------------------------------*
022700 A000-INITIALIZATION.
022800*----------------------------------------------------------------*
022900*          OPEN THE LOG FOR EXTEND (IT ALREADY EXISTS - TKTBSLA
023000*          CREATED IT EARLIER IN THE NIGHTLY STREAM) AND WINDOW
023100*          TODAY'S RUN DATE BEFORE ANY ASSIGNMENT WORK STARTS.
023200     OPEN EXTEND ACTIVITY-LOG-FILE.
023300     IF  NOT WK-C-SUCCESSFUL
023400         DISPLAY "TKTBASN - OPEN FILE ERROR - ACTIVITY-LOG"
023500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023600         GO TO Y900-ABNORMAL-TERMINATION
023700     END-IF.
023800     ACCEPT WK-N-ACCEPT-DATE FROM DATE.
023900     PERFORM A050-WINDOW-RUN-DATE
024000        THRU A059-WINDOW-RUN-DATE-EX.
024100     ACCEPT WK-N-ACCEPT-TIME FROM TIME.
024200     MOVE WK-N-ACCEPT-TIME      TO WK-N-RUN-TIME.
024300 A099-INITIALIZATION-EX.
024400     EXIT.
024500*
024600*----------------------------------------------------------------*
024700 A050-WINDOW-RUN-DATE.
024800*----------------------------------------------------------------*
024900*          Y2K WINDOWING - A 2-DIGIT YEAR BELOW 50 IS 20XX,
025000*          50 OR ABOVE IS 19XX.  SEE CHANGE Y2K01 ABOVE.  SAME
025100*          RULE AS TKTBSLA AND TKTBSCR USE - KEEP ALL THREE IN
025200*          STEP IF THIS WINDOW EVER HAS TO MOVE.
025300     IF  WK-N-ACCDT-YY < 50
025400         MOVE 20              TO WK-N-RUN-DATE-CC
025500     ELSE
025600         MOVE 19              TO WK-N-RUN-DATE-CC
025700     END-IF.
025800     MOVE WK-N-ACCDT-YY        TO WK-N-RUN-DATE-YY.
025900     MOVE WK-N-ACCDT-MM        TO WK-N-RUN-DATE-MM.
026000     MOVE WK-N-ACCDT-DD        TO WK-N-RUN-DATE-DD.
026100     COMPUTE WK-N-RUN-CCYYMMDD =
026200           WK-N-RUN-DATE-CC * 1000000
026300         + WK-N-RUN-DATE-YY * 10000
026400         + WK-N-RUN-DATE-MM * 100
026500         + WK-N-RUN-DATE-DD.
026600 A059-WINDOW-RUN-DATE-EX.
026700     EXIT.
026800*
026900*----------------------------------------------------------------*
027000 A100-READ-AGENT.
027100*----------------------------------------------------------------*
027200*          ONE READ, ONE AGENT ROW.  AT-END SETS THE SWITCH
027300*          RATHER THAN BRANCHING, SO A200'S PERFORM ... UNTIL
027400*          BELOW IS THE ONLY LOOP EXIT.
027500     READ AGENT-FILE
027600         AT END
027700             MOVE "Y" TO WK-C-EOF-AGENT-SW
027800     END-READ.
027900 A199-READ-AGENT-EX.
028000     EXIT.
028100*
028200*----------------------------------------------------------------*
028300 A200-LOAD-AGENT-TABLE.
028400*----------------------------------------------------------------*
028500*          READ THE ENTIRE AGENT FILE INTO WK-WLD-TABLE ONE TIME.
028600*          A210 BELOW ONLY KEEPS ROWS WHERE AGT-IS-AGENT IS TRUE -
028700*          SEE THE RAG 19/06/1991 CHANGE ABOVE, WHICH STOPPED
028800*          MANAGERS FROM BEING HANDED TICKETS BY THIS JOB.
028900     OPEN INPUT AGENT-FILE.
029000     IF  NOT WK-C-SUCCESSFUL
029100         DISPLAY "TKTBASN - OPEN FILE ERROR - AGENT-FILE"
029200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029300         GO TO Y900-ABNORMAL-TERMINATION
029400     END-IF.
029500     MOVE "N" TO WK-C-EOF-AGENT-SW.
029600     PERFORM A100-READ-AGENT
029700        THRU A199-READ-AGENT-EX.
029800     PERFORM A210-ADD-AGENT-ENTRY
029900        THRU A219-ADD-AGENT-ENTRY-EX
030000        UNTIL WK-C-EOF-AGENT.
030100     CLOSE AGENT-FILE.
030200     IF  NOT WK-C-SUCCESSFUL
030300         DISPLAY "TKTBASN - CLOSE FILE ERROR - AGENT-FILE"
030400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030500     END-IF.
030600 A299-LOAD-AGENT-TABLE-EX.
030700     EXIT.
030800*
030900*----------------------------------------------------------------*
031000 A210-ADD-AGENT-ENTRY.
031100*----------------------------------------------------------------*
031200*          APPEND ONE ROW TO WK-WLD-TABLE FOR EACH AGENT-ROLE
031300*          AGENT READ.  COUNTS ARE ZEROED HERE RATHER THAN LEFT
031400*          TO THE TABLE'S VALUE CLAUSE BECAUSE THIS PROGRAM RUNS
031500*          ONCE PER HOUR - THE TABLE HOLDS WHATEVER WAS LEFT IN
031600*          STORAGE FROM THE LAST RUN UNTIL THIS PARAGRAPH CLEARS
031700*          EACH ROW IT FILLS.
031800     IF  AGT-IS-AGENT
031900         ADD 1                        TO WK-N-WLD-CNT
032000         MOVE AGT-ID          TO WLD-AGENT-ID(WK-N-WLD-CNT)
032100         MOVE AGT-NAME        TO WLD-AGENT-NAME(WK-N-WLD-CNT)
032200         MOVE ZERO TO WLD-NOT-STARTED-CNT(WK-N-WLD-CNT)
032300                      WLD-IN-PROGRESS-CNT(WK-N-WLD-CNT)
032400                      WLD-HIGH-CNT(WK-N-WLD-CNT)
032500                      WLD-MEDIUM-CNT(WK-N-WLD-CNT)
032600                      WLD-LOW-CNT(WK-N-WLD-CNT)
032700         MOVE ZERO            TO WLD-SCORE(WK-N-WLD-CNT)
032800     END-IF.
032900     PERFORM A100-READ-AGENT
033000        THRU A199-READ-AGENT-EX.
033100 A219-ADD-AGENT-ENTRY-EX.
033200     EXIT.
033300*
033400*----------------------------------------------------------------*
033500 A300-BUILD-WORKLOAD.
033600*----------------------------------------------------------------*
033700*          FIRST PASS OVER THE TICKET MASTER - INPUT ONLY, NO
033800*          ASSIGNMENT DONE HERE.  EVERY TICKET ALREADY ASSIGNED
033900*          AND STILL OPEN IS TALLIED AGAINST ITS AGENT'S ROW IN
034000*          WK-WLD-TABLE SO A400 BELOW CAN SCORE EACH AGENT'S
034100*          CURRENT LOAD BEFORE ANY NEW WORK IS HANDED OUT.
034200     OPEN INPUT TICKET-FILE.
034300     IF  NOT WK-C-SUCCESSFUL
034400         DISPLAY "TKTBASN - OPEN FILE ERROR - TICKET-FILE"
034500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034600         GO TO Y900-ABNORMAL-TERMINATION
034700     END-IF.
034800     MOVE "N" TO WK-C-EOF-TICKET-SW.
034900     PERFORM A310-READ-TICKET-TALLY
035000        THRU A319-READ-TICKET-TALLY-EX.
035100     PERFORM A320-TALLY-ONE-TICKET
035200        THRU A329-TALLY-ONE-TICKET-EX
035300        UNTIL WK-C-EOF-TICKET.
035400     CLOSE TICKET-FILE.
035500     IF  NOT WK-C-SUCCESSFUL
035600         DISPLAY "TKTBASN - CLOSE FILE ERROR - TICKET-FILE"
035700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035800     END-IF.
035900 A399-BUILD-WORKLOAD-EX.
036000     EXIT.
036100*
036200*----------------------------------------------------------------*
036300 A310-READ-TICKET-TALLY.
036400*----------------------------------------------------------------*
036500     READ TICKET-FILE
036600         AT END
036700             MOVE "Y" TO WK-C-EOF-TICKET-SW
036800     END-READ.
036900 A319-READ-TICKET-TALLY-EX.
037000     EXIT.
037100*
037200*----------------------------------------------------------------*
037300 A320-TALLY-ONE-TICKET.
037400*----------------------------------------------------------------*
037500*          ONLY TICKETS THAT ARE BOTH ASSIGNED (AGENT ID NOT
037600*          BLANK) AND STILL ACTIVE (NOT STARTED OR IN PROGRESS)
037700*          COUNT AGAINST AN AGENT'S WORKLOAD - A RESOLVED OR
037800*          INVALID TICKET IS NO LONGER TAKING UP ANY OF THE
037900*          AGENT'S TIME, SO IT DOES NOT WEIGH DOWN THEIR SCORE.
038000     IF  TKT-ASSIGNED-AGENT-ID NOT = SPACES
038100         AND (TKT-NOT-STARTED OR TKT-IN-PROGRESS)
038200         PERFORM A330-FIND-AGENT-INDEX
038300            THRU A339-FIND-AGENT-INDEX-EX
038400         IF  WK-N-WLD-IDX > ZERO
038500             IF  TKT-NOT-STARTED
038600                 ADD 1 TO WLD-NOT-STARTED-CNT(WK-N-WLD-IDX)
038700             ELSE
038800                 ADD 1 TO WLD-IN-PROGRESS-CNT(WK-N-WLD-IDX)
038900             END-IF
039000*                                BUCKET THE ACTIVE TICKET BY ITS
039100*                                OWN PRIORITY SO A410 BELOW CAN
039200*                                WEIGHT HIGH-PRIORITY WORK MORE
039300*                                HEAVILY THAN LOW WHEN IT SCORES
039400*                                THIS AGENT.
039500             IF  TKT-PTY-HIGH
039600                 ADD 1 TO WLD-HIGH-CNT(WK-N-WLD-IDX)
039700             ELSE
039800                 IF  TKT-PTY-MEDIUM
039900                     ADD 1 TO WLD-MEDIUM-CNT(WK-N-WLD-IDX)
040000                 ELSE
040100                     IF  TKT-PTY-LOW
040200                         ADD 1 TO WLD-LOW-CNT(WK-N-WLD-IDX)
040300                     END-IF
040400                 END-IF
040500             END-IF
040600         END-IF
040700     END-IF.
040800     PERFORM A310-READ-TICKET-TALLY
040900        THRU A319-READ-TICKET-TALLY-EX.
041000 A329-TALLY-ONE-TICKET-EX.
041100     EXIT.
041200*
041300*----------------------------------------------------------------*
041400 A330-FIND-AGENT-INDEX.
041500*----------------------------------------------------------------*
041600*          LINEAR SEARCH OF THE WORKLOAD TABLE BY AGENT ID.  THE
041700*          TABLE IS SMALL (ONE ROW PER AGENT) SO A SEARCH ON EVERY
041800*          TICKET READ IS NOT WORTH OPTIMISING.  WK-N-WLD-IDX
041900*          COMES BACK ZERO IF THE TICKET'S ASSIGNED AGENT IS NOT
042000*          IN THE TABLE AT ALL - FOR EXAMPLE AN AGENT WHOSE ROLE
042100*          WAS CHANGED AWAY FROM AGENT SINCE THE TICKET WAS
042200*          ASSIGNED TO THEM.
042300     MOVE ZERO TO WK-N-WLD-IDX.
042400     MOVE "N"  TO WK-C-FOUND-SW.
042500     PERFORM A340-SEARCH-ONE-AGENT
042600        THRU A349-SEARCH-ONE-AGENT-EX
042700        VARYING WK-N-SRCH-SUB FROM 1 BY 1
042800        UNTIL WK-N-SRCH-SUB > WK-N-WLD-CNT OR WK-C-FOUND.
042900 A339-FIND-AGENT-INDEX-EX.
043000     EXIT.
043100*
043200*----------------------------------------------------------------*
043300 A340-SEARCH-ONE-AGENT.
043400*----------------------------------------------------------------*
043500     IF  WLD-AGENT-ID(WK-N-SRCH-SUB) = TKT-ASSIGNED-AGENT-ID
043600         MOVE WK-N-SRCH-SUB TO WK-N-WLD-IDX
043700         MOVE "Y"           TO WK-C-FOUND-SW
043800     END-IF.
043900 A349-SEARCH-ONE-AGENT-EX.
044000     EXIT.
044100*
044200*----------------------------------------------------------------*
044300 A400-COMPUTE-WORKLOAD-SCORE.
044400*----------------------------------------------------------------*
044500*          SCORE EVERY ROW IN THE TABLE ONE TIME, BEFORE ANY
044600*          TICKETS ARE HANDED OUT - SO ALL THREE PRIORITY BANDS
044700*          IN B000 BELOW WORK FROM THE SAME SNAPSHOT OF "WHO WAS
044800*          LEAST LOADED AT THE START OF THIS RUN", RATHER THAN A
044900*          SCORE THAT SHIFTS PARTWAY THROUGH THE HIGH-PRIORITY
045000*          PASS.
045100     PERFORM A410-COMPUTE-ONE-SCORE
045200        THRU A419-COMPUTE-ONE-SCORE-EX
045300        VARYING WK-N-WLD-IDX FROM 1 BY 1
045400        UNTIL WK-N-WLD-IDX > WK-N-WLD-CNT.
045500 A499-COMPUTE-WORKLOAD-SCORE-EX.
045600     EXIT.
045700*
045800*----------------------------------------------------------------*
045900 A410-COMPUTE-ONE-SCORE.
046000*----------------------------------------------------------------*
046100*          WEIGHTED SCORE - 0.5 PER ACTIVE HIGH-PRIORITY TICKET,
046200*          0.3 PER MEDIUM, 0.2 PER LOW.  A HIGH-PRIORITY TICKET
046300*          COUNTS FOR MORE OF AN AGENT'S SCORE THAN A LOW ONE
046400*          BECAUSE IT TAKES MORE OF THEIR ATTENTION - TWO AGENTS
046500*          WITH THE SAME RAW TICKET COUNT BUT DIFFERENT PRIORITY
046600*          MIXES SHOULD NOT LOOK EQUALLY LOADED.
046700     COMPUTE WLD-SCORE(WK-N-WLD-IDX) ROUNDED =
046800           (0.5 * WLD-HIGH-CNT(WK-N-WLD-IDX))
046900         + (0.3 * WLD-MEDIUM-CNT(WK-N-WLD-IDX))
047000         + (0.2 * WLD-LOW-CNT(WK-N-WLD-IDX)).
047100 A419-COMPUTE-ONE-SCORE-EX.
047200     EXIT.
047300*
047400*----------------------------------------------------------------*
047500 B000-PROCESS-BUCKET.
047600*----------------------------------------------------------------*
047700*          ONE CALL PER PRIORITY BAND (HIGH, MEDIUM, LOW).  THE
047800*          WORKLOAD TABLE IS RE-SORTED ASCENDING BY SCORE AND THE
047900*          ROUND-ROBIN POINTER RESET TO THE TOP EVERY TIME THIS
048000*          PARAGRAPH STARTS.  SEE CHANGE DATED 17/02/2011 ABOVE.
048100*          RE-SORTING BEFORE EVERY BAND MATTERS BECAUSE THE HIGH-
048200*          PRIORITY PASS CHANGES NOTHING IN WLD-SCORE ITSELF (THE
048300*          SCORE IS FIXED FOR THE WHOLE RUN BY A400 ABOVE) BUT THE
048400*          ROUND-ROBIN POINTER DOES NEED TO START BACK AT THE
048500*          LEAST-LOADED AGENT FOR EACH NEW BAND, NOT CARRY ON
048600*          FROM WHEREVER THE PREVIOUS BAND LEFT OFF.
048700     PERFORM B200-SORT-WORKLOAD-TABLE
048800        THRU B299-SORT-WORKLOAD-TABLE-EX.
048900     MOVE 1    TO WK-N-RR-IDX.
049000     MOVE ZERO TO WK-N-CNT-BUCKET.
049100     OPEN I-O TICKET-FILE.
049200     IF  NOT WK-C-SUCCESSFUL
049300         DISPLAY "TKTBASN - OPEN FILE ERROR - TICKET-FILE"
049400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049500         GO TO Y900-ABNORMAL-TERMINATION
049600     END-IF.
049700     MOVE "N" TO WK-C-EOF-TICKET-SW.
049800     PERFORM B100-READ-TICKET
049900        THRU B199-READ-TICKET-EX.
050000     PERFORM B300-ASSIGN-TICKET
050100        THRU B399-ASSIGN-TICKET-EX
050200        UNTIL WK-C-EOF-TICKET.
050300     CLOSE TICKET-FILE.
050400     IF  NOT WK-C-SUCCESSFUL
050500         DISPLAY "TKTBASN - CLOSE FILE ERROR - TICKET-FILE"
050600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050700     END-IF.
050800*                                SAVE THIS BAND'S COUNT UNDER ITS
050900*                                OWN NAME BEFORE THE NEXT CALL TO
051000*                                THIS PARAGRAPH ZEROES WK-N-CNT-
051100*                                BUCKET FOR THE NEXT PRIORITY.
051200     EVALUATE WK-C-CURRENT-PRIORITY
051300         WHEN "HIGH  "
051400             MOVE WK-N-CNT-BUCKET TO WK-N-CNT-HIGH-ASSIGN
051500         WHEN "MEDIUM"
051600             MOVE WK-N-CNT-BUCKET TO WK-N-CNT-MED-ASSIGN
051700         WHEN "LOW   "
051800             MOVE WK-N-CNT-BUCKET TO WK-N-CNT-LOW-ASSIGN
051900     END-EVALUATE.
052000 B099-PROCESS-BUCKET-EX.
052100     EXIT.
052200*
052300*----------------------------------------------------------------*
052400 B100-READ-TICKET.
052500*----------------------------------------------------------------*
052600*          ONE READ, ONE TICKET, WITHIN THE CURRENT PRIORITY
052700*          BAND'S OPEN/CLOSE SCOPE FOR TICKET-FILE.
052800     READ TICKET-FILE
052900         AT END
053000             MOVE "Y" TO WK-C-EOF-TICKET-SW
053100     END-READ.
053200 B199-READ-TICKET-EX.
053300     EXIT.
053400*
053500*----------------------------------------------------------------*
053600 B200-SORT-WORKLOAD-TABLE.
053700*----------------------------------------------------------------*
053800*          STABLE ASCENDING BUBBLE SORT ON WLD-SCORE.  COMPARE IS
053900*          STRICTLY GREATER-THAN SO AGENTS TIED ON SCORE NEVER
054000*          SWAP - SEE CHANGE DATED 03/05/2011 ABOVE.  A STABLE
054100*          SORT MATTERS HERE BECAUSE TWO AGENTS SITTING AT SCORE
054200*          ZERO (BOTH JUST CAME OFF LEAVE, SAY) SHOULD KEEP
054300*          WHATEVER ORDER THEY WERE LOADED IN FROM THE AGENT FILE
054400*          RATHER THAN FLIP-FLOPPING EVERY TIME THIS JOB RUNS.
054500     PERFORM B210-SORT-OUTER-PASS
054600        THRU B219-SORT-OUTER-PASS-EX
054700        VARYING WK-N-SRT-I FROM 1 BY 1
054800        UNTIL WK-N-SRT-I > WK-N-WLD-CNT - 1.
054900 B299-SORT-WORKLOAD-TABLE-EX.
055000     EXIT.
055100*
055200*----------------------------------------------------------------*
055300 B210-SORT-OUTER-PASS.
055400*----------------------------------------------------------------*
055500*          ONE OUTER PASS OF THE BUBBLE SORT - BUBBLES THE
055600*          LARGEST UNSORTED SCORE DOWN TO POSITION WK-N-WLD-CNT
055700*          MINUS WK-N-SRT-I, SAME AS THE TEXTBOOK ALGORITHM.
055800     PERFORM B220-SORT-INNER-COMPARE
055900        THRU B229-SORT-INNER-COMPARE-EX
056000        VARYING WK-N-SRT-J FROM 1 BY 1
056100        UNTIL WK-N-SRT-J > WK-N-WLD-CNT - WK-N-SRT-I.
056200 B219-SORT-OUTER-PASS-EX.
056300     EXIT.
056400*
056500*----------------------------------------------------------------*
056600 B220-SORT-INNER-COMPARE.
056700*----------------------------------------------------------------*
056800*          COMPARE TWO ADJACENT ROWS AND SWAP THE WHOLE ENTRY
056900*          (NOT JUST THE SCORE) THROUGH WK-WLD-SWAP-ENTRY WHEN
057000*          THEY ARE OUT OF ORDER, SO AN AGENT'S ID/NAME/COUNTS
057100*          MOVE TOGETHER WITH THEIR SCORE.
057200     COMPUTE WK-N-SRT-K = WK-N-SRT-J + 1.
057300     IF  WLD-SCORE(WK-N-SRT-J) > WLD-SCORE(WK-N-SRT-K)
057400         MOVE WLD-ENTRY(WK-N-SRT-J) TO WK-WLD-SWAP-ENTRY
057500         MOVE WLD-ENTRY(WK-N-SRT-K) TO WLD-ENTRY(WK-N-SRT-J)
057600         MOVE WK-WLD-SWAP-ENTRY     TO WLD-ENTRY(WK-N-SRT-K)
057700     END-IF.
057800 B229-SORT-INNER-COMPARE-EX.
057900     EXIT.
058000*
058100*----------------------------------------------------------------*
058200 B300-ASSIGN-TICKET.
058300*----------------------------------------------------------------*
058400*          A TICKET IS ELIGIBLE FOR THIS PASS ONLY IF IT IS STILL
058500*          UNASSIGNED AND ITS PRIORITY MATCHES THE BAND CURRENTLY
058600*          BEING WORKED - A LOW TICKET IS NEVER TOUCHED DURING THE
058700*          HIGH-PRIORITY PASS, EVEN IF AN AGENT IS SITTING IDLE.
058800     IF  TKT-ASSIGNED-AGENT-ID = SPACES
058900         AND TKT-PRIORITY = WK-C-CURRENT-PRIORITY
059000         PERFORM B400-WRITE-ASSIGNMENT
059100            THRU B499-WRITE-ASSIGNMENT-EX
059200     END-IF.
059300     PERFORM B100-READ-TICKET
059400        THRU B199-READ-TICKET-EX.
059500 B399-ASSIGN-TICKET-EX.
059600     EXIT.
059700*
059800*----------------------------------------------------------------*
059900 B400-WRITE-ASSIGNMENT.
060000*----------------------------------------------------------------*
060100*          HAND THE TICKET TO THE AGENT CURRENTLY POINTED AT BY
060200*          WK-N-RR-IDX, STAMP IT, REWRITE IT, LOG IT, THEN ADVANCE
060300*          THE ROUND-ROBIN POINTER - WRAPPING BACK TO ROW 1 WHEN
060400*          IT RUNS PAST THE LAST AGENT IN THE (NOW SCORE-SORTED)
060500*          TABLE - SO THE NEXT TICKET IN THIS BAND GOES TO THE
060600*          NEXT AGENT IN LINE REGARDLESS OF SCORE.
060700     MOVE WLD-AGENT-ID(WK-N-RR-IDX)   TO TKT-ASSIGNED-AGENT-ID.
060800     MOVE WLD-AGENT-NAME(WK-N-RR-IDX) TO TKT-ASSIGNED-AGENT-NAME.
060900     MOVE "Y"                        TO TKT-AUTO-ASSIGNED.
061000     MOVE WK-N-RUN-CCYYMMDD          TO TKT-UPDATED-DATE.
061100     MOVE WK-N-ACCEPT-TIME(1:6)      TO TKT-UPDATED-TIME.
061200     REWRITE TKT-FILE-REC.
061300     IF  NOT WK-C-SUCCESSFUL
061400         DISPLAY "TKTBASN - REWRITE ERROR - TICKET-FILE"
061500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
061600         GO TO Y900-ABNORMAL-TERMINATION
061700     END-IF.
061800     ADD 1 TO WK-N-CNT-BUCKET.
061900     ADD 1 TO WK-N-CNT-ASSIGNED.
062000     MOVE WK-N-RUN-CCYYMMDD          TO LOG-DATE.
062100     MOVE WK-N-ACCEPT-TIME(1:6)      TO LOG-TIME.
062200     MOVE "TICKET_AUTO_ASSIGNED"     TO LOG-EVENT-CODE.
062300     MOVE TKT-ID                     TO LOG-TICKET-ID.
062400     STRING WK-C-CURRENT-PRIORITY    DELIMITED BY SPACE
062500            " BUCKET - AGENT "       DELIMITED BY SIZE
062600            WLD-AGENT-ID(WK-N-RR-IDX) DELIMITED BY SPACE
062700            INTO LOG-REASON.
062800     WRITE LOG-FILE-REC.
062900     IF  NOT WK-C-SUCCESSFUL
063000         DISPLAY "TKTBASN - WRITE ERROR - ACTIVITY-LOG-FILE"
063100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
063200         GO TO Y900-ABNORMAL-TERMINATION
063300     END-IF.
063400     ADD 1 TO WK-N-RR-IDX.
063500     IF  WK-N-RR-IDX > WK-N-WLD-CNT
063600         MOVE 1 TO WK-N-RR-IDX
063700     END-IF.
063800 B499-WRITE-ASSIGNMENT-EX.
063900     EXIT.
064000*
064100*----------------------------------------------------------------*
064200 Y900-ABNORMAL-TERMINATION.
064300*----------------------------------------------------------------*
064400*          COME HERE ONLY ON A FILE ERROR THIS PROGRAM CANNOT
064500*          RECOVER FROM.  AGENT-FILE AND TICKET-FILE MAY OR MAY
064600*          NOT STILL BE OPEN DEPENDING ON WHERE THE ERROR WAS
064700*          DETECTED, SO BOTH ARE CLOSED UNCONDITIONALLY HERE
064800*          BEFORE HANDING OFF TO Z000 FOR THE ACTIVITY LOG.  THIS
064900*          PARAGRAPH NEVER RETURNS, WHICH IS WHY EVERY CALLER
065000*          ABOVE REACHES IT WITH GO TO RATHER THAN PERFORM.
065100     SET UPSI-SWITCH-0 TO ON.
065200     DISPLAY "TKTBASN - ABNORMAL TERMINATION".
065300     CLOSE AGENT-FILE TICKET-FILE.
065400     PERFORM Z000-END-PROGRAM-ROUTINE
065500        THRU Z099-END-PROGRAM-ROUTINE-EX.
065600     MOVE 16 TO RETURN-CODE.
065700     GOBACK.
065800*
065900*----------------------------------------------------------------*
066000 Z000-END-PROGRAM-ROUTINE.
066100*----------------------------------------------------------------*
066200*          CLOSE THE ACTIVITY LOG AND SHOW THE CONTROL TOTALS.
066300*          REACHED BOTH FROM THE NORMAL END OF MAIN-MODULE AND
066400*          FROM Y900 ABOVE ON AN ABEND.
066500     CLOSE ACTIVITY-LOG-FILE.
066600     IF  NOT WK-C-SUCCESSFUL
066700         DISPLAY "TKTBASN - CLOSE FILE ERROR - ACTIVITY-LOG"
066800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
066900     END-IF.
067000     PERFORM Z100-DISPLAY-CONTROL-TOTALS
067100        THRU Z199-DISPLAY-CONTROL-TOTALS-EX.
067200 Z099-END-PROGRAM-ROUTINE-EX.
067300     EXIT.
067400*
067500*----------------------------------------------------------------*
067600 Z100-DISPLAY-CONTROL-TOTALS.
067700*----------------------------------------------------------------*
067800*          ADDED BY THE PMN 08/07/2004 CHANGE ABOVE, EXTENDED BY
067900*          THE JBL 14/09/2012 CHANGE TO COVER THE NO-AGENTS CASE -
068000*          OPERATIONS WANTED TO SEE STRAIGHT AWAY, WITHOUT DIGGING
068100*          THROUGH THE ACTIVITY LOG, WHETHER THIS RUN ASSIGNED
068200*          ANYTHING AT ALL.
068300     IF  WK-C-NO-AGENTS
068400         DISPLAY "TKTBASN - WARNING - NO AGENTS ON FILE, NO"
068500         DISPLAY "          TICKETS WERE ASSIGNED THIS RUN"
068600     ELSE
068700         DISPLAY "TKTBASN - HIGH PRIORITY ASSIGNED    : "
068800                  WK-N-CNT-HIGH-ASSIGN
068900         DISPLAY "TKTBASN - MEDIUM PRIORITY ASSIGNED  : "
069000                  WK-N-CNT-MED-ASSIGN
069100         DISPLAY "TKTBASN - LOW PRIORITY ASSIGNED     : "
069200                  WK-N-CNT-LOW-ASSIGN
069300         DISPLAY "TKTBASN - GRAND TOTAL ASSIGNED      : "
069400                  WK-N-CNT-ASSIGNED
069500     END-IF.
069600 Z199-DISPLAY-CONTROL-TOTALS-EX.
069700     EXIT.
069800 END PROGRAM TKTBASN.
