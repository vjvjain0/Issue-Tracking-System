000100*****************************************************************
000200* TKTFILE.CPYBK
000300* RECORD LAYOUT FOR TICKET-FILE (HELPDESK TICKET MASTER)
000400* I-O FORMAT: TKT-RECORD  FROM FILE TICKET-FILE  OF LIBRARY COMLIB
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* DLW 14/03/1987 - INITIAL VERSION, TICKET MASTER LAYOUT
000900* RAG 19/06/1991 - ADD TKT-ASSIGNED-AGENT-NAME, USERS WERE ASKING
001000*                  THE SCREEN TO SHOW THE AGENT WITHOUT A LOOKUP
001100* TLK 30/09/1998 - Y2K REMEDIATION - EXPAND TKT-CREATED-AT,        TKF019Y
001200*                  TKT-UPDATED-AT AND TKT-CLOSED-AT DATE PORTIONS  TKF020Y
001300*                  FROM YYMMDD TO CCYYMMDD
001400* TLK 11/01/1999 - Y2K SIGN-OFF - TEST PLAN TKT-Y2K-04 PASSED      TKF021Y
001500* JBL 17/02/2011 - ADD TKT-AUTO-ASSIGNED FLAG, NEW ASSIGNMENT
001600*                  ENGINE, TICKET HD-2011-063
001700*****************************************************************
001800*
001900 05  TKT-RECORD                     PIC X(920).
002000*
002100     05  TKT-RECORD-R REDEFINES TKT-RECORD.
002200         06  TKT-ID                 PIC X(36).
002300*                                  UNIQUE TICKET IDENTIFIER (UUID)
002400         06  TKT-TITLE              PIC X(100).
002500*                                  SHORT TICKET TITLE
002600         06  TKT-DESCRIPTION         PIC X(500).
002700*                                  FREE-TEXT DESCRIPTION
002800         06  TKT-STATUS             PIC X(12).
002900*                                  NOT_STARTED/IN_PROGRESS/RESOLVE
003000*                                  INVALID
003100             88  TKT-NOT-STARTED           VALUE "NOT_STARTED ".
003200             88  TKT-IN-PROGRESS           VALUE "IN_PROGRESS ".
003300             88  TKT-RESOLVED              VALUE "RESOLVED    ".
003400             88  TKT-INVALID               VALUE "INVALID     ".
003500         06  TKT-PRIORITY           PIC X(06).
003600*                                  HIGH/MEDIUM/LOW OR SPACES (UNSE
003700             88  TKT-PTY-HIGH              VALUE "HIGH  ".
003800             88  TKT-PTY-MEDIUM            VALUE "MEDIUM".
003900             88  TKT-PTY-LOW               VALUE "LOW   ".
004000             88  TKT-PTY-UNSET             VALUE SPACES.
004100         06  TKT-ASSIGNED-AGENT-ID  PIC X(36).
004200*                                  AGENT ID, SPACES IF UNASSIGNED
004300         06  TKT-ASSIGNED-AGENT-NAME PIC X(60).
004400*                                  AGENT DISPLAY NAME, SPACES IF N
004500         06  TKT-CUSTOMER-EMAIL     PIC X(60).
004600*                                  CUSTOMER EMAIL
004700         06  TKT-CUSTOMER-NAME      PIC X(60).
004800*                                  CUSTOMER DISPLAY NAME
004900         06  TKT-CREATED-AT.
005000             10  TKT-CREATED-DATE   PIC 9(08).
005100*                                  CCYYMMDD
005200             10  TKT-CREATED-TIME   PIC 9(06).
005300*                                  HHMMSS
005400         06  TKT-CREATED-DATE-R REDEFINES TKT-CREATED-AT.
005500             10  TKT-CREATED-CC     PIC 9(02).
005600             10  TKT-CREATED-YY     PIC 9(02).
005700             10  TKT-CREATED-MM     PIC 9(02).
005800             10  TKT-CREATED-DD     PIC 9(02).
005900             10  FILLER             PIC 9(06).
006000         06  TKT-UPDATED-AT.
006100             10  TKT-UPDATED-DATE   PIC 9(08).
006200             10  TKT-UPDATED-TIME   PIC 9(06).
006300         06  TKT-CLOSED-AT.
006400             10  TKT-CLOSED-DATE    PIC 9(08).
006500*                                  ZERO IF STILL OPEN
006600             10  TKT-CLOSED-TIME    PIC 9(06).
006700         06  TKT-AUTO-ASSIGNED      PIC X(01).
006800             88  TKT-WAS-AUTO-ASSIGNED     VALUE "Y".
006900             88  TKT-WAS-MANUALLY-ASSIGNED VALUE "N".
007000         06  FILLER                 PIC X(07).
007100*                                  RESERVED FOR FUTURE EXPANSION
