000100*****************************************************************
000200* TKTVFUZ.CPYBK
000300* LINKAGE RECORD FOR CALL "TKTXFUZ" - FUZZY TEXT MATCH UTILITY
000400* CALLER SETS WK-VFUZ-FUNCTION AND THE INPUT FIELDS IT NEEDS;
000500* THE SUBROUTINE RETURNS ONLY THE OUTPUT FIELDS THAT APPLY TO
000600* THE FUNCTION REQUESTED.  UNUSED OUTPUT FIELDS ARE ZERO/SPACES.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* JBL 17/02/2011 - INITIAL VERSION, TO SUPPORT THE SEARCH-RANKING
001100*                  WORK UNDER TICKET HD-2011-063
001200* JBL 03/05/2011 - ADD WK-VFUZ-DESCRIPTION AND THE RELEVANCE
001300*                  SCORE FUNCTION, HD-2011-079
001400*****************************************************************
001500*
001600 01  WK-VFUZ-RECORD.
001700     05  WK-VFUZ-INPUT.
001800         10  WK-VFUZ-FUNCTION       PIC X(04).
001900*                                  "LEVN"=DISTANCE "SIMY"=SIMILARI
002000*                                  "FBWM"=FINDBESTWORDMATCH
002100*                                  "FMAT"=FUZZYMATCHES
002200*                                  "RELV"=CALCULATERELEVANCESCORE
002300         10  WK-VFUZ-QUERY          PIC X(500).
002400         10  WK-VFUZ-TARGET         PIC X(500).
002500*                                  CANDIDATE TEXT, OR TICKET TITLE
002600*                                  WHEN FUNCTION = "RELV"
002700         10  WK-VFUZ-DESCRIPTION    PIC X(500).
002800*                                  TICKET DESCRIPTION, RELV ONLY
002900         10  WK-VFUZ-THRESHOLD      PIC 9V999.
003000*                                  DEFAULT 0.700 IF CALLER SENDS Z
003100     05  WK-VFUZ-OUTPUT.
003200         10  WK-VFUZ-DISTANCE       PIC 9(04).
003300*                                  LEVENSHTEIN EDIT DISTANCE
003400         10  WK-VFUZ-SIMILARITY     PIC 9V999.
003500*                                  1 - (DISTANCE / MAX LENGTH)
003600         10  WK-VFUZ-MATCH-SCORE    PIC 9V999.
003700*                                  BEST WORD MATCH SCORE, 0/.9/1.0
003800*                                  OR COMPUTED SIMILARITY
003900         10  WK-VFUZ-MATCHED-SW     PIC X(01).
004000             88  WK-VFUZ-MATCHED           VALUE "Y".
004100             88  WK-VFUZ-NOT-MATCHED       VALUE "N".
004200         10  WK-VFUZ-RELEVANCE-SCORE PIC 9(05)V9(04).
004300         10  WK-VFUZ-ERROR-CD       PIC X(02).
004400*                                  SPACES IF NO ERROR
004500         10  FILLER                 PIC X(05) VALUE SPACES.
