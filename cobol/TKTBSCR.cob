000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TKTBSCR.
000300 AUTHOR.         R A GIBBS.
000400 INSTALLATION.   HELPDESK SYSTEMS - BATCH.
000500 DATE-WRITTEN.   19 JUN 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION :  WEEKLY PRODUCTIVITY SCORE RUN.  FOR EVERY AGENT
000900*               ON FILE, COUNTS HOW MANY TICKETS THEY CLOSED
001000*               (RESOLVED OR INVALID) DURING THE WEEK RUNNING
001100*               MONDAY THROUGH SUNDAY THAT CONTAINS THE RUN DATE,
001200*               SCORES THE WEEK, AND WRITES ONE RECORD PER AGENT
001300*               TO THE AGENT SCORE FILE.  RUN WEEKLY FROM THE
001400*               HELPDESK SCHEDULER, EARLY MONDAY MORNING, SO THE
001500*               RUN DATE NORMALLY FALLS ON THE WEEK JUST ENDED.
001600*               THIS PROGRAM NEVER TOUCHES A TICKET RECORD - IT
001700*               ONLY READS THE TICKET FILE TO COUNT CLOSES.  THE
001800*               SCORE FILE IS REBUILT AS A NEW GENERATION EACH
001900*               RUN RATHER THAN UPDATED IN PLACE, SINCE THE OLD
002000*               AS/400 JOB STREAM THIS RAN UNDER DID NOT GIVE US
002100*               RANDOM REWRITE ACCESS TO THAT FILE'S ORGANIZATION.
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* MOD.#  INIT   DATE        DESCRIPTION
002600* ------ ------ ----------  -----------------------------------
002700* -      RAG    19/06/1991  INITIAL VERSION - WEEKLY AGENT SCORE
002800*                           RUN
002900* Y2K01  TLK    30/09/1998  Y2K REMEDIATION - WEEK-START/WEEK-     BSC014Y
003000*                           END FIELDS ON OUTPUT RECORD EXPANDED   BSC015Y
003100*                           TO FULL CCYYMMDD
003200* Y2K02  TLK    11/01/1999  Y2K SIGN-OFF - TEST PLAN TKT-Y2K-04    BSC016Y
003300*                           PASSED FOR THIS PROGRAM
003400* -      PMN    08/07/2004  SPLIT SCR-TICKETS-INVALID OUT OF THE
003500*                           CLOSED COUNT, ADD ACTIVITY-LOG-FILE
003600*                           OUTPUT, TICKET HD-2004-118
003700* -      JBL    17/02/2011  REVIEWED FOR IMPACT OF THE NEW AUTO-
003800*                           ASSIGNMENT ENGINE - NO CODE CHANGE,
003900*                           THIS PROGRAM SCORES CLOSED WORK ONLY
004000* -      JBL    09/05/2013  ADDED PARAGRAPH-LEVEL NARRATIVE BELOW,
004100*                           NO CODE CHANGE, HD-2013-041
004200*=================================================================
004300*
004400*-----------------------------------------------------------------
004500* PROCESSING NOTES (JBL 09/05/2013) :
004600*-----------------------------------------------------------------
004700* THIS IS THE THIRD OF THE THREE HELPDESK BATCH PROGRAMS - RUNS
004800* AFTER TKTBASN (AUTO-ASSIGNMENT) ON THE SCHEDULE, BUT IS OTHERWIS
004900* INDEPENDENT OF IT.  TKTBASN DECIDES WHO WORKS A TICKET; THIS
005000* PROGRAM LOOKS BACK AT WHAT GOT CLOSED AND SCORES IT.  THE TWO
005100* PROGRAMS SHARE THE AGENT FILE AND THE TICKET FILE BUT NEVER RUN
005200* AGAINST EACH OTHER'S OUTPUT DIRECTLY.
005300*
005400* THE WEEK WINDOW IS ALWAYS MONDAY THROUGH SUNDAY REGARDLESS OF
005500* WHAT DAY OF THE WEEK THE JOB ACTUALLY RUNS ON - IF OPERATIONS
005600* EVER HAS TO RERUN A MISSED MONDAY SLOT ON, SAY, A WEDNESDAY, THE
005700* WINDOW DERIVED FROM THAT WEDNESDAY'S RUN DATE STILL COVERS THE
005800* SAME MONDAY-SUNDAY SPAN AS IF IT HAD RUN ON TIME, SINCE C100
005900* BELOW ALWAYS ROLLS BACK TO THE MONDAY ON OR BEFORE THE RUN DATE.
006000*
006100* THE SCORE FILE ITSELF HAS NO KEY OR INDEX - IT IS A PLAIN
006200* SEQUENTIAL FILE OF ONE RECORD PER AGENT PER WEEK, GROWING BY ONE
006300* WEEK'S WORTH OF RECORDS EACH TIME THIS JOB RUNS (LESS WHATEVER
006400* WEEK IT IS REPLACING ON A RERUN).  ANY REPORT THAT WANTS A
006500* SINGLE AGENT'S TREND OVER TIME HAS TO SCAN THE WHOLE FILE AND
006600* PICK OUT THAT AGENT'S RECORDS - THERE IS NO RANDOM ACCESS BY
006700* AGENT OR BY WEEK ON THIS FILE'S ORGANIZATION.
006800*
006900* A RESOLVED TICKET AND AN INVALID TICKET ARE BOTH "CLOSED" FOR
007000* COUNTING PURPOSES BUT ARE SCORED DIFFERENTLY - SEE THE A410
007100* COMPUTE BELOW AND THE SCRFILE COPYBOOK COMMENTS FOR THE REASONIN
007200* BEHIND THE 1.00/0.50 WEIGHTS.  THESE WEIGHTS ARE NOT STORED
007300* ANYWHERE AS A PARAMETER - IF THEY EVER NEED TO CHANGE, THIS
007400* PROGRAM HAS TO BE RECOMPILED.
007500*-----------------------------------------------------------------
007600*
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-AS400.
008000 OBJECT-COMPUTER. IBM-AS400.
008100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008200                   UPSI-0 IS UPSI-SWITCH-0
008300                     ON  STATUS IS U0-ON
008400                     OFF STATUS IS U0-OFF.
008500*
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*                              AGENT ROSTER - READ ONCE TO BUILD
008900*                              THE SCORE TABLE.
009000     SELECT AGENT-FILE         ASSIGN TO AGENTF
009100            ORGANIZATION       IS SEQUENTIAL
009200            FILE STATUS        IS WK-C-FILE-STATUS.
009300*                              TICKET MASTER - INPUT ONLY, THIS
009400*                              PROGRAM NEVER UPDATES A TICKET.
009500     SELECT TICKET-FILE        ASSIGN TO TICKETF
009600            ORGANIZATION       IS SEQUENTIAL
009700            FILE STATUS        IS WK-C-FILE-STATUS.
009800*                              LAST RUN'S SCORE MASTER - READ
009900*                              ONLY, MERGED FORWARD BY B000 BELOW.
010000     SELECT SCORE-FILE-OLD     ASSIGN TO SCOREF
010100            ORGANIZATION       IS SEQUENTIAL
010200            FILE STATUS        IS WK-C-FILE-STATUS.
010300*                              THIS RUN'S SCORE MASTER - OLD
010400*                              MASTER PLUS THIS WEEK'S SCORES,
010500*                              MINUS ANY WEEK BEING REPLACED.
010600     SELECT SCORE-FILE-NEW     ASSIGN TO SCOREFN
010700            ORGANIZATION       IS SEQUENTIAL
010800            FILE STATUS        IS WK-C-FILE-STATUS.
010900*                              AUDIT TRAIL - ONE LINE PER AGENT
011000*                              SCORE WRITTEN THIS RUN.
011100     SELECT ACTIVITY-LOG-FILE  ASSIGN TO ACTLOGF
011200            ORGANIZATION       IS SEQUENTIAL
011300            FILE STATUS        IS WK-C-FILE-STATUS.
011400*
011500 DATA DIVISION.
011600 FILE SECTION.
011700*-----------------------------------------------------------------
011800* FILE DESIGN NOTES (JBL 09/05/2013) :
011900*-----------------------------------------------------------------
012000* THE SCORE RECORD LAYOUT (COPYBOOK SCRFILE) IS SHARED BY BOTH
012100* SCORE-FILE-OLD AND SCORE-FILE-NEW - IT IS COPIED TWICE, ONCE
012200* UNDER EACH 01-LEVEL NAME, SO THE TWO DD/FD ENTRIES CAN BE OPEN
012300* AT THE SAME TIME DURING THE MERGE PASS IN B000 BELOW WITHOUT
012400* ONE RECORD AREA FIGHTING OVER THE OTHER.  THIS IS THE SAME
012500* SHOP CONVENTION AS THE OLD BATCH-CONVERSION SUITE USED FOR A
012600* COPY-FORWARD JOB STEP - TWO GENERATIONS OF THE SAME LAYOUT,
012700* DISTINGUISHED BY THE 01-LEVEL NAME RATHER THAN BY THE COPYBOOK.
012800*
012900* AGT-FILE-REC AND TKT-FILE-REC ARE READ ONLY IN THIS PROGRAM -
013000* TKT-FILE-REC IS OPENED INPUT THROUGHOUT, NEVER I-O, BECAUSE
013100* THIS PROGRAM NEVER REWRITES A TICKET THE WAY THE AUTO-
013200* ASSIGNMENT PROGRAM DOES.
013300*-----------------------------------------------------------------
013400*
013500 FD  AGENT-FILE
013600     LABEL RECORDS ARE OMITTED
013700     DATA RECORD IS AGT-FILE-REC.
013800 01  AGT-FILE-REC.
013900     COPY AGTFILE.
014000*
014100 FD  TICKET-FILE
014200     LABEL RECORDS ARE OMITTED
014300     DATA RECORD IS TKT-FILE-REC.
014400 01  TKT-FILE-REC.
014500     COPY TKTFILE.
014600*
014700 FD  SCORE-FILE-OLD
014800     LABEL RECORDS ARE OMITTED
014900     DATA RECORD IS OLD-SCR-FILE-REC.
015000 01  OLD-SCR-FILE-REC.
015100     COPY SCRFILE.
015200*
015300 FD  SCORE-FILE-NEW
015400     LABEL RECORDS ARE OMITTED
015500     DATA RECORD IS NEW-SCR-FILE-REC.
015600 01  NEW-SCR-FILE-REC.
015700     COPY SCRFILE.
015800*
015900 FD  ACTIVITY-LOG-FILE
016000     LABEL RECORDS ARE OMITTED
016100     DATA RECORD IS LOG-FILE-REC.
016200 01  LOG-FILE-REC.
016300     COPY TKTLOGG.
016400*
016500 WORKING-STORAGE SECTION.
016600 01  FILLER                    PIC X(24) VALUE
016700     "** PROGRAM TKTBSCR **".
016800*
016900*                              STANDALONE WORK COUNTERS - NOT PART
017000*                              OF ANY GROUP, SO THEY CAN BE
017100*                              RESET BY A SINGLE MOVE ZERO WITHOUT
017200*                              DISTURBING A SURROUNDING RECORD.
017300 77  WK-N-SCR-CNT              PIC 9(04) COMP VALUE ZERO.
017400*                              COUNT OF AGENT ROWS LOADED INTO
017500*                              WK-SCR-TABLE BY A200 BELOW.
017600 77  WK-N-SCR-IDX              PIC 9(04) COMP VALUE ZERO.
017700*                              SUBSCRIPT SET BY A330-FIND-AGENT-
017800*                              INDEX, ALSO RE-USED AS THE SCORE/
017900*                              APPEND SUBSCRIPT IN A400/B300.
018000 77  WK-N-SRCH-SUB             PIC 9(04) COMP VALUE ZERO.
018100*                              RUNS THE LINEAR SEARCHES IN A330/
018200*                              A340 AND B200/B210.
018300*
018400 01  WK-C-COMMON.
018500     COPY TKTCMWS.
018600*
018700 01  WK-N-ACCEPT-DATE          PIC 9(06).
018800*                              RAW YYMMDD FROM THE SYSTEM CLOCK,
018900*                              REDEFINED BELOW SO THE THREE PARTS
019000*                              CAN BE WINDOWED AND REASSEMBLED.
019100 01  WK-N-ACCEPT-DATE-R REDEFINES WK-N-ACCEPT-DATE.
019200     05  WK-N-ACCDT-YY         PIC 9(02).
019300     05  WK-N-ACCDT-MM         PIC 9(02).
019400     05  WK-N-ACCDT-DD         PIC 9(02).
019500*
019600 01  WK-N-ACCEPT-TIME          PIC 9(08).
019700*                              RAW HHMMSSHH FROM THE SYSTEM
019800*                              CLOCK - ONLY THE FIRST SIX DIGITS
019900*                              ARE USED ON THE ACTIVITY-LOG STAMP.
020000*
020100*                              JULIAN DAY WORK AREA - SAME
020200*                              INTEGER-ARITHMETIC CONVERSION USED
020300*                              IN TKTBSLA.
020400 01  WK-C-JULIAN-WORK.
020500     05  WK-N-JUL-CCYY         PIC 9(04) COMP.
020600     05  WK-N-JUL-MM           PIC 9(02) COMP.
020700     05  WK-N-JUL-DD           PIC 9(02) COMP.
020800     05  WK-N-JUL-A            PIC S9(09) COMP.
020900     05  WK-N-JUL-Y            PIC S9(09) COMP.
021000     05  WK-N-JUL-M            PIC S9(09) COMP.
021100     05  WK-N-JUL-RESULT       PIC S9(09) COMP.
021200     05  FILLER                PIC X(05) VALUE SPACES.
021300*
021400*                              INVERSE JULIAN WORK AREA - TURNS
021500*                              AN ABSOLUTE JULIAN DAY NUMBER BACK
021600*                              INTO A CCYY/MM/DD, SO THE WEEK
021700*                              WINDOW CAN BE SHIFTED OFF THE RUN
021800*                              DATE AND CONVERTED BACK TO A
021900*                              CALENDAR DATE FOR THE SCORE RECORD.
022000 01  WK-C-JULIAN-INV-WORK.
022100     05  WK-N-INV-JD           PIC S9(09) COMP.
022200     05  WK-N-INV-L            PIC S9(09) COMP.
022300     05  WK-N-INV-N            PIC S9(09) COMP.
022400     05  WK-N-INV-I            PIC S9(09) COMP.
022500     05  WK-N-INV-J            PIC S9(09) COMP.
022600     05  WK-N-INV-K            PIC S9(09) COMP.
022700     05  WK-N-INV-CCYY         PIC 9(04) COMP.
022800     05  WK-N-INV-MM           PIC 9(02) COMP.
022900     05  WK-N-INV-DD           PIC 9(02) COMP.
023000     05  FILLER                PIC X(05) VALUE SPACES.
023100*
023200*                              WEEK WINDOW - MONDAY ON OR BEFORE
023300*                              THE RUN DATE THROUGH THE SUNDAY
023400*                              THAT FOLLOWS IT.  WK-N-WEEKDAY IS 0
023500*                              FOR MONDAY, 6 FOR SUNDAY - SEE
023600*                              PARAGRAPH C100 BELOW.
023700 01  WK-C-WEEK-WORK.
023800     05  WK-N-RUN-JULIAN       PIC S9(09) COMP VALUE ZERO.
023900     05  WK-N-WEEKDAY          PIC S9(09) COMP VALUE ZERO.
024000     05  WK-N-WEEK-START-JLN   PIC S9(09) COMP VALUE ZERO.
024100     05  WK-N-WEEK-END-JLN     PIC S9(09) COMP VALUE ZERO.
024200     05  WK-N-WEEK-START-DT    PIC 9(08) VALUE ZERO.
024300     05  WK-N-WEEK-END-DT      PIC 9(08) VALUE ZERO.
024400     05  FILLER                PIC X(05) VALUE SPACES.
024500*
024600*                              AGENT SCORE TABLE - ONE ENTRY PER
024700*                              AGENT, BUILT FRESH EACH RUN.  500
024800*                              AGENTS IS WAY MORE THAN THE SHOP
024900*                              HAS EVER HAD ON THE ROSTER.
025000*                              TABLE DESIGN NOTES (JBL 09/05/2013)
025100*                              SCR-T-AGENT-NAME AND SCR-T-AGENT-
025200*                              EMAIL ARE CARRIED HERE PURELY SO
025300*                              B300 BELOW CAN WRITE A COMPLETE
025400*                              SCORE RECORD WITHOUT RE-READING THE
025500*                              AGENT FILE A SECOND TIME - THEY ARE
025600*                              NOT USED FOR ANY LOOKUP OR COMPARE,
025700*                              ONLY AS A COPY-THROUGH SOURCE.  THE
025800*                              RESOLVED/INVALID COUNTS ARE KEPT
025900*                              SEPARATE RATHER THAN AS ONE COMBINE
026000*                              CLOSED COUNT BECAUSE A410 BELOW
026100*                              NEEDS BOTH TO COMPUTE THE WEIGHTED
026200*                              SCORE - THE COMBINED CLOSED COUNT
026300*                              ON THE OUTPUT RECORD IS DERIVED IN
026400*                              B300 JUST BEFORE IT IS WRITTEN.
026500 01  WK-SCR-TABLE.
026600     05  SCR-T-ENTRY OCCURS 500 TIMES.
026700         10  SCR-T-AGENT-ID        PIC X(36).
026800         10  SCR-T-AGENT-NAME      PIC X(60).
026900         10  SCR-T-AGENT-EMAIL     PIC X(60).
027000         10  SCR-T-RESOLVED-CNT    PIC 9(05) COMP VALUE ZERO.
027100         10  SCR-T-INVALID-CNT     PIC 9(05) COMP VALUE ZERO.
027200         10  SCR-T-SCORE           PIC 9(05)V9(02) VALUE ZERO.
027300     05  FILLER                PIC X(05) VALUE SPACES.
027400*
027500*                              END-OF-FILE AND NO-AGENTS SWITCHES
027600*                              FOR THE MERGE PASS AND THE FINAL
027700*                              CONTROL-TOTALS DISPLAY.
027800 01  WK-C-SCORE-WORK.
027900     05  WK-C-EOF-SCORE-SW     PIC X(01) VALUE "N".
028000         88  WK-C-EOF-SCORE            VALUE "Y".
028100     05  WK-C-NO-AGENTS-SW     PIC X(01) VALUE "N".
028200         88  WK-C-NO-AGENTS            VALUE "Y".
028300     05  FILLER                PIC X(10) VALUE SPACES.
028400*
028500 PROCEDURE DIVISION.
028600*
028700*-----------------------------------------------------------------
028800* ERROR HANDLING CONVENTION USED THROUGHOUT THIS PROGRAM (JBL
028900* 09/05/2013) :
029000*-----------------------------------------------------------------
029100* EVERY OPEN, READ INTO AN I-O VERB, WRITE AND REWRITE IS FOLLOWED
029200* BY A CHECK OF WK-C-FILE-STATUS (COPIED IN FROM TKTCMWS AS PART
029300* OF WK-C-COMMON).  A PLAIN READ'S AT-END CONDITION IS HANDLED
029400* INLINE AND IS NOT TREATED AS AN ERROR.  ANY OTHER NON-SUCCESSFUL
029500* STATUS ON ANY VERB SENDS CONTROL TO Y900-ABNORMAL-TERMINATION
029600* BY GO TO, NEVER BY PERFORM, BECAUSE Y900 DOES NOT RETURN - IT
029700* CLOSES WHATEVER FILES ARE STILL OPEN, WRITES THE FINAL CONTROL
029800* TOTALS, SETS A NON-ZERO RETURN CODE AND ENDS THE RUN.  A CLOSE
029900* THAT FAILS IS LOGGED BUT DOES NOT ITSELF FORCE AN ABEND, SINCE
030000* BY THAT POINT THE USEFUL WORK FOR THAT FILE IS ALREADY DONE.
030100*-----------------------------------------------------------------
030200*
030300*                              DRIVER PARAGRAPH.  LOAD THE AGENT
030400*                              ROSTER, DERIVE THIS RUN'S MONDAY-
030500*                              THROUGH-SUNDAY WEEK WINDOW, TALLY
030600*                              EVERY CLOSED TICKET THAT FALLS
030700*                              INSIDE IT, SCORE EACH AGENT, THEN
030800*                              MERGE THE NEW SCORES INTO THE SCORE
030900*                              MASTER.  IF THE AGENT FILE CAME UP
031000*                              EMPTY THERE IS NOBODY TO SCORE, SO
031100*                              THE WHOLE SCORING PASS IS SKIPPED
031200*                              AND Z100 BELOW WARNS ABOUT IT.
031300 MAIN-MODULE.
031400     PERFORM A000-INITIALIZATION
031500        THRU A099-INITIALIZATION-EX.
031600     PERFORM A200-LOAD-AGENT-TABLE
031700        THRU A299-LOAD-AGENT-TABLE-EX.
031800     IF  WK-N-SCR-CNT > ZERO
031900         PERFORM A300-TALLY-CLOSED-TICKETS
032000            THRU A399-TALLY-CLOSED-TICKETS-EX
032100         PERFORM A400-COMPUTE-PRODUCTIVITY-SCORE
032200            THRU A499-COMPUTE-PRODUCTIVITY-SCORE-EX
032300         PERFORM B000-MERGE-SCORE-FILE
032400            THRU B099-MERGE-SCORE-FILE-EX
032500     ELSE
032600         SET WK-C-NO-AGENTS TO TRUE
032700     END-IF.
032800     PERFORM Z000-END-PROGRAM-ROUTINE
032900        THRU Z099-END-PROGRAM-ROUTINE-EX.
033000     GOBACK.
033100*
033200*----------------------------------------------------------------*
033300 A000-INITIALIZATION.
033400*----------------------------------------------------------------*
033500*          OPEN THE LOG FOR EXTEND (CREATED EARLIER IN THE
033600*          SCHEDULER STREAM), WINDOW TODAY'S RUN DATE, THEN
033700*          DERIVE THE WEEK WINDOW BEFORE ANY TICKETS ARE READ.
033800     OPEN EXTEND ACTIVITY-LOG-FILE.
033900     IF  NOT WK-C-SUCCESSFUL
034000         DISPLAY "TKTBSCR - OPEN FILE ERROR - ACTIVITY-LOG"
034100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034200         GO TO Y900-ABNORMAL-TERMINATION
034300     END-IF.
034400     MOVE "N" TO WK-C-NO-AGENTS-SW.
034500     ACCEPT WK-N-ACCEPT-DATE FROM DATE.
034600     PERFORM A050-WINDOW-RUN-DATE
034700        THRU A059-WINDOW-RUN-DATE-EX.
034800     ACCEPT WK-N-ACCEPT-TIME FROM TIME.
034900     MOVE WK-N-ACCEPT-TIME      TO WK-N-RUN-TIME.
035000     PERFORM C100-DERIVE-WEEK-WINDOW
035100        THRU C199-DERIVE-WEEK-WINDOW-EX.
035200 A099-INITIALIZATION-EX.
035300     EXIT.
035400*
035500*----------------------------------------------------------------*
035600 A050-WINDOW-RUN-DATE.
035700*----------------------------------------------------------------*
035800*          Y2K WINDOWING - A 2-DIGIT YEAR BELOW 50 IS 20XX,
035900*          50 OR ABOVE IS 19XX.  SEE CHANGE Y2K01 ABOVE.  SAME
036000*          RULE AS TKTBASN AND TKTBSLA USE - KEEP ALL THREE IN
036100*          STEP IF THIS WINDOW EVER HAS TO MOVE.
036200     IF  WK-N-ACCDT-YY < 50
036300         MOVE 20              TO WK-N-RUN-DATE-CC
036400     ELSE
036500         MOVE 19              TO WK-N-RUN-DATE-CC
036600     END-IF.
036700     MOVE WK-N-ACCDT-YY        TO WK-N-RUN-DATE-YY.
036800     MOVE WK-N-ACCDT-MM        TO WK-N-RUN-DATE-MM.
036900     MOVE WK-N-ACCDT-DD        TO WK-N-RUN-DATE-DD.
037000     COMPUTE WK-N-RUN-CCYYMMDD =
037100           WK-N-RUN-DATE-CC * 1000000
037200         + WK-N-RUN-DATE-YY * 10000
037300         + WK-N-RUN-DATE-MM * 100
037400         + WK-N-RUN-DATE-DD.
037500 A059-WINDOW-RUN-DATE-EX.
037600     EXIT.
037700*
037800*----------------------------------------------------------------*
037900 A100-READ-AGENT.
038000*----------------------------------------------------------------*
038100*          ONE READ, ONE AGENT ROW.  AT-END SETS THE SWITCH
038200*          RATHER THAN BRANCHING, SO A200'S PERFORM ... UNTIL
038300*          BELOW IS THE ONLY LOOP EXIT.  NO FILE-STATUS CHECK ON
038400*          THE READ ITSELF - A NORMAL AT-END IS NOT AN ERROR, AND
038500*          ANY OTHER BAD STATUS SHOWS UP ON THE NEXT CLOSE CHECK.
038600     READ AGENT-FILE
038700         AT END
038800             MOVE "Y" TO WK-C-EOF-AGENT-SW
038900     END-READ.
039000 A199-READ-AGENT-EX.
039100     EXIT.
039200*
039300*----------------------------------------------------------------*
039400 A200-LOAD-AGENT-TABLE.
039500*----------------------------------------------------------------*
039600*          READ THE ENTIRE AGENT FILE INTO WK-SCR-TABLE ONE TIME.
039700*          A210 BELOW ONLY KEEPS ROWS WHERE AGT-IS-AGENT IS TRUE,
039800*          SAME RULE AS THE AUTO-ASSIGNMENT PROGRAM - MANAGERS ARE
039900*          NOT SCORED FOR TICKET-CLOSING PRODUCTIVITY.
040000     OPEN INPUT AGENT-FILE.
040100     IF  NOT WK-C-SUCCESSFUL
040200         DISPLAY "TKTBSCR - OPEN FILE ERROR - AGENT-FILE"
040300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040400         GO TO Y900-ABNORMAL-TERMINATION
040500     END-IF.
040600     MOVE "N" TO WK-C-EOF-AGENT-SW.
040700     PERFORM A100-READ-AGENT
040800        THRU A199-READ-AGENT-EX.
040900     PERFORM A210-ADD-AGENT-ENTRY
041000        THRU A219-ADD-AGENT-ENTRY-EX
041100        UNTIL WK-C-EOF-AGENT.
041200     CLOSE AGENT-FILE.
041300     IF  NOT WK-C-SUCCESSFUL
041400         DISPLAY "TKTBSCR - CLOSE FILE ERROR - AGENT-FILE"
041500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041600     END-IF.
041700 A299-LOAD-AGENT-TABLE-EX.
041800     EXIT.
041900*
042000*----------------------------------------------------------------*
042100 A210-ADD-AGENT-ENTRY.
042200*----------------------------------------------------------------*
042300*          APPEND ONE ROW TO WK-SCR-TABLE FOR EACH AGENT-ROLE
042400*          AGENT READ.  COUNTS ARE ZEROED HERE RATHER THAN LEFT
042500*          TO THE TABLE'S VALUE CLAUSE BECAUSE THIS PROGRAM RUNS
042600*          ONCE A WEEK - THE TABLE HOLDS WHATEVER WAS LEFT IN
042700*          STORAGE FROM LAST WEEK'S RUN UNTIL THIS PARAGRAPH
042800*          CLEARS EACH ROW IT FILLS.
042900     IF  AGT-IS-AGENT
043000         ADD 1                        TO WK-N-SCR-CNT
043100         MOVE AGT-ID      TO SCR-T-AGENT-ID(WK-N-SCR-CNT)
043200         MOVE AGT-NAME    TO SCR-T-AGENT-NAME(WK-N-SCR-CNT)
043300         MOVE AGT-EMAIL   TO SCR-T-AGENT-EMAIL(WK-N-SCR-CNT)
043400         MOVE ZERO TO SCR-T-RESOLVED-CNT(WK-N-SCR-CNT)
043500                      SCR-T-INVALID-CNT(WK-N-SCR-CNT)
043600         MOVE ZERO TO SCR-T-SCORE(WK-N-SCR-CNT)
043700     END-IF.
043800     PERFORM A100-READ-AGENT
043900        THRU A199-READ-AGENT-EX.
044000 A219-ADD-AGENT-ENTRY-EX.
044100     EXIT.
044200*
044300*----------------------------------------------------------------*
044400 A300-TALLY-CLOSED-TICKETS.
044500*----------------------------------------------------------------*
044600*          ONE PASS OVER THE TICKET MASTER, INPUT ONLY.  ONLY
044700*          TICKETS CLOSED INSIDE THIS RUN'S WEEK WINDOW COUNT -
044800*          A TICKET CLOSED LAST WEEK OR NEXT WEEK (CLOCK SKEW ON
044900*          THE SUBMITTING TERMINAL, FOR EXAMPLE) IS LEFT FOR
045000*          WHICHEVER RUN'S WINDOW ACTUALLY COVERS IT.
045100     OPEN INPUT TICKET-FILE.
045200     IF  NOT WK-C-SUCCESSFUL
045300         DISPLAY "TKTBSCR - OPEN FILE ERROR - TICKET-FILE"
045400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045500         GO TO Y900-ABNORMAL-TERMINATION
045600     END-IF.
045700     MOVE "N" TO WK-C-EOF-TICKET-SW.
045800     PERFORM A310-READ-TICKET-TALLY
045900        THRU A319-READ-TICKET-TALLY-EX.
046000     PERFORM A320-TALLY-ONE-TICKET
046100        THRU A329-TALLY-ONE-TICKET-EX
046200        UNTIL WK-C-EOF-TICKET.
046300     CLOSE TICKET-FILE.
046400     IF  NOT WK-C-SUCCESSFUL
046500         DISPLAY "TKTBSCR - CLOSE FILE ERROR - TICKET-FILE"
046600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046700     END-IF.
046800 A399-TALLY-CLOSED-TICKETS-EX.
046900     EXIT.
047000*
047100*----------------------------------------------------------------*
047200 A310-READ-TICKET-TALLY.
047300*----------------------------------------------------------------*
047400*          ONE READ, ONE TICKET, DURING THE INPUT-ONLY TALLY
047500*          PASS.  NAME DISTINGUISHES THIS READ FROM TKTBASN'S OWN
047600*          A310, WHICH RUNS DURING AN I-O PASS INSTEAD.
047700     READ TICKET-FILE
047800         AT END
047900             MOVE "Y" TO WK-C-EOF-TICKET-SW
048000     END-READ.
048100 A319-READ-TICKET-TALLY-EX.
048200     EXIT.
048300*
048400*----------------------------------------------------------------*
048500 A320-TALLY-ONE-TICKET.
048600*----------------------------------------------------------------*
048700*          ONLY A CLOSED TICKET (RESOLVED OR INVALID) WHOSE CLOSE
048800*          DATE FALLS WITHIN THE WEEK WINDOW COUNTS TOWARD THE
048900*          AGENT'S SCORE FOR THE WEEK.  A TICKET STILL OPEN, OR
049000*          CLOSED OUTSIDE THE WINDOW, ADDS NOTHING HERE.
049100     IF  (TKT-RESOLVED OR TKT-INVALID)
049200         AND TKT-CLOSED-DATE >= WK-N-WEEK-START-DT
049300         AND TKT-CLOSED-DATE <= WK-N-WEEK-END-DT
049400         PERFORM A330-FIND-AGENT-INDEX
049500            THRU A339-FIND-AGENT-INDEX-EX
049600         IF  WK-N-SCR-IDX > ZERO
049700*                                SEE SCRFILE COPYBOOK - A RESOLVED
049800*                                TICKET COUNTS AS A FULL CLOSE, AN
049900*                                INVALID ONE (REPORTED BY MISTAKE
050000*                                OR A DUPLICATE) IS TRACKED
050100*                                SEPARATELY SINCE IT NEVER REQUIRE
050200*                                REAL TROUBLESHOOTING WORK.
050300             IF  TKT-RESOLVED
050400                 ADD 1 TO SCR-T-RESOLVED-CNT(WK-N-SCR-IDX)
050500             ELSE
050600                 ADD 1 TO SCR-T-INVALID-CNT(WK-N-SCR-IDX)
050700             END-IF
050800         END-IF
050900     END-IF.
051000     PERFORM A310-READ-TICKET-TALLY
051100        THRU A319-READ-TICKET-TALLY-EX.
051200 A329-TALLY-ONE-TICKET-EX.
051300     EXIT.
051400*
051500*----------------------------------------------------------------*
051600 A330-FIND-AGENT-INDEX.
051700*----------------------------------------------------------------*
051800*          LINEAR SEARCH OF THE SCORE TABLE BY THE TICKET'S
051900*          ASSIGNED AGENT ID.  TABLE IS SMALL SO A SEARCH ON EVERY
052000*          TICKET READ IS NOT WORTH OPTIMISING.  WK-N-SCR-IDX
052100*          COMES BACK ZERO IF THE TICKET'S AGENT IS NOT IN THE
052200*          TABLE AT ALL.
052300     MOVE ZERO TO WK-N-SCR-IDX.
052400     MOVE "N"  TO WK-C-FOUND-SW.
052500     PERFORM A340-SEARCH-ONE-AGENT
052600        THRU A349-SEARCH-ONE-AGENT-EX
052700        VARYING WK-N-SRCH-SUB FROM 1 BY 1
052800        UNTIL WK-N-SRCH-SUB > WK-N-SCR-CNT OR WK-C-FOUND.
052900 A339-FIND-AGENT-INDEX-EX.
053000     EXIT.
053100*
053200*----------------------------------------------------------------*
053300 A340-SEARCH-ONE-AGENT.
053400*----------------------------------------------------------------*
053500     IF  SCR-T-AGENT-ID(WK-N-SRCH-SUB) = TKT-ASSIGNED-AGENT-ID
053600         MOVE WK-N-SRCH-SUB TO WK-N-SCR-IDX
053700         MOVE "Y"           TO WK-C-FOUND-SW
053800     END-IF.
053900 A349-SEARCH-ONE-AGENT-EX.
054000     EXIT.
054100*
054200*----------------------------------------------------------------*
054300 A400-COMPUTE-PRODUCTIVITY-SCORE.
054400*----------------------------------------------------------------*
054500*          SCORE EVERY ROW IN THE TABLE ONE TIME, AFTER THE FULL
054600*          TICKET PASS HAS FINISHED TALLYING.
054700     PERFORM A410-COMPUTE-ONE-SCORE
054800        THRU A419-COMPUTE-ONE-SCORE-EX
054900        VARYING WK-N-SCR-IDX FROM 1 BY 1
055000        UNTIL WK-N-SCR-IDX > WK-N-SCR-CNT.
055100 A499-COMPUTE-PRODUCTIVITY-SCORE-EX.
055200     EXIT.
055300*
055400*----------------------------------------------------------------*
055500 A410-COMPUTE-ONE-SCORE.
055600*----------------------------------------------------------------*
055700*          RESOLVED TICKETS SCORE FULL WEIGHT, INVALID TICKETS
055800*          HALF WEIGHT - SEE SCRFILE COPYBOOK COMMENT.  AN AGENT
055900*          WHO RESOLVES TEN TICKETS SCORES THE SAME AS ONE WHO
056000*          RESOLVES FIVE AND CLOSES TEN MORE AS INVALID, SINCE
056100*          FLAGGING A DUPLICATE OR BAD REPORT STILL TAKES SOME
056200*          EFFORT BUT NOT AS MUCH AS ACTUALLY FIXING SOMETHING.
056300     COMPUTE SCR-T-SCORE(WK-N-SCR-IDX) ROUNDED =
056400           (1.00 * SCR-T-RESOLVED-CNT(WK-N-SCR-IDX))
056500         + (0.50 * SCR-T-INVALID-CNT(WK-N-SCR-IDX)).
056600 A419-COMPUTE-ONE-SCORE-EX.
056700     EXIT.
056800*
056900*----------------------------------------------------------------*
057000 B000-MERGE-SCORE-FILE.
057100*----------------------------------------------------------------*
057200*          THE SCORE FILE HAS NO INDEX, SO A WEEK'S WORTH OF
057300*          SCORES IS "UPSERTED" BY COPYING THE OLD MASTER THROUGH
057400*          TO A NEW MASTER, DROPPING ANY OLD RECORD FOR THIS SAME
057500*          AGENT/WEEK (IT IS BEING REPLACED), THEN APPENDING THIS
057600*          RUN'S FRESHLY SCORED RECORDS AT THE END.  THE SCHEDULER
057700*          STEP THAT FOLLOWS THIS PROGRAM RENAMES THE NEW MASTER
057800*          OVER THE OLD ONE.  RERUNNING THIS JOB FOR A WEEK IT HAS
057900*          ALREADY SCORED THEREFORE REPLACES THAT WEEK'S RECORD
058000*          RATHER THAN DUPLICATING IT.
058100*                                SCORE-FILE-OLD IS WHATEVER THE
058200*                                SCHEDULER STEP BEFORE THIS
058300*                                PROGRAM RENAMED LAST RUN'S
058400*                                SCORE-FILE-NEW TO.  SCORE-FILE-NE
058500*                                HERE IS OPENED OUTPUT (NOT
058600*                                EXTEND) BECAUSE IT IS BUILT FRESH
058700*                                EVERY RUN, NOT APPENDED TO.
058800     OPEN INPUT SCORE-FILE-OLD.
058900     IF  NOT WK-C-SUCCESSFUL
059000         DISPLAY "TKTBSCR - OPEN FILE ERROR - SCORE-FILE-OLD"
059100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059200         GO TO Y900-ABNORMAL-TERMINATION
059300     END-IF.
059400     OPEN OUTPUT SCORE-FILE-NEW.
059500     IF  NOT WK-C-SUCCESSFUL
059600         DISPLAY "TKTBSCR - OPEN FILE ERROR - SCORE-FILE-NEW"
059700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059800         GO TO Y900-ABNORMAL-TERMINATION
059900     END-IF.
060000     MOVE "N" TO WK-C-EOF-SCORE-SW.
060100     PERFORM B100-READ-OLD-SCORE
060200        THRU B199-READ-OLD-SCORE-EX.
060300     PERFORM B200-COPY-OR-DROP-OLD
060400        THRU B299-COPY-OR-DROP-OLD-EX
060500        UNTIL WK-C-EOF-SCORE.
060600     PERFORM B300-APPEND-NEW-SCORES
060700        THRU B399-APPEND-NEW-SCORES-EX
060800        VARYING WK-N-SCR-IDX FROM 1 BY 1
060900        UNTIL WK-N-SCR-IDX > WK-N-SCR-CNT.
061000     CLOSE SCORE-FILE-OLD.
061100     IF  NOT WK-C-SUCCESSFUL
061200         DISPLAY "TKTBSCR - CLOSE FILE ERROR - SCORE-FILE-OLD"
061300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
061400     END-IF.
061500     CLOSE SCORE-FILE-NEW.
061600     IF  NOT WK-C-SUCCESSFUL
061700         DISPLAY "TKTBSCR - CLOSE FILE ERROR - SCORE-FILE-NEW"
061800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
061900     END-IF.
062000 B099-MERGE-SCORE-FILE-EX.
062100     EXIT.
062200*
062300*----------------------------------------------------------------*
062400 B100-READ-OLD-SCORE.
062500*----------------------------------------------------------------*
062600*          ONE READ, ONE OLD SCORE ROW.  THIS READ DRIVES THE
062700*          COPY-FORWARD LOOP IN B200 BELOW, NOT A FRESH SCORE -
062800*          THE FRESH SCORES COME OUT OF WK-SCR-TABLE IN B300.
062900     READ SCORE-FILE-OLD
063000         AT END
063100             MOVE "Y" TO WK-C-EOF-SCORE-SW
063200     END-READ.
063300 B199-READ-OLD-SCORE-EX.
063400     EXIT.
063500*
063600*----------------------------------------------------------------*
063700 B200-COPY-OR-DROP-OLD.
063800*----------------------------------------------------------------*
063900*          AN OLD SCORE RECORD IS COPIED THROUGH TO THE NEW
064000*          MASTER UNCHANGED UNLESS IT IS FOR THE SAME AGENT AND
064100*          THE SAME WEEK THIS RUN IS ABOUT TO WRITE - IN THAT CASE
064200*          IT IS DROPPED HERE, AND B300 BELOW WRITES THE FRESH
064300*          REPLACEMENT AT THE END OF THE FILE INSTEAD.
064400     MOVE "N" TO WK-C-FOUND-SW.
064500     PERFORM B210-SEARCH-REPLACED-WEEK
064600        THRU B219-SEARCH-REPLACED-WEEK-EX
064700        VARYING WK-N-SRCH-SUB FROM 1 BY 1
064800        UNTIL WK-N-SRCH-SUB > WK-N-SCR-CNT OR WK-C-FOUND.
064900     IF  NOT WK-C-FOUND
065000         WRITE NEW-SCR-FILE-REC FROM OLD-SCR-FILE-REC
065100         IF  NOT WK-C-SUCCESSFUL
065200             DISPLAY "TKTBSCR - WRITE ERROR - SCORE-FILE-NEW"
065300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
065400             GO TO Y900-ABNORMAL-TERMINATION
065500         END-IF
065600     END-IF.
065700     PERFORM B100-READ-OLD-SCORE
065800        THRU B199-READ-OLD-SCORE-EX.
065900 B299-COPY-OR-DROP-OLD-EX.
066000     EXIT.
066100*
066200*----------------------------------------------------------------*
066300 B210-SEARCH-REPLACED-WEEK.
066400*----------------------------------------------------------------*
066500*          MATCH IS ON AGENT ID AND WEEK-START TOGETHER - AN
066600*          AGENT HAS AT MOST ONE SCORE RECORD PER WEEK, SO BOTH
066700*          KEYS MUST AGREE FOR THE OLD RECORD TO BE THE ONE BEING
066800*          REPLACED.  NOTE THIS SEARCHES WK-SCR-TABLE (THIS RUN'S
066900*          AGENTS), NOT THE OLD SCORE FILE ITSELF - AN AGENT WHO
067000*          LEFT THE ROSTER SINCE LAST WEEK SIMPLY WILL NOT MATCH
067100*          HERE, AND THEIR OLD SCORE RECORD IS CARRIED FORWARD
067200*          UNTOUCHED BY B200 ABOVE.
067300     IF  SCR-T-AGENT-ID(WK-N-SRCH-SUB)
067400             = SCR-AGENT-ID OF OLD-SCR-FILE-REC
067500         AND WK-N-WEEK-START-DT
067600             = SCR-WEEK-START OF OLD-SCR-FILE-REC
067700         MOVE "Y" TO WK-C-FOUND-SW
067800     END-IF.
067900 B219-SEARCH-REPLACED-WEEK-EX.
068000     EXIT.
068100*
068200*----------------------------------------------------------------*
068300 B300-APPEND-NEW-SCORES.
068400*----------------------------------------------------------------*
068500*          WRITE ONE FRESH SCORE RECORD PER AGENT IN THE TABLE,
068600*          ONE COMPUTE FOR RESOLVED, INVALID AND THE COMBINED
068700*          CLOSED COUNT SO THE OUTPUT RECORD NEVER HAS TO BE
068800*          CROSS-FOOTED BY A DOWNSTREAM REPORT.
068900     MOVE SPACES TO SCR-RECORD OF NEW-SCR-FILE-REC.
069000     MOVE SCR-T-AGENT-ID(WK-N-SCR-IDX)
069100                       TO SCR-AGENT-ID OF NEW-SCR-FILE-REC.
069200     MOVE SCR-T-AGENT-NAME(WK-N-SCR-IDX)
069300                       TO SCR-AGENT-NAME OF NEW-SCR-FILE-REC.
069400     MOVE SCR-T-AGENT-EMAIL(WK-N-SCR-IDX)
069500                       TO SCR-AGENT-EMAIL OF NEW-SCR-FILE-REC.
069600     MOVE WK-N-WEEK-START-DT
069700                       TO SCR-WEEK-START OF NEW-SCR-FILE-REC.
069800     MOVE WK-N-WEEK-END-DT
069900                       TO SCR-WEEK-END OF NEW-SCR-FILE-REC.
070000     COMPUTE SCR-TICKETS-RESOLVED OF NEW-SCR-FILE-REC =
070100             SCR-T-RESOLVED-CNT(WK-N-SCR-IDX).
070200     COMPUTE SCR-TICKETS-INVALID OF NEW-SCR-FILE-REC =
070300             SCR-T-INVALID-CNT(WK-N-SCR-IDX).
070400     COMPUTE SCR-TICKETS-CLOSED OF NEW-SCR-FILE-REC =
070500             SCR-T-RESOLVED-CNT(WK-N-SCR-IDX)
070600           + SCR-T-INVALID-CNT(WK-N-SCR-IDX).
070700     MOVE SCR-T-SCORE(WK-N-SCR-IDX)
070800                 TO SCR-PRODUCTIVITY-SCORE OF NEW-SCR-FILE-REC.
070900     WRITE NEW-SCR-FILE-REC.
071000     IF  NOT WK-C-SUCCESSFUL
071100         DISPLAY "TKTBSCR - WRITE ERROR - SCORE-FILE-NEW"
071200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
071300         GO TO Y900-ABNORMAL-TERMINATION
071400     END-IF.
071500     ADD 1 TO WK-N-CNT-SCORED.
071600*                                ONE ACTIVITY-LOG LINE PER AGENT
071700*                                SCORED - LOG-TICKET-ID IS LEFT
071800*                                BLANK SINCE THIS EVENT IS NOT
071900*                                ABOUT ANY ONE TICKET.
072000     MOVE WK-N-RUN-CCYYMMDD               TO LOG-DATE.
072100     MOVE WK-N-ACCEPT-TIME(1:6)           TO LOG-TIME.
072200     MOVE "AGENT_SCORE_WRITTEN"           TO LOG-EVENT-CODE.
072300     MOVE SPACES                          TO LOG-TICKET-ID.
072400     STRING "AGENT "                       DELIMITED BY SIZE
072500            SCR-T-AGENT-ID(WK-N-SCR-IDX)   DELIMITED BY SPACE
072600            " SCORED FOR WEEK"             DELIMITED BY SIZE
072700            INTO LOG-REASON.
072800     WRITE LOG-FILE-REC.
072900     IF  NOT WK-C-SUCCESSFUL
073000         DISPLAY "TKTBSCR - WRITE ERROR - ACTIVITY-LOG-FILE"
073100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
073200         GO TO Y900-ABNORMAL-TERMINATION
073300     END-IF.
073400 B399-APPEND-NEW-SCORES-EX.
073500     EXIT.
073600*
073700*----------------------------------------------------------------*
073800 C100-DERIVE-WEEK-WINDOW.
073900*----------------------------------------------------------------*
074000*          ROLLS THE RUN DATE BACK TO THE MONDAY ON OR BEFORE IT,
074100*          THEN RUNS THE WEEK FORWARD SIX DAYS TO THE SUNDAY.  THE
074200*          JULIAN DAY NUMBER IS EVENLY DIVISIBLE INTO WEEKS WITH
074300*          A REMAINDER OF ZERO ON A MONDAY, SO JULIAN MOD 7 GIVES
074400*          THE DAYS TO STEP BACK (0 ON A MONDAY, 6 ON A SUNDAY).
074500*          THIS ONLY WORKS BECAUSE THE JULIAN DAY NUMBER FORMULA
074600*          IN C110 BELOW HAPPENS TO LAND ON A MULTIPLE OF 7 FOR A
074700*          KNOWN MONDAY - THAT IS A PROPERTY OF THE STANDARD
074800*          JULIAN DAY EPOCH, NOT SOMETHING THIS PROGRAM ENFORCES
074900*          ITSELF, SO IT MUST NOT BE CHANGED TO A DIFFERENT EPOCH
075000*          WITHOUT RE-CHECKING WHICH REMAINDER FALLS ON A MONDAY.
075100*          WK-N-WEEKDAY IS NOT THE SAME AS ANY DAY-OF-WEEK VALUE A
075200*          DATE UTILITY ELSEWHERE IN THE SHOP MIGHT RETURN - IT IS
075300*          LOCAL TO THIS PARAGRAPH'S OWN MONDAY-IS-ZERO SCHEME.
075400     COMPUTE WK-N-JUL-CCYY = WK-N-RUN-DATE-CC * 100
075500                           + WK-N-RUN-DATE-YY.
075600     MOVE WK-N-RUN-DATE-MM    TO WK-N-JUL-MM.
075700     MOVE WK-N-RUN-DATE-DD    TO WK-N-JUL-DD.
075800     PERFORM C110-JULIAN-FROM-DATE
075900        THRU C119-JULIAN-FROM-DATE-EX.
076000     MOVE WK-N-JUL-RESULT     TO WK-N-RUN-JULIAN.
076100     COMPUTE WK-N-WEEKDAY = WK-N-RUN-JULIAN
076200                          - ((WK-N-RUN-JULIAN / 7) * 7).
076300     COMPUTE WK-N-WEEK-START-JLN = WK-N-RUN-JULIAN - WK-N-WEEKDAY.
076400     COMPUTE WK-N-WEEK-END-JLN   = WK-N-WEEK-START-JLN + 6.
076500*                                CONVERT BOTH ENDS OF THE WINDOW
076600*                                BACK TO A CALENDAR DATE FOR THE
076700*                                TICKET COMPARE IN A320 AND FOR
076800*                                THE SCORE RECORD ITSELF.
076900     MOVE WK-N-WEEK-START-JLN TO WK-N-INV-JD.
077000     PERFORM C120-DATE-FROM-JULIAN
077100        THRU C129-DATE-FROM-JULIAN-EX.
077200     COMPUTE WK-N-WEEK-START-DT =
077300           WK-N-INV-CCYY * 10000
077400         + WK-N-INV-MM * 100
077500         + WK-N-INV-DD.
077600     MOVE WK-N-WEEK-END-JLN   TO WK-N-INV-JD.
077700     PERFORM C120-DATE-FROM-JULIAN
077800        THRU C129-DATE-FROM-JULIAN-EX.
077900     COMPUTE WK-N-WEEK-END-DT =
078000           WK-N-INV-CCYY * 10000
078100         + WK-N-INV-MM * 100
078200         + WK-N-INV-DD.
078300 C199-DERIVE-WEEK-WINDOW-EX.
078400     EXIT.
078500*
078600*----------------------------------------------------------------*
078700 C110-JULIAN-FROM-DATE.
078800*----------------------------------------------------------------*
078900*          CONVERT A CCYY/MM/DD TO AN ABSOLUTE JULIAN DAY NUMBER.
079000*          INTEGER-ARITHMETIC FORM OF THE STANDARD CONVERSION -
079100*          NO INTRINSIC FUNCTIONS USED.  SAME ROUTINE AS TKTBSLA.
079200*          THE SHOP STANDARDISED ON THIS INTEGER-ONLY FORM BACK
079300*          WHEN TKTBSLA FIRST NEEDED A DAYS-BETWEEN-DATES
079400*          CALCULATION, SINCE THE RELEASE OF COBOL ON THE AS/400
079500*          AT THE TIME HAD NO FUNCTION DIVISION AND NO INTRINSIC
079600*          FUNCTIONS AT ALL - EVERY DATE-ARITHMETIC ROUTINE IN
079700*          THIS SHOP'S HELPDESK SUITE USES THIS SAME ALGORITHM SO
079800*          THAT A DATE CONVERTED BY ONE PROGRAM AND READ BY
079900*          ANOTHER ALWAYS AGREES ON WHICH JULIAN DAY NUMBER IT IS.
080000*          WK-N-JUL-A, WK-N-JUL-Y AND WK-N-JUL-M ARE PURE
080100*          INTERMEDIATE TERMS OF THE FORMULA AND HAVE NO BUSINESS
080200*          MEANING OF THEIR OWN OUTSIDE OF IT.
080300     COMPUTE WK-N-JUL-A = (14 - WK-N-JUL-MM) / 12.
080400     COMPUTE WK-N-JUL-Y = WK-N-JUL-CCYY + 4800 - WK-N-JUL-A.
080500     COMPUTE WK-N-JUL-M = WK-N-JUL-MM + (12 * WK-N-JUL-A)
080600                        - 2.
080700     COMPUTE WK-N-JUL-RESULT =
080800           WK-N-JUL-DD
080900         + ((153 * WK-N-JUL-M) + 2) / 5
081000         + (365 * WK-N-JUL-Y)
081100         + (WK-N-JUL-Y / 4)
081200         - (WK-N-JUL-Y / 100)
081300         + (WK-N-JUL-Y / 400)
081400         - 32045.
081500 C119-JULIAN-FROM-DATE-EX.
081600     EXIT.
081700*
081800*----------------------------------------------------------------*
081900 C120-DATE-FROM-JULIAN.
082000*----------------------------------------------------------------*
082100*          INVERSE OF C110 ABOVE - TURNS AN ABSOLUTE JULIAN DAY
082200*          NUMBER BACK INTO A CCYY/MM/DD.  SAME INTEGER-ARITHMETIC
082300*          FAMILY AS THE FORWARD CONVERSION, RUN BACKWARDS.
082400     COMPUTE WK-N-INV-L = WK-N-INV-JD + 68569.
082500     COMPUTE WK-N-INV-N = (4 * WK-N-INV-L) / 146097.
082600     COMPUTE WK-N-INV-L = WK-N-INV-L
082700                        - (((146097 * WK-N-INV-N) + 3) / 4).
082800     COMPUTE WK-N-INV-I = (4000 * (WK-N-INV-L + 1)) / 1461001.
082900     COMPUTE WK-N-INV-L = WK-N-INV-L
083000                        - ((1461 * WK-N-INV-I) / 4) + 31.
083100     COMPUTE WK-N-INV-J = (80 * WK-N-INV-L) / 2447.
083200     COMPUTE WK-N-INV-K = WK-N-INV-L - ((2447 * WK-N-INV-J) / 80).
083300     COMPUTE WK-N-INV-L = WK-N-INV-J / 11.
083400     COMPUTE WK-N-INV-J = WK-N-INV-J + 2 - (12 * WK-N-INV-L).
083500     COMPUTE WK-N-INV-I = (100 * (WK-N-INV-N - 49))
083600                        + WK-N-INV-I + WK-N-INV-L.
083700     MOVE WK-N-INV-I TO WK-N-INV-CCYY.
083800     MOVE WK-N-INV-J TO WK-N-INV-MM.
083900     MOVE WK-N-INV-K TO WK-N-INV-DD.
084000 C129-DATE-FROM-JULIAN-EX.
084100     EXIT.
084200*
084300*----------------------------------------------------------------*
084400 Y900-ABNORMAL-TERMINATION.
084500*----------------------------------------------------------------*
084600*          COME HERE ONLY ON A FILE ERROR THIS PROGRAM CANNOT
084700*          RECOVER FROM.  ALL FOUR WORK FILES ARE CLOSED
084800*          UNCONDITIONALLY HERE BEFORE HANDING OFF TO Z000 FOR
084900*          THE ACTIVITY LOG - THIS PARAGRAPH NEVER RETURNS, WHICH
085000*          IS WHY EVERY CALLER ABOVE REACHES IT WITH GO TO RATHER
085100*          THAN PERFORM.
085200     SET UPSI-SWITCH-0 TO ON.
085300     DISPLAY "TKTBSCR - ABNORMAL TERMINATION".
085400     CLOSE AGENT-FILE TICKET-FILE SCORE-FILE-OLD SCORE-FILE-NEW.
085500     PERFORM Z000-END-PROGRAM-ROUTINE
085600        THRU Z099-END-PROGRAM-ROUTINE-EX.
085700     MOVE 16 TO RETURN-CODE.
085800     GOBACK.
085900*
086000*----------------------------------------------------------------*
086100 Z000-END-PROGRAM-ROUTINE.
086200*----------------------------------------------------------------*
086300*          CLOSE THE ACTIVITY LOG AND SHOW THE CONTROL TOTALS.
086400*          REACHED BOTH FROM THE NORMAL END OF MAIN-MODULE AND
086500*          FROM Y900 ABOVE ON AN ABEND.
086600     CLOSE ACTIVITY-LOG-FILE.
086700     IF  NOT WK-C-SUCCESSFUL
086800         DISPLAY "TKTBSCR - CLOSE FILE ERROR - ACTIVITY-LOG"
086900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
087000     END-IF.
087100     PERFORM Z100-DISPLAY-CONTROL-TOTALS
087200        THRU Z199-DISPLAY-CONTROL-TOTALS-EX.
087300 Z099-END-PROGRAM-ROUTINE-EX.
087400     EXIT.
087500*
087600*----------------------------------------------------------------*
087700 Z100-DISPLAY-CONTROL-TOTALS.
087800*----------------------------------------------------------------*
087900*          OPERATIONS WANTS TO SEE THE WEEK WINDOW THIS RUN USED
088000*          AND HOW MANY AGENTS WERE SCORED, WITHOUT DIGGING
088100*          THROUGH THE ACTIVITY LOG - SAME IDEA AS THE TOTALS
088200*          ADDED TO THE AUTO-ASSIGNMENT PROGRAM.
088300     IF  WK-C-NO-AGENTS
088400         DISPLAY "TKTBSCR - WARNING - NO AGENTS ON FILE, NO"
088500         DISPLAY "          SCORES WERE WRITTEN THIS RUN"
088600     ELSE
088700         DISPLAY "TKTBSCR - WEEK START             : "
088800                  WK-N-WEEK-START-DT
088900         DISPLAY "TKTBSCR - WEEK END               : "
089000                  WK-N-WEEK-END-DT
089100         DISPLAY "TKTBSCR - AGENT SCORES WRITTEN   : "
089200                  WK-N-CNT-SCORED
089300     END-IF.
089400 Z199-DISPLAY-CONTROL-TOTALS-EX.
089500     EXIT.
089600*-----------------------------------------------------------------
089700* KNOWN LIMITATIONS (JBL 09/05/2013, CARRIED FORWARD FROM EARLIER
089800* REVIEWS - NONE OF THESE HAVE EVER BEEN BAD ENOUGH TO JUSTIFY THE
089900* REWRITE, BUT WORTH KNOWING ABOUT BEFORE TOUCHING THIS PROGRAM) :
090000*-----------------------------------------------------------------
090100* 1. IF AN AGENT IS REMOVED FROM THE AGENT FILE BETWEEN WEEKS,
090200*    THEIR HISTORICAL SCORE RECORDS REMAIN IN THE SCORE FILE
090300*    FOREVER - B210 ABOVE ONLY MATCHES AGAINST THIS RUN'S ROSTER,
090400*    SO THERE IS NO PURGE OF AN EX-AGENT'S OLD RECORDS.
090500* 2. A TICKET REASSIGNED MID-WEEK IS SCORED ENTIRELY AGAINST
090600*    WHICHEVER AGENT HOLDS TKT-ASSIGNED-AGENT-ID AT THE MOMENT IT
090700*    IS CLOSED - THE PRIOR AGENT GETS NO CREDIT FOR ANY WORK THEY
090800*    MAY HAVE DONE ON IT BEFORE THE HANDOFF.
090900* 3. WK-SCR-TABLE IS SIZED FOR 500 AGENTS.  THERE IS NO BOUNDS
091000*    CHECK IN A210-ADD-AGENT-ENTRY - IF THE AGENT FILE EVER GREW
091100*    PAST THAT, THE SUBSCRIPT WOULD RUN OFF THE END OF THE TABLE.
091200*    THIS HAS NEVER HAPPENED IN PRACTICE AND IS NOT CONSIDERED
091300*    WORTH GUARDING AGAINST GIVEN THE SIZE OF THE HELPDESK STAFF.
091400*-----------------------------------------------------------------
091500 END PROGRAM TKTBSCR.
