000100*****************************************************************
000200* SCRFILE.CPYBK
000300* RECORD LAYOUT FOR AGENT-SCORE-FILE (WEEKLY PRODUCTIVITY OUTPUT)
000400* I-O FORMAT: SCR-RECORD  FROM FILE AGENT-SCORE-FILE OF LIBRARY CO
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* RAG 19/06/1991 - INITIAL VERSION, WEEKLY AGENT SCORE RUN
000900* TLK 30/09/1998 - Y2K REMEDIATION - SCR-WEEK-START AND            SCF011Y
001000*                  SCR-WEEK-END EXPANDED TO FULL CCYYMMDD          SCF012Y
001100* TLK 11/01/1999 - Y2K SIGN-OFF - TEST PLAN TKT-Y2K-04 PASSED      SCF013Y
001200* PMN 08/07/2004 - ADD SCR-TICKETS-INVALID, SPLIT OUT FROM THE
001300*                  CLOSED COUNT PER BUSINESS REQUEST HD-2004-118
001400*****************************************************************
001500*
001600 05  SCR-RECORD                     PIC X(200).
001700*
001800     05  SCR-RECORD-R REDEFINES SCR-RECORD.
001900         06  SCR-AGENT-ID           PIC X(36).
002000*                                  AGENT IDENTIFIER
002100         06  SCR-AGENT-NAME         PIC X(60).
002200*                                  AGENT DISPLAY NAME
002300         06  SCR-AGENT-EMAIL        PIC X(60).
002400*                                  AGENT EMAIL
002500         06  SCR-WEEK-START         PIC 9(08).
002600*                                  MONDAY OF SCORED WEEK, CCYYMMDD
002700         06  SCR-WEEK-START-R REDEFINES SCR-WEEK-START.
002800             10  SCR-WK-ST-CC       PIC 9(02).
002900             10  SCR-WK-ST-YY       PIC 9(02).
003000             10  SCR-WK-ST-MM       PIC 9(02).
003100             10  SCR-WK-ST-DD       PIC 9(02).
003200         06  SCR-WEEK-END           PIC 9(08).
003300*                                  SUNDAY OF SCORED WEEK, CCYYMMDD
003400         06  SCR-TICKETS-CLOSED     PIC 9(05).
003500*                                  RESOLVED + INVALID COUNT FOR WE
003600         06  SCR-TICKETS-RESOLVED   PIC 9(05).
003700         06  SCR-TICKETS-INVALID    PIC 9(05).
003800         06  SCR-PRODUCTIVITY-SCORE PIC 9(05)V9(02).
003900*                                  RESOLVED*1.00 + INVALID*0.50
004000         06  FILLER                 PIC X(06).
004100*                                  RESERVED FOR FUTURE EXPANSION
