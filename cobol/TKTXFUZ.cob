000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TKTXFUZ.
000300 AUTHOR.         R A GIBBS.
000400 INSTALLATION.   HELPDESK SYSTEMS - BATCH.
000500 DATE-WRITTEN.   11 SEP 1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION :  GENERAL PURPOSE STRING-SIMILARITY SUBROUTINE.
000900*               CALLED WITH A FUNCTION CODE AND ONE OR TWO TEXT
001000*               FIELDS, RETURNS AN EDIT DISTANCE, A SIMILARITY
001100*               RATIO, OR A WORD-LEVEL MATCH SCORE DEPENDING ON
001200*               THE FUNCTION REQUESTED.  NO FILES ARE OPENED BY
001300*               THIS PROGRAM - IT IS CALLED BY OTHER PROGRAMS
001400*               THAT SUPPLY AND RECEIVE ALL DATA VIA THE LINKAGE
001500*               RECORD.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* MOD.#  INIT   DATE        DESCRIPTION
002000* ------ ------ ----------  -----------------------------------
002100* -      RAG    11/09/1989  INITIAL VERSION - EDIT DISTANCE AND
002200*                           SIMILARITY RATIO ONLY, WRITTEN FOR
002300*                           THE CUSTOMER FILE DUPLICATE-NAME
002400*                           REVIEW RUN (SVC REQUEST 89-114)
002500* -      DLW    24/04/1991  FIX - TRAILING SPACES IN THE INPUT
002600*                           FIELDS WERE BEING COUNTED AS REAL
002700*                           CHARACTERS, INFLATING THE DISTANCE
002800*                           ON SHORT NAMES
002900* Y2K01  TLK    17/11/1998  Y2K REVIEW - PROGRAM HOLDS NO DATE     FUZ010Y
003000*                           FIELDS, NO CHANGES REQUIRED.  SIGNED   FUZ011Y
003100*                           OFF TEST PLAN TKT-Y2K-04 ON THE        FUZ012Y
003200*                           STRENGTH OF A CODE REVIEW ONLY - NO    FUZ013Y
003300*                           COMPILE OR TEST RUN WAS NEEDED SINCE   FUZ014Y
003400*                           NOTHING IN THIS MEMBER REFERENCES A    FUZ015Y
003500*                           DATE FIELD OF ANY KIND, SYSTEM OR      FUZ016Y
003600*                           OTHERWISE                              FUZ017Y
003700* -      JBL    17/02/2011  REWORKED FOR CALL "TKTXFUZ" VIA THE
003800*                           NEW TKTVFUZ LINKAGE COPYBOOK - ADDED
003900*                           THE WORD-SPLIT, STOP-WORD AND FIND-
004000*                           BEST-WORD-MATCH AND FUZZY-MATCHES
004100*                           FUNCTIONS FOR THE SEARCH-RANKING
004200*                           WORK, TICKET HD-2011-063
004300* -      JBL    03/05/2011  ADD CALCULATE-RELEVANCE-SCORE
004400*                           FUNCTION (RELV), WEIGHTS TITLE WORD
004500*                           MATCHES AT DOUBLE THE DESCRIPTION
004600*                           WORD MATCHES, TICKET HD-2011-079
004700* -      JBL    09/05/2013  ADDED PARAGRAPH-LEVEL NARRATIVE BELOW,
004800*                           NO CODE CHANGE, HD-2013-041
004900*=================================================================
005000*
005100*-----------------------------------------------------------------
005200* PROCESSING NOTES (JBL 09/05/2013) :
005300*-----------------------------------------------------------------
005400* THIS IS THE ONLY ONE OF THE FOUR HELPDESK BATCH PROGRAMS THAT
005500* OPENS NO FILES OF ITS OWN - IT IS PURE CALCULATION, CALLED BY
005600* WHATEVER SEARCH OR RANKING PROGRAM NEEDS A FUZZY TEXT COMPARE.
005700* THERE IS NO Y900-ABNORMAL-TERMINATION PARAGRAPH HERE BECAUSE
005800* THERE IS NOTHING FOR THIS PROGRAM TO FAIL ON - NO OPEN, READ,
005900* WRITE OR REWRITE EVER HAPPENS INSIDE IT, SO THE ONLY WAY IT CAN
006000* MISBEHAVE IS TO RETURN A WRONG ANSWER, NOT AN ABEND.
006100*
006200* ALL FIVE FUNCTIONS (LEVN/SIMY/FBWM/FMAT/RELV) SHARE THE SAME
006300* LEVENSHTEIN-DISTANCE ENGINE IN C100-C139 BELOW AND THE SAME
006400* WORD-SPLIT ENGINE IN B100-B139 - THEY DIFFER ONLY IN HOW THEY
006500* COMBINE AND THRESHOLD THE RESULTS COMING BACK OUT OF THOSE TWO
006600* ENGINES.  AN UNRECOGNISED FUNCTION CODE IS NOT TREATED AS A
006700* CALLER ERROR WORTH AN ABEND - IT JUST COMES BACK WITH
006800* WK-VFUZ-ERROR-CD SET TO "FN" AND EVERY OUTPUT FIELD AT ITS
006900* INITIALISED ZERO/SPACE VALUE, LEAVING IT TO THE CALLER TO DECIDE
007000* WHAT TO DO ABOUT IT.
007100*-----------------------------------------------------------------
007200*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-AS400.
007600 OBJECT-COMPUTER. IBM-AS400.
007700*                              NO FILE-CONTROL PARAGRAPH IN THIS
007800*                              PROGRAM - SEE THE PROCESSING NOTES
007900*                              ABOVE FOR WHY.  UPSI-0 IS CARRIED
008000*                              FORWARD FROM THE SHOP'S STANDARD
008100*                              ENVIRONMENT-DIVISION BOILERPLATE EV
008200*                              THOUGH THIS PROGRAM DOES NOT CURREN
008300*                              TEST IT - IT IS CHEAPER TO LEAVE TH
008400*                              SWITCH DECLARED THAN TO RE-ADD IT
008500*                              LATER IF A FUTURE FUNCTION NEEDS ON
008600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008700                   UPSI-0 IS UPSI-SWITCH-0
008800                     ON  STATUS IS U0-ON
008900                     OFF STATUS IS U0-OFF.
009000*
009100 DATA DIVISION.
009200 WORKING-STORAGE SECTION.
009300 01  FILLER                    PIC X(24) VALUE
009400     "** PROGRAM TKTXFUZ **".
009500*-----------------------------------------------------------------
009600* REDEFINES USAGE NOTES (JBL 09/05/2013) :
009700*-----------------------------------------------------------------
009800* THIS PROGRAM USES REDEFINES IN TWO DIFFERENT WAYS, AND IT IS
009900* WORTH KEEPING THEM STRAIGHT WHEN MAINTAINING IT :
010000*
010100*   (A) CHARACTER-TABLE VIEWS - WK-C-TRIM-SOURCE-R, WK-C-SPLIT-
010200*       SOURCE-R, WK-C-LEV-S1-R AND WK-C-LEV-S2-R EACH REDEFINE A
010300*       500-CHARACTER SCALAR FIELD AS A TABLE OF 500 ONE-CHARACTER
010400*       ENTRIES.  THE SCALAR FORM IS WHAT CALLERS AND MOVE
010500*       STATEMENTS DEAL WITH; THE TABLE FORM IS WHAT THE CHARACTER
010600*       BY-CHARACTER SCAN PARAGRAPHS (B060, B110, C130, E110)
010700*       SUBSCRIPT THROUGH.  BOTH NAMES ALWAYS REFER TO THE SAME
010800*       STORAGE - THERE IS NO SEPARATE MOVE BETWEEN THEM.
010900*
011000*   (B) LITERAL-TABLE VIEW - WK-C-STOPWORD-TABLE REDEFINES THE
011100*       FIXED VALUE-CLAUSE LITERAL WK-C-STOPWORD-LIST AS A TABLE O
011200*       111 SEVEN-CHARACTER ENTRIES.  THIS IS THE SAME TECHNIQUE T
011300*       SHOP USES ELSEWHERE FOR SMALL FIXED LOOKUP TABLES THAT NEV
011400*       CHANGE AT RUN TIME AND SO DO NOT JUSTIFY A SEPARATE LOAD
011500*       FILE - EASIER TO MAINTAIN AS ONE BLOCK OF VALUE CLAUSES TH
011600*       AS 111 SEPARATE 05-LEVEL ENTRIES.
011700*-----------------------------------------------------------------
011800*
011900*                              STANDALONE SCAN INDICES - NOT PART
012000*                              OF ANY GROUP, SO EACH CAN BE RESET
012100*                              ON ITS OWN WHEN A NEW SCAN STARTS.
012200 77  WK-N-SPLIT-IDX             PIC 9(03) COMP VALUE ZERO.
012300 77  WK-N-LEV-I                 PIC 9(03) COMP VALUE ZERO.
012400 77  WK-N-LEV-J                 PIC 9(03) COMP VALUE ZERO.
012500 77  WK-N-CONT-POS              PIC 9(03) COMP VALUE ZERO.
012600*
012700*                              UPPER-CASED COPIES OF THE THREE
012800*                              LINKAGE TEXT FIELDS.  ALL WORD
012900*                              COMPARISONS IN THIS PROGRAM ARE
013000*                              CASE-INSENSITIVE, SO EVERY
013100*                              FUNCTION WORKS FROM THESE, NEVER
013200*                              FROM THE LINKAGE FIELDS DIRECTLY.
013300 01  WK-C-WORK-STRINGS.
013400     05  WK-C-QUERY-UC         PIC X(500).
013500     05  WK-C-TARGET-UC        PIC X(500).
013600     05  WK-C-DESC-UC          PIC X(500).
013700     05  FILLER                PIC X(10) VALUE SPACES.
013800*
013900*                              GENERIC TRIMMED-LENGTH WORK AREA.
014000*                              CALLER MOVES A STRING INTO
014100*                              WK-C-TRIM-SOURCE AND PERFORMS
014200*                              B050 - THE TRAILING-SPACE COUNT
014300*                              COMES BACK IN WK-N-TRIM-LENGTH.
014400 01  WK-C-TRIM-SOURCE          PIC X(500).
014500 01  WK-C-TRIM-SOURCE-R REDEFINES WK-C-TRIM-SOURCE.
014600     05  WK-C-TRIM-SRC-CHAR    PIC X(01) OCCURS 500 TIMES.
014700 01  WK-N-TRIM-LENGTH          PIC 9(03) COMP VALUE ZERO.
014800*
014900*                              GENERIC WORD-SPLIT WORK AREA.
015000*                              CALLER MOVES A STRING INTO
015100*                              WK-C-SPLIT-SOURCE, SETS THE MODE
015200*                              SWITCH TO SAY WHICH TABLE TO FILL
015300*                              AND PERFORMS B100.  DELIMITERS ARE
015400*                              SPACE AND THE COMMON SENTENCE
015500*                              PUNCTUATION MARKS.
015600 01  WK-C-SPLIT-SOURCE         PIC X(500).
015700 01  WK-C-SPLIT-SOURCE-R REDEFINES WK-C-SPLIT-SOURCE.
015800     05  WK-C-SPLIT-SRC-CHAR   PIC X(01) OCCURS 500 TIMES.
015900 01  WK-C-SPLIT-WORK.
016000     05  WK-C-SPLIT-MODE       PIC X(01).
016100         88  WK-C-SPLIT-TO-QUERY       VALUE "Q".
016200         88  WK-C-SPLIT-TO-TARGET      VALUE "T".
016300     05  WK-N-SPLIT-POS        PIC 9(03) COMP VALUE ZERO.
016400     05  WK-C-SPLIT-BUF        PIC X(30).
016500     05  WK-N-SPLIT-BUF-LEN    PIC 9(02) COMP VALUE ZERO.
016600     05  FILLER                PIC X(05) VALUE SPACES.
016700*
016800*                              QUERY WORD TABLE - 60 WORDS IS FAR
016900*                              MORE THAN A SEARCH PHRASE OR A
017000*                              TICKET TITLE WILL EVER HOLD.
017100 01  WK-QUERY-WORDS.
017200     05  WK-N-QW-CNT           PIC 9(03) COMP VALUE ZERO.
017300     05  WK-QW-ENTRY OCCURS 60 TIMES.
017400         10  WK-C-QW-TEXT          PIC X(30).
017500         10  WK-N-QW-LEN           PIC 9(02) COMP.
017600     05  FILLER                PIC X(05) VALUE SPACES.
017700*
017800*                              TARGET WORD TABLE - HOLDS WORDS
017900*                              SPLIT FROM A TARGET TEXT, TITLE OR
018000*                              DESCRIPTION, WHICHEVER IS CURRENT.
018100 01  WK-TARGET-WORDS.
018200     05  WK-N-TW-CNT           PIC 9(03) COMP VALUE ZERO.
018300     05  WK-TW-ENTRY OCCURS 80 TIMES.
018400         10  WK-C-TW-TEXT          PIC X(30).
018500         10  WK-N-TW-LEN           PIC 9(02) COMP.
018600     05  FILLER                PIC X(05) VALUE SPACES.
018700*
018800*                              LEVENSHTEIN DISTANCE WORK AREA.
018900*                              S1/S2 ARE THE TWO STRINGS UNDER
019000*                              COMPARE - REDEFINED AS CHARACTER
019100*                              TABLES SO THE DISTANCE ROUTINE CAN
019200*                              SUBSCRIPT STRAIGHT THROUGH THEM.
019300 01  WK-C-LEV-S1               PIC X(500).
019400 01  WK-C-LEV-S1-R REDEFINES WK-C-LEV-S1.
019500     05  WK-C-LEV-S1-CHAR      PIC X(01) OCCURS 500 TIMES.
019600 01  WK-C-LEV-S2               PIC X(500).
019700 01  WK-C-LEV-S2-R REDEFINES WK-C-LEV-S2.
019800     05  WK-C-LEV-S2-CHAR      PIC X(01) OCCURS 500 TIMES.
019900 01  WK-C-LEV-WORK.
020000     05  WK-N-LEV-LEN1         PIC 9(03) COMP VALUE ZERO.
020100     05  WK-N-LEV-LEN2         PIC 9(03) COMP VALUE ZERO.
020200     05  WK-N-LEV-RESULT       PIC 9(04) COMP VALUE ZERO.
020300     05  WK-N-LEV-LAST         PIC 9(04) COMP VALUE ZERO.
020400     05  WK-N-LEV-NEW          PIC 9(04) COMP VALUE ZERO.
020500     05  FILLER                PIC X(05) VALUE SPACES.
020600*
020700*                              SINGLE-ROW COST ARRAY FOR THE
020800*                              EDIT-DISTANCE CALCULATION, ONE
020900*                              ENTRY PER CHARACTER POSITION OF
021000*                              THE SECOND STRING PLUS ONE.
021100 01  WK-C-LEV-TABLE.
021200     05  WK-N-LEV-COSTS        PIC 9(04) COMP OCCURS 501 TIMES.
021300     05  FILLER                PIC X(05) VALUE SPACES.
021400*
021500*                              SIMILARITY-RATIO WORK AREA.  HOLDS
021600*                              THE LONGER OF THE TWO TRIMMED LENGT
021700*                              COMING OUT OF C100, USED AS THE
021800*                              DIVISOR THAT TURNS A RAW EDIT
021900*                              DISTANCE INTO A 0-1 RATIO.
022000 01  WK-C-SIM-WORK.
022100     05  WK-N-SIM-MAXLEN       PIC 9(03) COMP VALUE ZERO.
022200     05  WK-N-SIM-RESULT       PIC 9V999 VALUE ZERO.
022300     05  FILLER                PIC X(05) VALUE SPACES.
022400*
022500*                              FIND-BEST-WORD-MATCH WORK AREA - TH
022600*                              CALLER FILLS WK-C-FBWM-QUERY-WORD,
022700*                              WK-N-FBWM-QUERY-LEN AND WK-N-FBWM-
022800*                              THRESHOLD, THEN D100 WORKS DOWN THE
022900*                              CURRENT WK-TARGET-WORDS TABLE AND
023000*                              LEAVES ITS BEST FINDING IN WK-N-FBW
023100*                              SCORE.  THE MIN/MAX-LEN AND RATIO
023200*                              FIELDS ARE SCRATCH SPACE PRIVATE TO
023300*                              D120-CHECK-CONTAINMENT AND HAVE NO
023400*                              MEANING OUTSIDE THAT ONE PARAGRAPH.
023500 01  WK-C-FBWM-WORK.
023600     05  WK-C-FBWM-QUERY-WORD  PIC X(30).
023700     05  WK-N-FBWM-QUERY-LEN   PIC 9(02) COMP VALUE ZERO.
023800     05  WK-N-FBWM-THRESHOLD   PIC 9V999 VALUE ZERO.
023900     05  WK-N-FBWM-SCORE       PIC 9V999 VALUE ZERO.
024000     05  WK-N-FBWM-SUB         PIC 9(03) COMP VALUE ZERO.
024100     05  WK-N-FBWM-MINLEN      PIC 9(02) COMP VALUE ZERO.
024200     05  WK-N-FBWM-MAXLEN      PIC 9(02) COMP VALUE ZERO.
024300     05  WK-N-FBWM-RATIO       PIC 9V999 VALUE ZERO.
024400     05  WK-C-FBWM-CONTAIN-SW  PIC X(01) VALUE "N".
024500         88  WK-C-FBWM-CONTAINS        VALUE "Y".
024600     05  FILLER                PIC X(05) VALUE SPACES.
024700*
024800*                              GENERIC SUBSTRING-CONTAINS WORK
024900*                              AREA - BIG/SMALL ARE SWAPPED BY
025000*                              THE CALLER TO TEST CONTAINMENT IN
025100*                              EITHER DIRECTION.
025200 01  WK-C-CONT-WORK.
025300     05  WK-C-CONT-BIG         PIC X(500).
025400     05  WK-N-CONT-BIG-LEN     PIC 9(03) COMP VALUE ZERO.
025500     05  WK-C-CONT-SMALL       PIC X(500).
025600     05  WK-N-CONT-SMALL-LEN   PIC 9(03) COMP VALUE ZERO.
025700     05  WK-N-CONT-MAX-START   PIC 9(03) COMP VALUE ZERO.
025800     05  WK-C-CONT-FOUND-SW    PIC X(01) VALUE "N".
025900         88  WK-C-CONT-FOUND           VALUE "Y".
026000     05  FILLER                PIC X(05) VALUE SPACES.
026100*                              FUZZY-MATCHES WORK AREA - HOLDS THE
026200*                              RUNNING STOP-WORD AND CONTENT-WORD
026300*                              COUNTS AND MATCH COUNTS BUILT UP BY
026400*                              D210 AND CONSUMED BY THE RATIO RULE
026500*                              IN D220.  RESET TO ZERO AT THE STAR
026600*                              OF EVERY FMAT CALL IN D200.
026700 01  WK-C-FMAT-WORK.
026800     05  WK-N-FMAT-CONTENT-CNT      PIC 9(03) COMP VALUE ZERO.
026900     05  WK-N-FMAT-CONTENT-MATCHED  PIC 9(03) COMP VALUE ZERO.
027000     05  WK-N-FMAT-STOP-CNT         PIC 9(03) COMP VALUE ZERO.
027100     05  WK-N-FMAT-STOP-MATCHED     PIC 9(03) COMP VALUE ZERO.
027200     05  WK-N-FMAT-RATIO            PIC 9V999 VALUE ZERO.
027300     05  FILLER                PIC X(05) VALUE SPACES.
027400*                              RELEVANCE-SCORE WORK AREA.  TITLE A
027500*                              DESCRIPTION SCORES ARE ACCUMULATED
027600*                              SEPARATELY BY D310/D320 SO THE
027700*                              WEIGHTING IN D330 CAN BE APPLIED
027800*                              ONCE AT THE END RATHER THAN WORD BY
027900*                              WORD.  THE CONTENT-WORD COUNTS ARE
028000*                              KEPT SEPARATELY FROM THE WORD SCORE
028100*                              SINCE THE MINIMUM-COVERAGE TEST IN
028200*                              D330 CARES ABOUT HOW MANY WORDS
028300*                              MATCHED, NOT HOW HIGH THEY SCORED.
028400 01  WK-C-RELV-WORK.
028500     05  WK-N-RELV-TITLE-SCORE      PIC 9(05)V9(04) VALUE ZERO.
028600     05  WK-N-RELV-DESC-SCORE       PIC 9(05)V9(04) VALUE ZERO.
028700     05  WK-N-RELV-CONTENT-IN-TITLE PIC 9(03) COMP VALUE ZERO.
028800     05  WK-N-RELV-CONTENT-IN-DESC  PIC 9(03) COMP VALUE ZERO.
028900     05  WK-N-RELV-TOTAL-CONTENT    PIC 9(03) COMP VALUE ZERO.
029000     05  WK-N-RELV-WORD-SCORE       PIC 9V999 VALUE ZERO.
029100     05  WK-N-RELV-CONTENT-RATIO    PIC 9V999 VALUE ZERO.
029200     05  FILLER                PIC X(05) VALUE SPACES.
029300*
029400*                              STOP-WORD CHECK WORK AREA - A
029500*                              WORD OF ONE OR TWO CHARACTERS IS
029600*                              ALWAYS TREATED AS A STOP WORD,
029700*                              OTHERWISE THE TABLE BELOW IS
029800*                              SEARCHED FOR AN EXACT MATCH.
029900 01  WK-C-STOPWORD-WORK.
030000     05  WK-C-STOPWORD-CHECK-WORD   PIC X(30).
030100     05  WK-N-STOPWORD-CHECK-LEN    PIC 9(02) COMP VALUE ZERO.
030200     05  WK-C-STOPWORD-SW           PIC X(01) VALUE "N".
030300         88  WK-C-IS-STOPWORD              VALUE "Y".
030400     05  WK-N-STOPWORD-IDX          PIC 9(03) COMP VALUE ZERO.
030500     05  FILLER                PIC X(05) VALUE SPACES.
030600*
030700*                              COMMON ENGLISH STOP WORDS, ONE
030800*                              FIXED LITERAL REDEFINED AS A
030900*                              111-ENTRY TABLE OF 7-CHARACTER,
031000*                              SPACE-PADDED WORDS.  KEEP IN STEP
031100*                              WITH THE RELEVANCE-SCORING RULES
031200*                              IN THE HELPDESK SEARCH SPEC.
031300 01  WK-C-STOPWORD-LIST.
031400     05  FILLER PIC X(56) VALUE
031500       "A      AN     THE    IS     ARE    WAS    WERE   BE     ".
031600     05  FILLER PIC X(56) VALUE
031700       "BEEN   BEING  HAVE   HAS    HAD    DO     DOES   DID    ".
031800     05  FILLER PIC X(56) VALUE
031900       "WILL   WOULD  COULD  SHOULD MAY    MIGHT  MUST   SHALL  ".
032000     05  FILLER PIC X(56) VALUE
032100       "CAN    NEED   DARE   OUGHT  USED   TO     OF     IN     ".
032200     05  FILLER PIC X(56) VALUE
032300       "FOR    ON     WITH   AT     BY     FROM   AS     INTO   ".
032400     05  FILLER PIC X(56) VALUE
032500       "THROUGHDURING BEFORE AFTER  ABOVE  BELOW  BETWEENUNDER  ".
032600     05  FILLER PIC X(56) VALUE
032700       "AGAIN  FURTHERTHEN   ONCE   HERE   THERE  WHEN   WHERE  ".
032800     05  FILLER PIC X(56) VALUE
032900       "WHY    HOW    ALL    EACH   FEW    MORE   MOST   OTHER  ".
033000     05  FILLER PIC X(56) VALUE
033100       "SOME   SUCH   NO     NOR    NOT    ONLY   OWN    SAME   ".
033200     05  FILLER PIC X(56) VALUE
033300       "SO     THAN   TOO    VERY   JUST   ALSO   NOW    AND    ".
033400     05  FILLER PIC X(56) VALUE
033500       "BUT    OR     IF     BECAUSEUNTIL  WHILE  IT     ITS    ".
033600     05  FILLER PIC X(56) VALUE
033700       "THIS   THAT   THESE  THOSE  I      ME     MY     WE     ".
033800     05  FILLER PIC X(56) VALUE
033900       "OUR    YOU    YOUR   HE     HIM    HIS    SHE    HER    ".
034000     05  FILLER PIC X(49) VALUE
034100       "THEY   THEM   THEIR  WHAT   WHICH  WHO    WHOM   ".
034200 01  WK-C-STOPWORD-TABLE REDEFINES WK-C-STOPWORD-LIST.
034300     05  WK-C-STOPWORD-ENTRY   PIC X(07) OCCURS 111 TIMES.
034400*
034500*-----------------------------------------------------------------
034600* LINKAGE NOTES (JBL 09/05/2013) :
034700*-----------------------------------------------------------------
034800* WK-VFUZ-RECORD (COPIED FROM TKTVFUZ) CARRIES THE FUNCTION CODE,
034900* THE QUERY/TARGET/DESCRIPTION TEXT FIELDS, THE OPTIONAL THRESHOLD
035000* OVERRIDE AND ALL FIVE RETURN FIELDS IN ONE RECORD - A CALLER THA
035100* ONLY WANTS THE LEVN FUNCTION STILL PASSES THE WHOLE RECORD, SINC
035200* THIS PROGRAM'S USING CLAUSE TAKES EXACTLY ONE LINKAGE ITEM.  THE
035300* CALLER IS RESPONSIBLE FOR MOVING SPACES/ZERO TO THE TEXT FIELDS
035400* IT DOES NOT CARE ABOUT (AN UNUSED TEXT FIELD PARTICIPATES IN NO
035500* FUNCTION'S CALCULATION, SO LEAVING IT AT ITS PRIOR CALL'S VALUE
035600* DOES NO HARM, BUT CLEAN CALLERS RESET IT ANYWAY FOR CLARITY).
035700*-----------------------------------------------------------------
035800*
035900*-----------------------------------------------------------------
036000* ALGORITHM NOTES (JBL 09/05/2013) :
036100*-----------------------------------------------------------------
036200* THE LEVENSHTEIN ENGINE (C100-C139) USES A SINGLE-ROW ROLLING COS
036300* ARRAY RATHER THAN A FULL TWO-DIMENSIONAL MATRIX - THE CLASSIC
036400* TEXTBOOK PRESENTATION OF THE ALGORITHM KEEPS THE WHOLE MATRIX SO
036500* THE EDIT PATH CAN BE RECONSTRUCTED, BUT THIS PROGRAM ONLY EVER
036600* NEEDS THE FINAL DISTANCE, NOT THE PATH, SO ONE ROW OF UP TO 501
036700* COST ENTRIES IS ALL THAT IS CARRIED FORWARD FROM ONE OUTER LOOP
036800* PASS TO THE NEXT.  THIS IS THE SAME SPACE-SAVING SHORTCUT USED I
036900* THE CUSTOMER DUPLICATE-NAME REVIEW RUN THIS PROGRAM WAS ORIGINAL
037000* WRITTEN FOR BACK IN 1989, AND IT HAS NEVER NEEDED REVISITING.
037100*
037200* THE FOUR SEARCH-RANKING FUNCTIONS (FBWM, FMAT, RELV AND THE
037300* SUPPORTING WORD-SPLIT/STOP-WORD UTILITIES) WERE ADDED IN 2011 ON
037400* TOP OF THAT SAME ENGINE, AND FORM A DELIBERATE TWO-STAGE PIPELIN
037500* THAT THE CALLING SEARCH PROGRAMS ARE EXPECTED TO FOLLOW IN ORDER
037600*     STAGE 1 (FMAT) - A COARSE YES/NO GATE.  DOES THIS TICKET
037700*                       BELONG IN THE RESULT SET AT ALL?
037800*     STAGE 2 (RELV) - FOR TICKETS THAT PASSED STAGE 1, HOW WELL
037900*                       DO THEY MATCH, SO THE RESULT SET CAN BE
038000*                       PUT IN RANK ORDER?
038100* CALLING RELV WITHOUT FIRST GATING WITH FMAT IS NOT WRONG, BUT IT
038200* IS WASTEFUL - RELV DOES MORE WORK (SPLITTING AND SCORING BOTH TH
038300* TITLE AND THE DESCRIPTION) THAN FMAT NEEDS TO MAKE ITS YES/NO CA
038400*
038500* THE 0.700 DEFAULT THRESHOLD USED BY BOTH FBWM AND FMAT WHEN THE
038600* CALLER LEAVES WK-VFUZ-THRESHOLD AT ZERO WAS ARRIVED AT BY TRIAL
038700* AGAINST A SAMPLE OF REAL HELPDESK TICKET TITLES DURING THE 2011
038800* SEARCH-RANKING PROJECT - IT IS NOT DERIVED FROM ANY FORMULA, AND
038900* SHOULD NOT BE CHANGED WITHOUT RE-RUNNING THAT SAME SAMPLE REVIEW
039000*-----------------------------------------------------------------
039100*
039200 LINKAGE SECTION.
039300 01  WK-VFUZ-RECORD.
039400     COPY TKTVFUZ.
039500*
039600 PROCEDURE DIVISION USING WK-VFUZ-RECORD.
039700*-----------------------------------------------------------------
039800* ERROR HANDLING CONVENTION (JBL 09/05/2013) :
039900*-----------------------------------------------------------------
040000* THIS PROGRAM HAS NO FILE-STATUS CHECKS BECAUSE IT HAS NO FILES -
040100* THE ONLY "ERROR" CONDITION IT RECOGNISES IS AN UNKNOWN FUNCTION
040200* CODE IN WK-VFUZ-FUNCTION, WHICH IS HANDLED INLINE BY THE EVALUAT
040300* BELOW RATHER THAN BY A SEPARATE ERROR PARAGRAPH.  CALLERS THAT
040400* PASS A BAD TEXT FIELD (ALL SPACES, FOR EXAMPLE) ARE NOT ABENDED
040500* EITHER - A ZERO-LENGTH QUERY OR TARGET SIMPLY SCORES AS NO MATCH
040600* WHICH IS A VALID ANSWER AS FAR AS THIS PROGRAM IS CONCERNED.
040700*-----------------------------------------------------------------
040800*
040900* MAIN-MODULE IS THE ONLY ENTRY POINT - THE LINKAGE RECORD CARRIES
041000* THE FUNCTION CODE, THE ONE OR TWO TEXT FIELDS, AN OPTIONAL
041100* THRESHOLD OVERRIDE AND THE RETURN FIELDS.  OUTPUT IS ALWAYS
041200* CLEARED FIRST SO A CALLER REUSING THE SAME LINKAGE RECORD ACROSS
041300* SEVERAL CALLS NEVER SEES A STALE RESULT FROM THE PREVIOUS CALL.
041400 MAIN-MODULE.
041500     PERFORM A000-INITIALIZE-OUTPUT
041600        THRU A099-INITIALIZE-OUTPUT-EX.
041700     PERFORM A100-UPPERCASE-INPUTS
041800        THRU A199-UPPERCASE-INPUTS-EX.
041900     EVALUATE WK-VFUZ-FUNCTION
042000         WHEN "LEVN"
042100             PERFORM F100-DO-LEVN THRU F199-DO-LEVN-EX
042200         WHEN "SIMY"
042300             PERFORM F200-DO-SIMY THRU F299-DO-SIMY-EX
042400         WHEN "FBWM"
042500             PERFORM F300-DO-FBWM THRU F399-DO-FBWM-EX
042600         WHEN "FMAT"
042700             PERFORM F400-DO-FMAT THRU F499-DO-FMAT-EX
042800         WHEN "RELV"
042900             PERFORM F500-DO-RELV THRU F599-DO-RELV-EX
043000         WHEN OTHER
043100             MOVE "FN" TO WK-VFUZ-ERROR-CD
043200     END-EVALUATE.
043300     GOBACK.
043400*----------------------------------------------------------------*
043500 A000-INITIALIZE-OUTPUT.
043600*                              CLEARS EVERY RETURN FIELD IN THE
043700*                              LINKAGE RECORD BEFORE ANY FUNCTION
043800*                              RUNS, SO A FIELD LEFT UNTOUCHED BY
043900*                              THE FUNCTION REQUESTED COMES BACK
044000*                              AS ZERO/SPACE RATHER THAN WHATEVER
044100*                              THE CALLER HAPPENED TO PASS IN.
044200*----------------------------------------------------------------*
044300     MOVE ZERO  TO WK-VFUZ-DISTANCE
044400                   WK-VFUZ-SIMILARITY
044500                   WK-VFUZ-MATCH-SCORE
044600                   WK-VFUZ-RELEVANCE-SCORE.
044700     MOVE "N"   TO WK-VFUZ-MATCHED-SW.
044800     MOVE SPACES TO WK-VFUZ-ERROR-CD.
044900*----------------------------------------------------------------*
045000 A099-INITIALIZE-OUTPUT-EX.
045100*----------------------------------------------------------------*
045200     EXIT.
045300*----------------------------------------------------------------*
045400 A100-UPPERCASE-INPUTS.
045500*                              MAKES THE UPPERCASE WORKING COPIES
045600*                              EVERY OTHER PARAGRAPH IN THIS
045700*                              PROGRAM WORKS FROM.  THE DESCRIPTIO
045800*                              FIELD IS ALWAYS UPPERCASED HERE EVE
045900*                              THOUGH ONLY THE RELV FUNCTION USES
046000*                              IT, SINCE THE COST OF CONVERTING AN
046100*                              UNUSED FIELD IS TRIVIAL NEXT TO THE
046200*                              COST OF A SECOND CONVERSION PATH.
046300*----------------------------------------------------------------*
046400     MOVE WK-VFUZ-QUERY TO WK-C-QUERY-UC.
046500     INSPECT WK-C-QUERY-UC CONVERTING
046600       "abcdefghijklmnopqrstuvwxyz" TO
046700       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046800     MOVE WK-VFUZ-TARGET TO WK-C-TARGET-UC.
046900     INSPECT WK-C-TARGET-UC CONVERTING
047000       "abcdefghijklmnopqrstuvwxyz" TO
047100       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047200     MOVE WK-VFUZ-DESCRIPTION TO WK-C-DESC-UC.
047300     INSPECT WK-C-DESC-UC CONVERTING
047400       "abcdefghijklmnopqrstuvwxyz" TO
047500       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047600*----------------------------------------------------------------*
047700 A199-UPPERCASE-INPUTS-EX.
047800*----------------------------------------------------------------*
047900     EXIT.
048000*----------------------------------------------------------------*
048100 F100-DO-LEVN.
048200*                              RAW EDIT DISTANCE BETWEEN THE QUERY
048300*                              AND THE TARGET, NO SIMILARITY RATIO
048400*                              USED BY THE CUSTOMER-NAME DUPLICATE
048500*                              REVIEW RUN, WHICH WANTS THE DISTANC
048600*                              ITSELF RATHER THAN A 0-1 SCORE.
048700*----------------------------------------------------------------*
048800     MOVE WK-C-QUERY-UC  TO WK-C-LEV-S1.
048900     MOVE WK-C-TARGET-UC TO WK-C-LEV-S2.
049000     PERFORM C100-LEVENSHTEIN-DISTANCE
049100        THRU C199-LEVENSHTEIN-DISTANCE-EX.
049200     MOVE WK-N-LEV-RESULT TO WK-VFUZ-DISTANCE.
049300*----------------------------------------------------------------*
049400 F199-DO-LEVN-EX.
049500*----------------------------------------------------------------*
049600     EXIT.
049700*----------------------------------------------------------------*
049800 F200-DO-SIMY.
049900*                              DISTANCE NORMALISED TO A 0-1 RATIO
050000*                              AGAINST THE LONGER OF THE TWO
050100*                              STRINGS - THIS IS THE FORM MOST
050200*                              CALLERS OUTSIDE THIS PROGRAM ACTUAL
050300*                              WANT, SINCE A RAW DISTANCE MEANS
050400*                              NOTHING WITHOUT KNOWING THE LENGTHS
050500*----------------------------------------------------------------*
050600     MOVE WK-C-QUERY-UC  TO WK-C-LEV-S1.
050700     MOVE WK-C-TARGET-UC TO WK-C-LEV-S2.
050800     PERFORM C200-SIMILARITY
050900        THRU C299-SIMILARITY-EX.
051000     MOVE WK-N-SIM-RESULT TO WK-VFUZ-SIMILARITY.
051100*----------------------------------------------------------------*
051200 F299-DO-SIMY-EX.
051300*----------------------------------------------------------------*
051400     EXIT.
051500*----------------------------------------------------------------*
051600 F300-DO-FBWM.
051700*                              TESTS ONE QUERY WORD AGAINST EVERY
051800*                              WORD IN THE TARGET TEXT AND KEEPS T
051900*                              BEST SCORE FOUND.  A CALLER-SUPPLIE
052000*                              THRESHOLD IS HONOURED IF GIVEN,
052100*                              OTHERWISE 0.700 IS USED - THE SAME
052200*                              DEFAULT THE FMAT FUNCTION APPLIES.
052300*----------------------------------------------------------------*
052400     MOVE WK-C-QUERY-UC TO WK-C-TRIM-SOURCE.
052500     PERFORM B050-FIND-TRIMMED-LENGTH
052600        THRU B059-FIND-TRIMMED-LENGTH-EX.
052700     MOVE WK-C-QUERY-UC    TO WK-C-FBWM-QUERY-WORD.
052800     MOVE WK-N-TRIM-LENGTH TO WK-N-FBWM-QUERY-LEN.
052900     IF  WK-VFUZ-THRESHOLD = ZERO
053000         MOVE 0.700 TO WK-N-FBWM-THRESHOLD
053100     ELSE
053200         MOVE WK-VFUZ-THRESHOLD TO WK-N-FBWM-THRESHOLD
053300     END-IF.
053400     MOVE WK-C-TARGET-UC TO WK-C-SPLIT-SOURCE.
053500     SET WK-C-SPLIT-TO-TARGET TO TRUE.
053600     PERFORM B100-SPLIT-WORDS THRU B199-SPLIT-WORDS-EX.
053700     PERFORM D100-FIND-BEST-WORD-MATCH
053800        THRU D199-FIND-BEST-WORD-MATCH-EX.
053900     MOVE WK-N-FBWM-SCORE TO WK-VFUZ-MATCH-SCORE.
054000     IF  WK-N-FBWM-SCORE >= WK-N-FBWM-THRESHOLD
054100         MOVE "Y" TO WK-VFUZ-MATCHED-SW
054200     END-IF.
054300*----------------------------------------------------------------*
054400 F399-DO-FBWM-EX.
054500*----------------------------------------------------------------*
054600     EXIT.
054700*----------------------------------------------------------------*
054800 F400-DO-FMAT.
054900*                              WHOLE-QUERY-AGAINST-WHOLE-TARGET
055000*                              FUZZY MATCH - THE FUNCTION THE
055100*                              SEARCH-RANKING PROGRAMS CALL TO
055200*                              DECIDE WHETHER A TICKET BELONGS IN
055300*                              SEARCH RESULT SET AT ALL, BEFORE TH
055400*                              RELV FUNCTION RANKS THE SURVIVORS.
055500*----------------------------------------------------------------*
055600     PERFORM D200-FUZZY-MATCHES
055700        THRU D299-FUZZY-MATCHES-EX.
055800*----------------------------------------------------------------*
055900 F499-DO-FMAT-EX.
056000*----------------------------------------------------------------*
056100     EXIT.
056200*----------------------------------------------------------------*
056300 F500-DO-RELV.
056400*                              RANKS A TICKET THAT HAS ALREADY
056500*                              PASSED THE FMAT GATE - TITLE WORD
056600*                              MATCHES COUNT DOUBLE THE DESCRIPTIO
056700*                              WORD MATCHES (TICKET HD-2011-079).
056800*----------------------------------------------------------------*
056900     PERFORM D300-CALCULATE-RELEVANCE-SCORE
057000        THRU D399-CALCULATE-RELEVANCE-SCORE-EX.
057100*----------------------------------------------------------------*
057200 F599-DO-RELV-EX.
057300*----------------------------------------------------------------*
057400     EXIT.
057500*----------------------------------------------------------------*
057600 C100-LEVENSHTEIN-DISTANCE.
057700*                              CLASSIC SINGLE-ROW EDIT DISTANCE -
057800*                              CALLER SETS WK-C-LEV-S1/S2, THE
057900*                              TRIMMED LENGTHS AND THE RESULT ARE
058000*                              WORKED OUT HERE.
058100*----------------------------------------------------------------*
058200     MOVE WK-C-LEV-S1 TO WK-C-TRIM-SOURCE.
058300     PERFORM B050-FIND-TRIMMED-LENGTH
058400        THRU B059-FIND-TRIMMED-LENGTH-EX.
058500     MOVE WK-N-TRIM-LENGTH TO WK-N-LEV-LEN1.
058600     MOVE WK-C-LEV-S2 TO WK-C-TRIM-SOURCE.
058700     PERFORM B050-FIND-TRIMMED-LENGTH
058800        THRU B059-FIND-TRIMMED-LENGTH-EX.
058900     MOVE WK-N-TRIM-LENGTH TO WK-N-LEV-LEN2.
059000     PERFORM C110-LEV-INIT-ROW THRU C119-LEV-INIT-ROW-EX
059100        VARYING WK-N-LEV-J FROM 0 BY 1
059200        UNTIL WK-N-LEV-J > WK-N-LEV-LEN2.
059300     PERFORM C120-LEV-OUTER THRU C129-LEV-OUTER-EX
059400        VARYING WK-N-LEV-I FROM 1 BY 1
059500        UNTIL WK-N-LEV-I > WK-N-LEV-LEN1.
059600     MOVE WK-N-LEV-COSTS(WK-N-LEV-LEN2 + 1) TO WK-N-LEV-RESULT.
059700*----------------------------------------------------------------*
059800 C199-LEVENSHTEIN-DISTANCE-EX.
059900*----------------------------------------------------------------*
060000     EXIT.
060100*----------------------------------------------------------------*
060200 C200-SIMILARITY.
060300*----------------------------------------------------------------*
060400     PERFORM C100-LEVENSHTEIN-DISTANCE
060500        THRU C199-LEVENSHTEIN-DISTANCE-EX.
060600     IF  WK-N-LEV-LEN1 = ZERO AND WK-N-LEV-LEN2 = ZERO
060700         MOVE 1.000 TO WK-N-SIM-RESULT
060800     ELSE
060900         IF  WK-N-LEV-LEN1 > WK-N-LEV-LEN2
061000             MOVE WK-N-LEV-LEN1 TO WK-N-SIM-MAXLEN
061100         ELSE
061200             MOVE WK-N-LEV-LEN2 TO WK-N-SIM-MAXLEN
061300         END-IF
061400         COMPUTE WK-N-SIM-RESULT ROUNDED =
061500             1 - (WK-N-LEV-RESULT / WK-N-SIM-MAXLEN)
061600     END-IF.
061700*----------------------------------------------------------------*
061800 C299-SIMILARITY-EX.
061900*----------------------------------------------------------------*
062000     EXIT.
062100*----------------------------------------------------------------*
062200 C110-LEV-INIT-ROW.
062300*----------------------------------------------------------------*
062400     MOVE WK-N-LEV-J TO WK-N-LEV-COSTS(WK-N-LEV-J + 1).
062500*----------------------------------------------------------------*
062600 C119-LEV-INIT-ROW-EX.
062700*----------------------------------------------------------------*
062800     EXIT.
062900*----------------------------------------------------------------*
063000 C120-LEV-OUTER.
063100*----------------------------------------------------------------*
063200     MOVE WK-N-LEV-I TO WK-N-LEV-LAST.
063300     PERFORM C130-LEV-INNER THRU C139-LEV-INNER-EX
063400        VARYING WK-N-LEV-J FROM 1 BY 1
063500        UNTIL WK-N-LEV-J > WK-N-LEV-LEN2.
063600     MOVE WK-N-LEV-LAST TO WK-N-LEV-COSTS(WK-N-LEV-LEN2 + 1).
063700*----------------------------------------------------------------*
063800 C129-LEV-OUTER-EX.
063900*----------------------------------------------------------------*
064000     EXIT.
064100*----------------------------------------------------------------*
064200 C130-LEV-INNER.
064300*----------------------------------------------------------------*
064400     MOVE WK-N-LEV-COSTS(WK-N-LEV-J) TO WK-N-LEV-NEW.
064500     IF  WK-C-LEV-S1-CHAR(WK-N-LEV-I) NOT =
064600         WK-C-LEV-S2-CHAR(WK-N-LEV-J)
064700         IF  WK-N-LEV-LAST < WK-N-LEV-NEW
064800             MOVE WK-N-LEV-LAST TO WK-N-LEV-NEW
064900         END-IF
065000         IF  WK-N-LEV-COSTS(WK-N-LEV-J + 1) < WK-N-LEV-NEW
065100             MOVE WK-N-LEV-COSTS(WK-N-LEV-J + 1) TO WK-N-LEV-NEW
065200         END-IF
065300         ADD 1 TO WK-N-LEV-NEW
065400     END-IF.
065500     MOVE WK-N-LEV-LAST TO WK-N-LEV-COSTS(WK-N-LEV-J).
065600     MOVE WK-N-LEV-NEW  TO WK-N-LEV-LAST.
065700*----------------------------------------------------------------*
065800 C139-LEV-INNER-EX.
065900*----------------------------------------------------------------*
066000     EXIT.
066100*----------------------------------------------------------------*
066200 D100-FIND-BEST-WORD-MATCH.
066300*                              CALLER SETS WK-C-FBWM-QUERY-WORD,
066400*                              WK-N-FBWM-QUERY-LEN AND THE
066500*                              THRESHOLD, AND FILLS WK-TARGET-
066600*                              WORDS VIA B100.  THE HIGHEST SCORE
066700*                              FOUND AGAINST ANY TARGET WORD
066800*                              COMES BACK IN WK-N-FBWM-SCORE.
066900*----------------------------------------------------------------*
067000     MOVE ZERO TO WK-N-FBWM-SCORE.
067100     PERFORM D110-CHECK-ONE-TARGET-WORD
067200        THRU D119-CHECK-ONE-TARGET-WORD-EX
067300        VARYING WK-N-FBWM-SUB FROM 1 BY 1
067400        UNTIL WK-N-FBWM-SUB > WK-N-TW-CNT.
067500*----------------------------------------------------------------*
067600 D199-FIND-BEST-WORD-MATCH-EX.
067700*----------------------------------------------------------------*
067800     EXIT.
067900*----------------------------------------------------------------*
068000 D110-CHECK-ONE-TARGET-WORD.
068100*                              AN EXACT, SAME-LENGTH MATCH SCORES
068200*                              1.000 AND SHORT-CIRCUITS THE REST O
068300*                              THIS PARAGRAPH.  OTHERWISE A
068400*                              CONTAINMENT CHECK (ONE WORD INSIDE
068500*                              THE OTHER) SCORES AT LEAST 0.900, A
068600*                              FAILING THAT THE LEVENSHTEIN
068700*                              SIMILARITY IS USED - SHORT WORDS (3
068800*                              CHARACTERS OR LESS) NEED A HIGHER B
068900*                              THAN THE CALLER'S THRESHOLD BECAUSE
069000*                              ONE-CHARACTER EDIT ON A SHORT WORD
069100*                              A MUCH BIGGER PROPORTIONAL CHANGE
069200*                              THAN THE SAME EDIT ON A LONG ONE.
069300*                              A ONE-CHARACTER TARGET WORD IS
069400*                              SKIPPED ENTIRELY - TOO SHORT FOR A
069500*                              MEANINGFUL FUZZY COMPARE.
069600*----------------------------------------------------------------*
069700     IF  WK-N-TW-LEN(WK-N-FBWM-SUB) >= 2
069800         IF  WK-N-FBWM-QUERY-LEN = WK-N-TW-LEN(WK-N-FBWM-SUB)
069900         AND WK-C-FBWM-QUERY-WORD(1:WK-N-FBWM-QUERY-LEN) =
070000             WK-C-TW-TEXT(WK-N-FBWM-SUB)(1:WK-N-FBWM-QUERY-LEN)
070100             MOVE 1.000 TO WK-N-FBWM-SCORE
070200         ELSE
070300             PERFORM D120-CHECK-CONTAINMENT
070400                THRU D129-CHECK-CONTAINMENT-EX
070500             IF  WK-C-FBWM-CONTAINS
070600                 IF  WK-N-FBWM-SCORE < 0.900
070700                     MOVE 0.900 TO WK-N-FBWM-SCORE
070800                 END-IF
070900             ELSE
071000                 MOVE WK-C-FBWM-QUERY-WORD        TO WK-C-LEV-S1
071100                 MOVE WK-C-TW-TEXT(WK-N-FBWM-SUB)  TO WK-C-LEV-S2
071200                 PERFORM C200-SIMILARITY
071300                    THRU C299-SIMILARITY-EX
071400                 IF  WK-N-FBWM-QUERY-LEN <= 3
071500                     IF  WK-N-SIM-RESULT >=
071600                         WK-N-FBWM-THRESHOLD + 0.150
071700                     AND WK-N-FBWM-SCORE < WK-N-SIM-RESULT
071800                         MOVE WK-N-SIM-RESULT TO WK-N-FBWM-SCORE
071900                     END-IF
072000                 ELSE
072100                     IF  WK-N-SIM-RESULT >= WK-N-FBWM-THRESHOLD
072200                     AND WK-N-FBWM-SCORE < WK-N-SIM-RESULT
072300                         MOVE WK-N-SIM-RESULT TO WK-N-FBWM-SCORE
072400                     END-IF
072500                 END-IF
072600             END-IF
072700         END-IF
072800     END-IF.
072900*----------------------------------------------------------------*
073000 D119-CHECK-ONE-TARGET-WORD-EX.
073100*----------------------------------------------------------------*
073200     EXIT.
073300*----------------------------------------------------------------*
073400 D120-CHECK-CONTAINMENT.
073500*                              CONTAINMENT IS TESTED IN BOTH
073600*                              DIRECTIONS - THE QUERY WORD MAY BE
073700*                              THE SHORTER FORM OF THE TARGET WORD
073800*                              (PRINTER/PRINTERS) OR THE LONGER ON
073900*                              (A MIS-TYPED QUERY).  A RAW SUBSTRI
074000*                              HIT IS NOT ENOUGH ON ITS OWN THOUGH
074100*                              THE LENGTH RATIO MUST ALSO BE AT
074200*                              LEAST 0.750, OR A SHORT WORD THAT
074300*                              HAPPENS TO APPEAR INSIDE A MUCH
074400*                              LONGER ONE (E.G. "ON" INSIDE
074500*                              "CONNECTION") WOULD WRONGLY COUNT.
074600*----------------------------------------------------------------*
074700     MOVE "N" TO WK-C-FBWM-CONTAIN-SW.
074800     MOVE WK-C-TW-TEXT(WK-N-FBWM-SUB) TO WK-C-CONT-BIG.
074900     MOVE WK-N-TW-LEN(WK-N-FBWM-SUB)  TO WK-N-CONT-BIG-LEN.
075000     MOVE WK-C-FBWM-QUERY-WORD        TO WK-C-CONT-SMALL.
075100     MOVE WK-N-FBWM-QUERY-LEN         TO WK-N-CONT-SMALL-LEN.
075200     PERFORM E100-STRING-CONTAINS THRU E199-STRING-CONTAINS-EX.
075300     IF  WK-C-CONT-FOUND
075400         MOVE "Y" TO WK-C-FBWM-CONTAIN-SW
075500     ELSE
075600         MOVE WK-C-FBWM-QUERY-WORD        TO WK-C-CONT-BIG
075700         MOVE WK-N-FBWM-QUERY-LEN         TO WK-N-CONT-BIG-LEN
075800         MOVE WK-C-TW-TEXT(WK-N-FBWM-SUB) TO WK-C-CONT-SMALL
075900         MOVE WK-N-TW-LEN(WK-N-FBWM-SUB)  TO WK-N-CONT-SMALL-LEN
076000         PERFORM E100-STRING-CONTAINS THRU E199-STRING-CONTAINS-EX
076100         IF  WK-C-CONT-FOUND
076200             MOVE "Y" TO WK-C-FBWM-CONTAIN-SW
076300         END-IF
076400     END-IF.
076500     IF  WK-C-FBWM-CONTAIN-SW = "Y"
076600         IF  WK-N-FBWM-QUERY-LEN > WK-N-TW-LEN(WK-N-FBWM-SUB)
076700             MOVE WK-N-TW-LEN(WK-N-FBWM-SUB)  TO WK-N-FBWM-MINLEN
076800             MOVE WK-N-FBWM-QUERY-LEN         TO WK-N-FBWM-MAXLEN
076900         ELSE
077000             MOVE WK-N-FBWM-QUERY-LEN         TO WK-N-FBWM-MINLEN
077100             MOVE WK-N-TW-LEN(WK-N-FBWM-SUB)  TO WK-N-FBWM-MAXLEN
077200         END-IF
077300         COMPUTE WK-N-FBWM-RATIO ROUNDED =
077400             WK-N-FBWM-MINLEN / WK-N-FBWM-MAXLEN
077500         IF  WK-N-FBWM-RATIO < 0.750
077600             MOVE "N" TO WK-C-FBWM-CONTAIN-SW
077700         END-IF
077800     END-IF.
077900*----------------------------------------------------------------*
078000 D129-CHECK-CONTAINMENT-EX.
078100*----------------------------------------------------------------*
078200     EXIT.
078300*----------------------------------------------------------------*
078400 D200-FUZZY-MATCHES.
078500*                              FULL-STRING CONTAINMENT IS A
078600*                              SHORT-CIRCUIT MATCH.  OTHERWISE
078700*                              BOTH STRINGS ARE SPLIT INTO WORDS
078800*                              AND THE CONTENT/STOP-WORD RATIO
078900*                              RULES BELOW ARE APPLIED.
079000*----------------------------------------------------------------*
079100     MOVE "N" TO WK-VFUZ-MATCHED-SW.
079200     IF  WK-VFUZ-THRESHOLD = ZERO
079300         MOVE 0.700 TO WK-N-FBWM-THRESHOLD
079400     ELSE
079500         MOVE WK-VFUZ-THRESHOLD TO WK-N-FBWM-THRESHOLD
079600     END-IF.
079700     MOVE WK-C-TARGET-UC TO WK-C-TRIM-SOURCE.
079800     PERFORM B050-FIND-TRIMMED-LENGTH
079900        THRU B059-FIND-TRIMMED-LENGTH-EX.
080000     MOVE WK-N-TRIM-LENGTH TO WK-N-CONT-BIG-LEN.
080100     MOVE WK-C-TARGET-UC   TO WK-C-CONT-BIG.
080200     MOVE WK-C-QUERY-UC  TO WK-C-TRIM-SOURCE.
080300     PERFORM B050-FIND-TRIMMED-LENGTH
080400        THRU B059-FIND-TRIMMED-LENGTH-EX.
080500     MOVE WK-N-TRIM-LENGTH TO WK-N-CONT-SMALL-LEN.
080600     MOVE WK-C-QUERY-UC    TO WK-C-CONT-SMALL.
080700     PERFORM E100-STRING-CONTAINS THRU E199-STRING-CONTAINS-EX.
080800     IF  WK-C-CONT-FOUND
080900         MOVE "Y" TO WK-VFUZ-MATCHED-SW
081000     ELSE
081100         MOVE WK-C-QUERY-UC TO WK-C-SPLIT-SOURCE
081200         SET WK-C-SPLIT-TO-QUERY TO TRUE
081300         PERFORM B100-SPLIT-WORDS THRU B199-SPLIT-WORDS-EX
081400         MOVE WK-C-TARGET-UC TO WK-C-SPLIT-SOURCE
081500         SET WK-C-SPLIT-TO-TARGET TO TRUE
081600         PERFORM B100-SPLIT-WORDS THRU B199-SPLIT-WORDS-EX
081700         MOVE ZERO TO WK-N-FMAT-CONTENT-CNT
081800                      WK-N-FMAT-CONTENT-MATCHED
081900                      WK-N-FMAT-STOP-CNT
082000                      WK-N-FMAT-STOP-MATCHED
082100         PERFORM D210-CLASSIFY-ONE-QUERY-WORD
082200            THRU D219-CLASSIFY-ONE-QUERY-WORD-EX
082300            VARYING WK-N-SPLIT-IDX FROM 1 BY 1
082400            UNTIL WK-N-SPLIT-IDX > WK-N-QW-CNT
082500         PERFORM D220-EVALUATE-FMAT-RULE
082600            THRU D229-EVALUATE-FMAT-RULE-EX
082700     END-IF.
082800*----------------------------------------------------------------*
082900 D299-FUZZY-MATCHES-EX.
083000*----------------------------------------------------------------*
083100     EXIT.
083200*----------------------------------------------------------------*
083300 D210-CLASSIFY-ONE-QUERY-WORD.
083400*                              EVERY WORD OF THE QUERY IS SORTED
083500*                              INTO EITHER THE STOP-WORD BUCKET OR
083600*                              THE CONTENT-WORD BUCKET AND TESTED
083700*                              FOR A MATCH AGAINST THE TARGET WORD
083800*                              TABLE - THE TWO BUCKET COUNTS FEED
083900*                              THE RATIO RULE IN D220 BELOW.
084000*----------------------------------------------------------------*
084100     MOVE WK-C-QW-TEXT(WK-N-SPLIT-IDX) TO
084200         WK-C-STOPWORD-CHECK-WORD.
084300     MOVE WK-N-QW-LEN(WK-N-SPLIT-IDX) TO
084400         WK-N-STOPWORD-CHECK-LEN.
084500     PERFORM E200-IS-STOPWORD THRU E299-IS-STOPWORD-EX.
084600     MOVE WK-C-QW-TEXT(WK-N-SPLIT-IDX) TO
084700         WK-C-FBWM-QUERY-WORD.
084800     MOVE WK-N-QW-LEN(WK-N-SPLIT-IDX) TO
084900         WK-N-FBWM-QUERY-LEN.
085000     PERFORM D100-FIND-BEST-WORD-MATCH
085100        THRU D199-FIND-BEST-WORD-MATCH-EX.
085200     IF  WK-C-IS-STOPWORD
085300         ADD 1 TO WK-N-FMAT-STOP-CNT
085400         IF  WK-N-FBWM-SCORE >= WK-N-FBWM-THRESHOLD
085500             ADD 1 TO WK-N-FMAT-STOP-MATCHED
085600         END-IF
085700     ELSE
085800         ADD 1 TO WK-N-FMAT-CONTENT-CNT
085900         IF  WK-N-FBWM-SCORE >= WK-N-FBWM-THRESHOLD
086000             ADD 1 TO WK-N-FMAT-CONTENT-MATCHED
086100         END-IF
086200     END-IF.
086300*----------------------------------------------------------------*
086400 D219-CLASSIFY-ONE-QUERY-WORD-EX.
086500*----------------------------------------------------------------*
086600     EXIT.
086700*----------------------------------------------------------------*
086800 D220-EVALUATE-FMAT-RULE.
086900*                              IF THE QUERY IS ALL STOP WORDS (E.G
087000*                              "HOW DO I"), EVERY ONE OF THEM MUST
087100*                              MATCH.  OTHERWISE AT LEAST 60 PCT O
087200*                              THE CONTENT WORDS MUST MATCH, AND A
087300*                              TWO-CONTENT-WORD QUERY NEEDS BOTH
087400*                              WORDS TO MATCH WHILE A THREE-OR-MOR
087500*                              WORD QUERY ONLY NEEDS TWO - A SINGL
087600*                              CONTENT WORD THAT CLEARS THE 60 PCT
087700*                              BAR ALWAYS MATCHES, SINCE THERE IS
087800*                              NOTHING ELSE TO RAISE THE BAR AGAIN
087900*----------------------------------------------------------------*
088000     IF  WK-N-FMAT-CONTENT-CNT = ZERO
088100         IF  WK-N-FMAT-STOP-CNT > ZERO
088200         AND WK-N-FMAT-STOP-MATCHED = WK-N-FMAT-STOP-CNT
088300             MOVE "Y" TO WK-VFUZ-MATCHED-SW
088400         END-IF
088500     ELSE
088600         COMPUTE WK-N-FMAT-RATIO ROUNDED =
088700             WK-N-FMAT-CONTENT-MATCHED / WK-N-FMAT-CONTENT-CNT
088800         IF  WK-N-FMAT-RATIO >= 0.600
088900         AND WK-N-FMAT-CONTENT-MATCHED >= 1
089000             IF  WK-N-FMAT-CONTENT-CNT = 2
089100                 IF  WK-N-FMAT-CONTENT-MATCHED = 2
089200                     MOVE "Y" TO WK-VFUZ-MATCHED-SW
089300                 END-IF
089400             ELSE
089500                 IF  WK-N-FMAT-CONTENT-CNT >= 3
089600                     IF  WK-N-FMAT-CONTENT-MATCHED >= 2
089700                         MOVE "Y" TO WK-VFUZ-MATCHED-SW
089800                     END-IF
089900                 ELSE
090000                     MOVE "Y" TO WK-VFUZ-MATCHED-SW
090100                 END-IF
090200             END-IF
090300         END-IF
090400     END-IF.
090500*----------------------------------------------------------------*
090600 D229-EVALUATE-FMAT-RULE-EX.
090700*----------------------------------------------------------------*
090800     EXIT.
090900*----------------------------------------------------------------*
091000 D300-CALCULATE-RELEVANCE-SCORE.
091100*                              SCORES THE QUERY WORDS AGAINST THE
091200*                              TICKET TITLE (WK-C-TARGET-UC) AND
091300*                              DESCRIPTION (WK-C-DESC-UC)
091400*                              SEPARATELY, THEN APPLIES THE
091500*                              MINIMUM-COVERAGE RULE BEFORE
091600*                              RETURNING THE WEIGHTED TOTAL.
091700*----------------------------------------------------------------*
091800     MOVE ZERO TO WK-N-RELV-TITLE-SCORE
091900                  WK-N-RELV-DESC-SCORE
092000                  WK-N-RELV-CONTENT-IN-TITLE
092100                  WK-N-RELV-CONTENT-IN-DESC
092200                  WK-N-RELV-TOTAL-CONTENT.
092300     MOVE 0.700 TO WK-N-FBWM-THRESHOLD.
092400     MOVE WK-C-QUERY-UC TO WK-C-SPLIT-SOURCE.
092500     SET WK-C-SPLIT-TO-QUERY TO TRUE.
092600     PERFORM B100-SPLIT-WORDS THRU B199-SPLIT-WORDS-EX.
092700     MOVE WK-C-TARGET-UC TO WK-C-SPLIT-SOURCE.
092800     SET WK-C-SPLIT-TO-TARGET TO TRUE.
092900     PERFORM B100-SPLIT-WORDS THRU B199-SPLIT-WORDS-EX.
093000     PERFORM D310-SCORE-ONE-WORD-VS-TITLE
093100        THRU D319-SCORE-ONE-WORD-VS-TITLE-EX
093200        VARYING WK-N-SPLIT-IDX FROM 1 BY 1
093300        UNTIL WK-N-SPLIT-IDX > WK-N-QW-CNT.
093400     MOVE WK-C-DESC-UC TO WK-C-SPLIT-SOURCE.
093500     SET WK-C-SPLIT-TO-TARGET TO TRUE.
093600     PERFORM B100-SPLIT-WORDS THRU B199-SPLIT-WORDS-EX.
093700     PERFORM D320-SCORE-ONE-WORD-VS-DESC
093800        THRU D329-SCORE-ONE-WORD-VS-DESC-EX
093900        VARYING WK-N-SPLIT-IDX FROM 1 BY 1
094000        UNTIL WK-N-SPLIT-IDX > WK-N-QW-CNT.
094100     PERFORM D330-FINALIZE-RELEVANCE
094200        THRU D339-FINALIZE-RELEVANCE-EX.
094300*----------------------------------------------------------------*
094400 D399-CALCULATE-RELEVANCE-SCORE-EX.
094500*----------------------------------------------------------------*
094600     EXIT.
094700*----------------------------------------------------------------*
094800 D310-SCORE-ONE-WORD-VS-TITLE.
094900*                              A TITLE-WORD MATCH IS WORTH 1.5 TIM
095000*                              THE RAW FBWM SCORE FOR A CONTENT
095100*                              WORD, BUT ONLY 0.5 TIMES FOR A STOP
095200*                              WORD - A STOP WORD HIT IN THE TITLE
095300*                              IS STILL WORTH SOMETHING (E.G. A
095400*                              TITLE THAT LITERALLY CONTAINS THE
095500*                              SEARCH TERM "THE PRINTER") BUT SHOU
095600*                              NEVER OUTWEIGH A CONTENT-WORD MATCH
095700*----------------------------------------------------------------*
095800     MOVE WK-C-QW-TEXT(WK-N-SPLIT-IDX) TO
095900         WK-C-STOPWORD-CHECK-WORD.
096000     MOVE WK-N-QW-LEN(WK-N-SPLIT-IDX) TO
096100         WK-N-STOPWORD-CHECK-LEN.
096200     PERFORM E200-IS-STOPWORD THRU E299-IS-STOPWORD-EX.
096300     MOVE WK-C-QW-TEXT(WK-N-SPLIT-IDX) TO
096400         WK-C-FBWM-QUERY-WORD.
096500     MOVE WK-N-QW-LEN(WK-N-SPLIT-IDX) TO
096600         WK-N-FBWM-QUERY-LEN.
096700     IF  NOT WK-C-IS-STOPWORD
096800         ADD 1 TO WK-N-RELV-TOTAL-CONTENT
096900     END-IF.
097000     PERFORM D100-FIND-BEST-WORD-MATCH
097100        THRU D199-FIND-BEST-WORD-MATCH-EX.
097200     IF  WK-N-FBWM-SCORE >= WK-N-FBWM-THRESHOLD
097300         IF  WK-C-IS-STOPWORD
097400             COMPUTE WK-N-RELV-WORD-SCORE ROUNDED =
097500                 WK-N-FBWM-SCORE * 0.5
097600         ELSE
097700             COMPUTE WK-N-RELV-WORD-SCORE ROUNDED =
097800                 WK-N-FBWM-SCORE * 1.5
097900             ADD 1 TO WK-N-RELV-CONTENT-IN-TITLE
098000         END-IF
098100         ADD WK-N-RELV-WORD-SCORE TO WK-N-RELV-TITLE-SCORE
098200     END-IF.
098300*----------------------------------------------------------------*
098400 D319-SCORE-ONE-WORD-VS-TITLE-EX.
098500*----------------------------------------------------------------*
098600     EXIT.
098700*----------------------------------------------------------------*
098800 D320-SCORE-ONE-WORD-VS-DESC.
098900*                              SAME IDEA AS D310 ABOVE BUT AGAINST
099000*                              THE DESCRIPTION RATHER THAN THE
099100*                              TITLE, AND AT HALF THE WEIGHT - A
099200*                              CONTENT WORD IN THE DESCRIPTION SCO
099300*                              0.75, A STOP WORD ONLY 0.25 - SO A
099400*                              DESCRIPTION MATCH NEVER OUTWEIGHS A
099500*                              TITLE MATCH OF THE SAME WORD CLASS.
099600*----------------------------------------------------------------*
099700     MOVE WK-C-QW-TEXT(WK-N-SPLIT-IDX) TO
099800         WK-C-FBWM-QUERY-WORD.
099900     MOVE WK-N-QW-LEN(WK-N-SPLIT-IDX) TO
100000         WK-N-FBWM-QUERY-LEN.
100100     MOVE WK-C-QW-TEXT(WK-N-SPLIT-IDX) TO
100200         WK-C-STOPWORD-CHECK-WORD.
100300     MOVE WK-N-QW-LEN(WK-N-SPLIT-IDX) TO
100400         WK-N-STOPWORD-CHECK-LEN.
100500     PERFORM E200-IS-STOPWORD THRU E299-IS-STOPWORD-EX.
100600     PERFORM D100-FIND-BEST-WORD-MATCH
100700        THRU D199-FIND-BEST-WORD-MATCH-EX.
100800     IF  WK-N-FBWM-SCORE >= WK-N-FBWM-THRESHOLD
100900         IF  WK-C-IS-STOPWORD
101000             COMPUTE WK-N-RELV-WORD-SCORE ROUNDED =
101100                 WK-N-FBWM-SCORE * 0.25
101200         ELSE
101300             COMPUTE WK-N-RELV-WORD-SCORE ROUNDED =
101400                 WK-N-FBWM-SCORE * 0.75
101500             ADD 1 TO WK-N-RELV-CONTENT-IN-DESC
101600         END-IF
101700         ADD WK-N-RELV-WORD-SCORE TO WK-N-RELV-DESC-SCORE
101800     END-IF.
101900*----------------------------------------------------------------*
102000 D329-SCORE-ONE-WORD-VS-DESC-EX.
102100*----------------------------------------------------------------*
102200     EXIT.
102300*----------------------------------------------------------------*
102400 D330-FINALIZE-RELEVANCE.
102500*                              THE MINIMUM-COVERAGE RULE - IF THE
102600*                              QUERY HAS ANY CONTENT WORDS AT ALL,
102700*                              AT LEAST HALF OF THE BETTER-COVERED
102800*                              FIELD'S CONTENT WORDS MUST HAVE
102900*                              MATCHED SOMEWHERE, OR THE WHOLE
103000*                              RELEVANCE SCORE IS FORCED TO ZERO -
103100*                              THIS STOPS A TICKET THAT HAPPENS TO
103200*                              MATCH ONE STOP WORD OUT OF A LONG
103300*                              QUERY FROM OUTRANKING A TICKET THAT
103400*                              ACTUALLY MATCHES THE SUBJECT OF THE
103500*                              SEARCH.  A QUERY WITH NO CONTENT
103600*                              WORDS AT ALL (ALL STOP WORDS) SKIPS
103700*                              THE COVERAGE TEST ENTIRELY.
103800*----------------------------------------------------------------*
103900     IF  WK-N-RELV-TOTAL-CONTENT > ZERO
104000         IF  WK-N-RELV-CONTENT-IN-TITLE >
104100             WK-N-RELV-CONTENT-IN-DESC
104200             COMPUTE WK-N-RELV-CONTENT-RATIO ROUNDED =
104300                 WK-N-RELV-CONTENT-IN-TITLE /
104400                 WK-N-RELV-TOTAL-CONTENT
104500         ELSE
104600             COMPUTE WK-N-RELV-CONTENT-RATIO ROUNDED =
104700                 WK-N-RELV-CONTENT-IN-DESC /
104800                 WK-N-RELV-TOTAL-CONTENT
104900         END-IF
105000         IF  WK-N-RELV-CONTENT-RATIO < 0.500
105100             MOVE ZERO TO WK-VFUZ-RELEVANCE-SCORE
105200         ELSE
105300             COMPUTE WK-VFUZ-RELEVANCE-SCORE ROUNDED =
105400                 (WK-N-RELV-TITLE-SCORE * 2.0) +
105500                 WK-N-RELV-DESC-SCORE
105600         END-IF
105700     ELSE
105800         COMPUTE WK-VFUZ-RELEVANCE-SCORE ROUNDED =
105900             (WK-N-RELV-TITLE-SCORE * 2.0) +
106000             WK-N-RELV-DESC-SCORE
106100     END-IF.
106200*----------------------------------------------------------------*
106300 D339-FINALIZE-RELEVANCE-EX.
106400*----------------------------------------------------------------*
106500     EXIT.
106600*----------------------------------------------------------------*
106700 B050-FIND-TRIMMED-LENGTH.
106800*                              SCANS WK-C-TRIM-SOURCE BACKWARD
106900*                              FROM POSITION 500 COUNTING OFF
107000*                              TRAILING SPACES.  RESULT COMES
107100*                              BACK IN WK-N-TRIM-LENGTH.
107200*----------------------------------------------------------------*
107300     MOVE 500 TO WK-N-TRIM-LENGTH.
107400     PERFORM B060-TRIM-SCAN-BACK
107500        THRU B069-TRIM-SCAN-BACK-EX
107600        UNTIL WK-N-TRIM-LENGTH = ZERO
107700        OR WK-C-TRIM-SRC-CHAR(WK-N-TRIM-LENGTH) NOT = SPACE.
107800*----------------------------------------------------------------*
107900 B059-FIND-TRIMMED-LENGTH-EX.
108000*----------------------------------------------------------------*
108100     EXIT.
108200*----------------------------------------------------------------*
108300 B060-TRIM-SCAN-BACK.
108400*----------------------------------------------------------------*
108500     SUBTRACT 1 FROM WK-N-TRIM-LENGTH.
108600*----------------------------------------------------------------*
108700 B069-TRIM-SCAN-BACK-EX.
108800*----------------------------------------------------------------*
108900     EXIT.
109000*----------------------------------------------------------------*
109100 B100-SPLIT-WORDS.
109200*                              SPLITS WK-C-SPLIT-SOURCE ON SPACE
109300*                              AND SENTENCE PUNCTUATION INTO THE
109400*                              QUERY OR TARGET WORD TABLE, AS
109500*                              CHOSEN BY WK-C-SPLIT-MODE.
109600*----------------------------------------------------------------*
109700     MOVE ZERO TO WK-N-SPLIT-BUF-LEN.
109800     MOVE SPACES TO WK-C-SPLIT-BUF.
109900     IF  WK-C-SPLIT-TO-QUERY
110000         MOVE ZERO TO WK-N-QW-CNT
110100     ELSE
110200         MOVE ZERO TO WK-N-TW-CNT
110300     END-IF.
110400     PERFORM B110-SPLIT-SCAN-CHAR
110500        THRU B119-SPLIT-SCAN-CHAR-EX
110600        VARYING WK-N-SPLIT-POS FROM 1 BY 1
110700        UNTIL WK-N-SPLIT-POS > 500.
110800     IF  WK-N-SPLIT-BUF-LEN > ZERO
110900         PERFORM B130-STORE-SPLIT-WORD
111000            THRU B139-STORE-SPLIT-WORD-EX
111100     END-IF.
111200*----------------------------------------------------------------*
111300 B199-SPLIT-WORDS-EX.
111400*----------------------------------------------------------------*
111500     EXIT.
111600*----------------------------------------------------------------*
111700 B110-SPLIT-SCAN-CHAR.
111800*                              ONE CHARACTER OF THE SOURCE STRING
111900*                              PER CALL - A DELIMITER CLOSES OFF
112000*                              WHATEVER WORD HAS BEEN ACCUMULATED
112100*                              THE BUFFER, ANY OTHER CHARACTER IS
112200*                              APPENDED TO IT.  THE 30-CHARACTER
112300*                              BUFFER LIMIT SILENTLY TRUNCATES A
112400*                              LONGER WORD RATHER THAN REJECTING I
112500*                              - NO TICKET FIELD IS EXPECTED TO
112600*                              CONTAIN A GENUINE WORD THAT LONG.
112700*----------------------------------------------------------------*
112800     EVALUATE WK-C-SPLIT-SRC-CHAR(WK-N-SPLIT-POS)
112900         WHEN SPACE
113000         WHEN ","
113100         WHEN "."
113200         WHEN "!"
113300         WHEN "?"
113400         WHEN ";"
113500         WHEN ":"
113600             IF  WK-N-SPLIT-BUF-LEN > ZERO
113700                 PERFORM B130-STORE-SPLIT-WORD
113800                    THRU B139-STORE-SPLIT-WORD-EX
113900                 MOVE ZERO   TO WK-N-SPLIT-BUF-LEN
114000                 MOVE SPACES TO WK-C-SPLIT-BUF
114100             END-IF
114200         WHEN OTHER
114300             IF  WK-N-SPLIT-BUF-LEN < 30
114400                 ADD 1 TO WK-N-SPLIT-BUF-LEN
114500                 MOVE WK-C-SPLIT-SRC-CHAR(WK-N-SPLIT-POS) TO
114600                     WK-C-SPLIT-BUF(WK-N-SPLIT-BUF-LEN:1)
114700             END-IF
114800     END-EVALUATE.
114900*----------------------------------------------------------------*
115000 B119-SPLIT-SCAN-CHAR-EX.
115100*----------------------------------------------------------------*
115200     EXIT.
115300*----------------------------------------------------------------*
115400 B130-STORE-SPLIT-WORD.
115500*                              APPENDS THE WORD CURRENTLY SITTING
115600*                              WK-C-SPLIT-BUF TO WHICHEVER TABLE
115700*                              WK-C-SPLIT-MODE SELECTS.  A TABLE
115800*                              THAT IS ALREADY FULL (60 QUERY WORD
115900*                              OR 80 TARGET WORDS) SIMPLY DROPS AN
116000*                              FURTHER WORDS - A TICKET TITLE OR
116100*                              DESCRIPTION THAT LONG IS NOT EXPECT
116200*                              IN NORMAL USE, SO THE TRUNCATION IS
116300*                              NOT WORTH A SEPARATE ERROR SIGNAL.
116400*----------------------------------------------------------------*
116500     IF  WK-C-SPLIT-TO-QUERY
116600         IF  WK-N-QW-CNT < 60
116700             ADD 1 TO WK-N-QW-CNT
116800             MOVE WK-C-SPLIT-BUF      TO WK-C-QW-TEXT(WK-N-QW-CNT)
116900             MOVE WK-N-SPLIT-BUF-LEN  TO WK-N-QW-LEN(WK-N-QW-CNT)
117000         END-IF
117100     ELSE
117200         IF  WK-N-TW-CNT < 80
117300             ADD 1 TO WK-N-TW-CNT
117400             MOVE WK-C-SPLIT-BUF      TO WK-C-TW-TEXT(WK-N-TW-CNT)
117500             MOVE WK-N-SPLIT-BUF-LEN  TO WK-N-TW-LEN(WK-N-TW-CNT)
117600         END-IF
117700     END-IF.
117800*----------------------------------------------------------------*
117900 B139-STORE-SPLIT-WORD-EX.
118000*----------------------------------------------------------------*
118100     EXIT.
118200*----------------------------------------------------------------*
118300 E100-STRING-CONTAINS.
118400*                              GENERIC SUBSTRING TEST - IS
118500*                              WK-C-CONT-SMALL FOUND ANYWHERE
118600*                              INSIDE WK-C-CONT-BIG?  CALLER
118700*                              SWAPS BIG/SMALL TO TEST THE OTHER
118800*                              DIRECTION.  AN EMPTY SMALL STRING
118900*                              IS ALWAYS FOUND.
119000*----------------------------------------------------------------*
119100     MOVE "N" TO WK-C-CONT-FOUND-SW.
119200     IF  WK-N-CONT-SMALL-LEN = ZERO
119300         MOVE "Y" TO WK-C-CONT-FOUND-SW
119400     ELSE
119500         IF  WK-N-CONT-SMALL-LEN > WK-N-CONT-BIG-LEN
119600             CONTINUE
119700         ELSE
119800             COMPUTE WK-N-CONT-MAX-START =
119900                 WK-N-CONT-BIG-LEN - WK-N-CONT-SMALL-LEN + 1
120000             PERFORM E110-CONTAINS-SCAN
120100                THRU E119-CONTAINS-SCAN-EX
120200                VARYING WK-N-CONT-POS FROM 1 BY 1
120300                UNTIL WK-N-CONT-POS > WK-N-CONT-MAX-START
120400                OR WK-C-CONT-FOUND
120500         END-IF
120600     END-IF.
120700*----------------------------------------------------------------*
120800 E199-STRING-CONTAINS-EX.
120900*----------------------------------------------------------------*
121000     EXIT.
121100*----------------------------------------------------------------*
121200 E110-CONTAINS-SCAN.
121300*                              COMPARES THE SMALL STRING AGAINST O
121400*                              WINDOW OF THE BIG STRING STARTING A
121500*                              WK-N-CONT-POS.  THE CALLING PERFORM
121600*                              UNTIL CLAUSE STOPS AS SOON AS
121700*                              WK-C-CONT-FOUND IS SET, SO THIS
121800*                              PARAGRAPH NEVER SCANS PAST THE FIRS
121900*                              MATCHING WINDOW.
122000*----------------------------------------------------------------*
122100     IF  WK-C-CONT-BIG(WK-N-CONT-POS:WK-N-CONT-SMALL-LEN) =
122200         WK-C-CONT-SMALL(1:WK-N-CONT-SMALL-LEN)
122300         MOVE "Y" TO WK-C-CONT-FOUND-SW
122400     END-IF.
122500*----------------------------------------------------------------*
122600 E119-CONTAINS-SCAN-EX.
122700*----------------------------------------------------------------*
122800     EXIT.
122900*----------------------------------------------------------------*
123000 E200-IS-STOPWORD.
123100*                              A WORD OF ONE OR TWO CHARACTERS IS
123200*                              ALWAYS A STOP WORD.  OTHERWISE THE
123300*                              111-WORD TABLE IS SEARCHED FOR AN
123400*                              EXACT, LENGTH-MATCHED HIT - A
123500*                              LENGTH MISMATCH ON A SHARED PREFIX
123600*                              (E.G. THROUGH/THROUGHOUT) MUST NOT
123700*                              BE TREATED AS A MATCH.
123800*----------------------------------------------------------------*
123900     MOVE "N" TO WK-C-STOPWORD-SW.
124000     IF  WK-N-STOPWORD-CHECK-LEN <= 2
124100         MOVE "Y" TO WK-C-STOPWORD-SW
124200     ELSE
124300         PERFORM E210-SCAN-STOPWORD-TABLE
124400            THRU E219-SCAN-STOPWORD-TABLE-EX
124500            VARYING WK-N-STOPWORD-IDX FROM 1 BY 1
124600            UNTIL WK-N-STOPWORD-IDX > 111
124700            OR WK-C-IS-STOPWORD
124800     END-IF.
124900*----------------------------------------------------------------*
125000 E299-IS-STOPWORD-EX.
125100*----------------------------------------------------------------*
125200     EXIT.
125300*----------------------------------------------------------------*
125400 E210-SCAN-STOPWORD-TABLE.
125500*                              ONE TABLE ENTRY PER CALL.  THE ENTR
125600*                              IS COPIED INTO A TRIMMED WORK AREA
125700*                              ITS TRAILING PAD SPACES (THE TABLE
125800*                              A FIXED 7-CHARACTER FIELD PER WORD)
125900*                              DO NOT DEFEAT THE LENGTH COMPARE -
126000*                              WITHOUT THE TRIM, "TO" WOULD NEVER
126100*                              MATCH A 2-CHARACTER QUERY WORD
126200*                              BECAUSE THE TABLE ENTRY IS PADDED T
126300*                              7 CHARACTERS WITH TRAILING SPACES.
126400*----------------------------------------------------------------*
126500     MOVE SPACES TO WK-C-TRIM-SOURCE.
126600     MOVE WK-C-STOPWORD-ENTRY(WK-N-STOPWORD-IDX) TO
126700         WK-C-TRIM-SOURCE(1:7).
126800     PERFORM B050-FIND-TRIMMED-LENGTH
126900        THRU B059-FIND-TRIMMED-LENGTH-EX.
127000     IF  WK-N-TRIM-LENGTH = WK-N-STOPWORD-CHECK-LEN
127100     AND WK-C-STOPWORD-CHECK-WORD(1:WK-N-TRIM-LENGTH) =
127200         WK-C-TRIM-SOURCE(1:WK-N-TRIM-LENGTH)
127300         MOVE "Y" TO WK-C-STOPWORD-SW
127400     END-IF.
127500*----------------------------------------------------------------*
127600 E219-SCAN-STOPWORD-TABLE-EX.
127700*----------------------------------------------------------------*
127800     EXIT.
127900*-----------------------------------------------------------------
128000* KNOWN LIMITATIONS (JBL 09/05/2013) :
128100*-----------------------------------------------------------------
128200* 1. THE WORD TABLES (WK-QUERY-WORDS AT 60 ENTRIES, WK-TARGET-WORD
128300*    AT 80) ARE SIZED FOR A TICKET TITLE OR A SEARCH PHRASE, NOT A
128400*    FULL TICKET DESCRIPTION.  WHEN THE RELV FUNCTION SPLITS THE
128500*    DESCRIPTION IN D300 IT REUSES WK-TARGET-WORDS, SO A
128600*    DESCRIPTION OF MORE THAN 80 WORDS IS SILENTLY TRUNCATED AT
128700*    THE 80TH WORD - THE REMAINDER TAKES NO PART IN THE SCORE.
128800*
128900* 2. THE STOP-WORD TABLE (WK-C-STOPWORD-LIST) IS A FIXED SET OF 11
129000*    COMMON ENGLISH WORDS CHOSEN DURING THE 2011 SEARCH-RANKING
129100*    PROJECT.  IT IS NOT DATA-DRIVEN AND CANNOT BE EXTENDED WITHOU
129200*    A PROGRAM CHANGE - IF THE HELPDESK SEARCH SPEC'S STOP-WORD
129300*    LIST IS EVER REVISED, THIS TABLE MUST BE REVISED TO MATCH.
129400*
129500* 3. EVERY WORD COMPARE IN THIS PROGRAM IS CASE-INSENSITIVE AND
129600*    TREATS PUNCTUATION PURELY AS A WORD DELIMITER - THERE IS NO
129700*    SUPPORT FOR HYPHENATED COMPOUNDS, POSSESSIVES OR CONTRACTIONS
129800*    AS SINGLE WORDS ("PRINT-OUT" SPLITS INTO "PRINT" AND "OUT").
129900*
130000* 4. THE 500-CHARACTER WORKING FIELDS (WK-C-QUERY-UC, WK-C-TARGET-
130100*    UC, WK-C-DESC-UC AND THE LEVENSHTEIN S1/S2 PAIR) MATCH THE
130200*    LONGEST TEXT FIELD IN THE LINKAGE COPYBOOK.  A CALLER THAT
130300*    EVER WIDENS THAT COPYBOOK MUST WIDEN THESE FIELDS TO MATCH OR
130400*    RISK A SILENT TRUNCATION AT THE TAIL OF THE LONGER FIELD.
130500*-----------------------------------------------------------------
130600*
130700*-----------------------------------------------------------------
130800* QUALITY ASSURANCE NOTES (JBL 09/05/2013) :
130900*-----------------------------------------------------------------
131000* THE ORIGINAL 1989 LEVENSHTEIN/SIMILARITY CODE WAS PROVED AGAINST
131100* A SAMPLE OF KNOWN DUPLICATE AND NON-DUPLICATE CUSTOMER NAME PAIR
131200* PULLED FROM THE CUSTOMER FILE BEFORE THE DUPLICATE-NAME REVIEW R
131300* WAS FIRST SCHEDULED - THAT SAMPLE SET WAS KEPT AND RE-RUN AGAINS
131400* THIS PROGRAM AFTER THE 1991 TRAILING-SPACE FIX TO CONFIRM NO
131500* PREVIOUSLY CORRECT PAIR CHANGED SCORE AS A SIDE EFFECT OF THE FI
131600*
131700* THE 2011 AND 2013 SEARCH-RANKING ADDITIONS (FBWM, FMAT, RELV AND
131800* THE SUPPORTING WORD-SPLIT/STOP-WORD UTILITIES) WERE PROVED BY
131900* HAND AGAINST A SET OF REAL TICKET TITLES AND SEARCH PHRASES DRAW
132000* FROM THE HELPDESK LOG, COMPARING THIS PROGRAM'S YES/NO AND RANK
132100* DECISIONS AGAINST WHAT A HELPDESK ANALYST JUDGED THE RIGHT ANSWE
132200* TO BE FOR EACH PAIR.  THE 0.700 THRESHOLD AND THE 60/75/90 PERCE
132300* BREAKPOINTS SCATTERED THROUGH C100-E299 ALL CAME OUT OF THAT SAM
132400* REVIEW, NOT FROM ANY FORMAL STATISTICAL DERIVATION - TREAT THEM
132500* TUNED CONSTANTS, NOT AS ENGINEERING REQUIREMENTS, IF A FUTURE
132600* REVIEW EVER WANTS TO ADJUST THE PROGRAM'S MATCHING BEHAVIOUR.
132700*-----------------------------------------------------------------
