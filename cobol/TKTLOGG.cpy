000100*****************************************************************
000200* TKTLOGG.CPYBK
000300* RECORD LAYOUT FOR ACTIVITY-LOG-FILE (APPEND-ONLY AUDIT TRAIL)
000400* WRITTEN BY ALL THREE NIGHTLY/HOURLY BATCH SWEEPS IN THE TKT
000500* SUITE.  ONE LINE PER EVENT, HUMAN READABLE.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* DLW 14/03/1987 - INITIAL VERSION
001000* RAG 19/06/1991 - WIDEN LOG-REASON FOR LONGER ESCALATION TEXT
001100* PMN 08/07/2004 - ADD LOG-EVENT-CODE SO THE LOG CAN BE FILTERED
001200*                  BY JOB, TICKET HD-2004-118
001300*****************************************************************
001400*
001500 05  LOG-RECORD                     PIC X(160).
001600*
001700     05  LOG-RECORD-R REDEFINES LOG-RECORD.
001800         06  LOG-DATE               PIC 9(08).
001900*                                  DATE LOG LINE WRITTEN, CCYYMMDD
002000         06  LOG-TIME               PIC 9(06).
002100*                                  TIME LOG LINE WRITTEN, HHMMSS
002200         06  LOG-EVENT-CODE         PIC X(24).
002300*                                  E.G. TICKET_ESCALATED,
002400*                                  TICKET_AUTO_ASSIGNED
002500         06  LOG-TICKET-ID          PIC X(36).
002600*                                  TICKET ID THE EVENT RELATES TO
002700         06  LOG-REASON             PIC X(80).
002800*                                  FREE-TEXT, E.G. OLD/NEW PRIORIT
002900         06  FILLER                 PIC X(06).
003000*                                  RESERVED FOR FUTURE EXPANSION
