000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TKTBSLA.
000300 AUTHOR.         D L WYNNE.
000400 INSTALLATION.   HELPDESK SYSTEMS - BATCH.
000500 DATE-WRITTEN.   14 MAR 1987.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*DESCRIPTION :  NIGHTLY SWEEP OF THE TICKET MASTER.  ANY OPEN
000900*               TICKET THAT HAS AGED PAST ITS PRIORITY'S SLA
001000*               WINDOW WITHOUT BEING CLOSED HAS ITS PRIORITY
001100*               BUMPED ONE NOTCH.  ONE ACTIVITY-LOG LINE IS
001200*               WRITTEN PER TICKET ESCALATED.
001300*=================================================================
001400* HISTORY OF MODIFICATION:
001500*=================================================================
001600* MOD.#  INIT   DATE        DESCRIPTION
001700* ------ ------ ----------  -----------------------------------
001800* -      DLW    14/03/1987  INITIAL VERSION - NIGHTLY SLA
001900*                           ESCALATION SWEEP
002000* -      RAG    19/06/1991  CORRECTED DAYS-SINCE-CREATION CALC -
002100*                           WAS ROUNDING INSTEAD OF TRUNCATING,
002200*                           HELPDESK SVC REQUEST 91-114
002300* -      RAG    02/09/1991  ADD ACTIVITY-LOG-FILE OUTPUT, ONE
002400*                           LINE PER TICKET ESCALATED
002500* Y2K01  TLK    30/09/1998  Y2K REMEDIATION - RUN-DATE WINDOWING   SLA019Y
002600*                           ADDED SO THE JULIAN DAY CALC SPANS     SLA020Y
002700*                           THE CENTURY BOUNDARY CORRECTLY
002800* Y2K02  TLK    11/01/1999  Y2K SIGN-OFF - TEST PLAN TKT-Y2K-04    SLA021Y
002900*                           PASSED FOR THIS PROGRAM
003000* -      PMN    08/07/2004  ADD CONTROL TOTAL DISPLAY AT END OF
003100*                           JOB, TICKET HD-2004-118
003200* -      JBL    17/02/2011  NO CODE CHANGE - REVIEWED FOR IMPACT
003300*                           OF NEW ASSIGNMENT ENGINE, HD-2011-063
003400* -      JBL    09/05/2013  ADDED PARAGRAPH-LEVEL NARRATIVE BELOW
003500*                           AFTER INTERNAL AUDIT FOUND THIS ONE
003600*                           HARD TO HAND OFF - NO LOGIC CHANGED,
003700*                           HD-2013-041
003800*=================================================================
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*                          TICKET MASTER - OPENED I-O BECAUSE
005200*                          THIS PROGRAM REWRITES TKT-PRIORITY
005300*                          AND TKT-UPDATED-DATE/TIME IN PLACE
005400*                          ON EVERY TICKET IT ESCALATES.
005500     SELECT TICKET-FILE        ASSIGN TO TICKETF
005600            ORGANIZATION       IS SEQUENTIAL
005700            FILE STATUS        IS WK-C-FILE-STATUS.
005800*                          AUDIT TRAIL - ONE LINE WRITTEN
005900*                          PER TICKET THIS RUN ESCALATES.
006000     SELECT ACTIVITY-LOG-FILE  ASSIGN TO ACTLOGF
006100            ORGANIZATION       IS SEQUENTIAL
006200            FILE STATUS        IS WK-C-FILE-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  TICKET-FILE
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS TKT-FILE-REC.
006900 01  TKT-FILE-REC.
007000     COPY TKTFILE.
007100*
007200 FD  ACTIVITY-LOG-FILE
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS LOG-FILE-REC.
007500 01  LOG-FILE-REC.
007600     COPY TKTLOGG.
007700*
007800 WORKING-STORAGE SECTION.
007900 01  FILLER                   PIC X(24) VALUE
008000     "** PROGRAM TKTBSLA **".
008100*
008200*                          STANDALONE WORK ITEMS - NOT PART
008300*                          OF ANY GROUP, SO A MOVE ZERO OR
008400*                          MOVE SPACES TOUCHES ONLY THE ONE
008500*                          ITEM NAMED.
008600 77  WK-N-DAYS-OPEN           PIC S9(05) COMP VALUE ZERO.
008700*                          WHOLE DAYS BETWEEN TKT-CREATED-DATE
008800*                          AND TONIGHT'S RUN DATE, TRUNCATED -
008900*                          SEE THE RAG 19/06/1991 CHANGE ABOVE
009000 77  WK-C-ESCALATED-SW        PIC X(01) VALUE "N".
009100     88  WK-C-ESCALATED              VALUE "Y".
009200*                          RESET "N" AT THE TOP OF EVERY
009300*                          TICKET IN B000 BELOW; SET "Y" ONLY BY
009400*                          C200 WHEN A STEP ACTUALLY FIRES.
009500*
009600 01  WK-C-COMMON.
009700     COPY TKTCMWS.
009800*
009900 01  WK-N-ACCEPT-DATE          PIC 9(06).
010000 01  WK-N-ACCEPT-DATE-R REDEFINES WK-N-ACCEPT-DATE.
010100     05  WK-N-ACCDT-YY         PIC 9(02).
010200     05  WK-N-ACCDT-MM         PIC 9(02).
010300     05  WK-N-ACCDT-DD         PIC 9(02).
010400*
010500 01  WK-N-ACCEPT-TIME          PIC 9(08).
010600*
010700*                          SCRATCH FIELDS FOR THE JULIAN DAY
010800*                          CONVERSION SHARED BY BOTH DATES
010900*                          THIS PROGRAM NEEDS TO COMPARE -
011000*                          SAME SHAPE AS THE ONE IN TKTBSCR.
011100 01  WK-C-JULIAN-WORK.
011200     05  WK-N-JUL-CCYY         PIC 9(04) COMP.
011300     05  WK-N-JUL-MM           PIC 9(02) COMP.
011400     05  WK-N-JUL-DD           PIC 9(02) COMP.
011500     05  WK-N-JUL-A            PIC S9(09) COMP.
011600     05  WK-N-JUL-Y            PIC S9(09) COMP.
011700     05  WK-N-JUL-M            PIC S9(09) COMP.
011800     05  WK-N-JUL-RESULT       PIC S9(09) COMP.
011900     05  FILLER                PIC X(05) VALUE SPACES.
012000*
012100 01  WK-C-AGE-WORK.
012200     05  WK-N-CREATED-JULIAN   PIC S9(09) COMP VALUE ZERO.
012300     05  WK-N-RUN-JULIAN       PIC S9(09) COMP VALUE ZERO.
012400     05  WK-N-CREATED-TIME     PIC 9(06) VALUE ZERO.
012500     05  WK-N-CREATED-TIME-R REDEFINES WK-N-CREATED-TIME.
012600         10  WK-N-CRT-HH       PIC 9(02).
012700         10  WK-N-CRT-MN       PIC 9(02).
012800         10  WK-N-CRT-SS       PIC 9(02).
012900     05  WK-N-CREATED-SECS     PIC S9(09) COMP VALUE ZERO.
013000     05  WK-N-RUN-SECS         PIC S9(09) COMP VALUE ZERO.
013100     05  WK-N-ELAPSED-SECS     PIC S9(11) COMP VALUE ZERO.
013200     05  FILLER                PIC X(05) VALUE SPACES.
013300*
013400*                          HOLDS THE OLD/NEW PRIORITY AND THE
013500*                          EDITED DAYS-OPEN FIGURE JUST LONG
013600*                          ENOUGH TO BUILD THE LOG-REASON TEXT
013700*                          IN C300 BELOW - NOT CARRIED ACROSS
013800*                          TICKETS.
013900 01  WK-C-ESCALATE-WORK.
014000     05  WK-C-OLD-PRIORITY     PIC X(06) VALUE SPACES.
014100     05  WK-C-NEW-PRIORITY     PIC X(06) VALUE SPACES.
014200     05  WK-C-DAYS-OPEN-ED     PIC ZZZZ9 VALUE ZERO.
014300     05  FILLER                PIC X(08) VALUE SPACES.
014400*
014500 PROCEDURE DIVISION.
014600*
014700*                          DRIVER PARAGRAPH.  OPEN THE TWO FILES
014800*                          AND PRIME THE RUN DATE, THEN SWEEP
014900*                          EVERY TICKET ON THE MASTER ONE TIME,
015000*                          THEN CLOSE UP AND REPORT THE CONTROL
015100*                          TOTALS.  THIS PROGRAM TOUCHES EVERY
015200*                          TICKET ON FILE EVERY NIGHT - THERE IS
015300*                          NO "CHANGED SINCE LAST RUN" SHORTCUT,
015400*                          BECAUSE A TICKET'S AGE ADVANCES
015500*                          WHETHER OR NOT ANYONE TOUCHED IT.
015600 MAIN-MODULE.
015700     PERFORM A000-INITIALIZATION
015800        THRU A099-INITIALIZATION-EX.
015900     PERFORM B000-PROCESS-TICKETS
016000        THRU B099-PROCESS-TICKETS-EX
016100        UNTIL WK-C-EOF-TICKET.
016200     PERFORM Z000-END-PROGRAM-ROUTINE
016300        THRU Z099-END-PROGRAM-ROUTINE-EX.
016400     GOBACK.
016500*
016600*----------------------------------------------------------------*
016700 A000-INITIALIZATION.
016800*----------------------------------------------------------------*
016900*    OPEN THE MASTER I-O (SO TICKETS CAN BE REWRITTEN IN
017000*    PLACE) AND THE LOG OUTPUT, WINDOW TODAY'S DATE, AND
017100*    PRIME THE READ SO B000 BELOW ALWAYS HAS A TICKET IN
017200*    HAND ON ITS FIRST PASS.
017300     OPEN I-O TICKET-FILE.
017400     IF  NOT WK-C-SUCCESSFUL
017500         DISPLAY "TKTBSLA - OPEN FILE ERROR - TICKET-FILE"
017600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700         GO TO Y900-ABNORMAL-TERMINATION
017800     END-IF.
017900     OPEN OUTPUT ACTIVITY-LOG-FILE.
018000     IF  NOT WK-C-SUCCESSFUL
018100         DISPLAY "TKTBSLA - OPEN FILE ERROR - ACTIVITY-LOG"
018200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300         GO TO Y900-ABNORMAL-TERMINATION
018400     END-IF.
018500     ACCEPT WK-N-ACCEPT-DATE FROM DATE.
018600     PERFORM A050-WINDOW-RUN-DATE
018700        THRU A059-WINDOW-RUN-DATE-EX.
018800     ACCEPT WK-N-ACCEPT-TIME FROM TIME.
018900     MOVE WK-N-ACCEPT-TIME   TO WK-N-RUN-TIME.
019000     PERFORM B100-READ-TICKET
019100        THRU B199-READ-TICKET-EX.
019200 A099-INITIALIZATION-EX.
019300     EXIT.
019400*
019500*----------------------------------------------------------------*
019600 A050-WINDOW-RUN-DATE.
019700*----------------------------------------------------------------*
019800*    Y2K WINDOWING - A 2-DIGIT YEAR BELOW 50 IS 20XX,
019900*    50 OR ABOVE IS 19XX.  SEE CHANGE Y2K01 ABOVE.  THE
020000*    WINDOWED CENTURY/YEAR/MONTH/DAY ARE THEN COMBINED INTO
020100*    ONE 8-DIGIT WK-N-RUN-CCYYMMDD SO EVERY OTHER PARAGRAPH
020200*    IN THIS PROGRAM CAN TREAT THE RUN DATE AS A SINGLE
020300*    COMPARABLE NUMBER RATHER THAN THREE SEPARATE PIECES.
020400     IF  WK-N-ACCDT-YY < 50
020500         MOVE 20              TO WK-N-RUN-DATE-CC
020600     ELSE
020700         MOVE 19              TO WK-N-RUN-DATE-CC
020800     END-IF.
020900     MOVE WK-N-ACCDT-YY       TO WK-N-RUN-DATE-YY.
021000     MOVE WK-N-ACCDT-MM       TO WK-N-RUN-DATE-MM.
021100     MOVE WK-N-ACCDT-DD       TO WK-N-RUN-DATE-DD.
021200     COMPUTE WK-N-RUN-CCYYMMDD =
021300           WK-N-RUN-DATE-CC * 1000000
021400         + WK-N-RUN-DATE-YY * 10000
021500         + WK-N-RUN-DATE-MM * 100
021600         + WK-N-RUN-DATE-DD.
021700 A059-WINDOW-RUN-DATE-EX.
021800     EXIT.
021900*
022000*----------------------------------------------------------------*
022100 B100-READ-TICKET.
022200*----------------------------------------------------------------*
022300*    ONE READ, ONE TICKET.  AT-END TURNS THE EOF SWITCH ON
022400*    RATHER THAN BRANCHING AWAY, SO MAIN-MODULE'S PERFORM
022500*    ... UNTIL ABOVE IS THE ONLY PLACE THE LOOP CAN END.
022600     READ TICKET-FILE
022700         AT END
022800             MOVE "Y" TO WK-C-EOF-TICKET-SW
022900     END-READ.
023000 B199-READ-TICKET-EX.
023100     EXIT.
023200*
023300*----------------------------------------------------------------*
023400 B000-PROCESS-TICKETS.
023500*----------------------------------------------------------------*
023600*    ONE TICKET PER CALL.  CLOSED WORK (RESOLVED, OR
023700*    INVALID - SEE TKT-INVALID IN TKTCMWS) IS SKIPPED
023800*    OUTRIGHT; A TICKET THAT IS ALREADY SHUT IS NOT AGING
023900*    AGAINST ANY SLA CLOCK.  THE ESCALATED SWITCH IS RESET
024000*    "N" HERE SO THAT C200'S DECISION BELOW IS NEVER LEFT
024100*    OVER FROM THE PREVIOUS TICKET IN THE FILE.
024200     IF  NOT TKT-RESOLVED AND NOT TKT-INVALID
024300         ADD 1 TO WK-N-CNT-READ
024400         MOVE "N"             TO WK-C-ESCALATED-SW
024500         PERFORM C100-COMPUTE-AGE
024600            THRU C199-COMPUTE-AGE-EX
024700         PERFORM C200-APPLY-ESCALATION-RULE
024800            THRU C299-APPLY-ESCALATION-RULE-EX
024900*                          ONLY REWRITE THE TICKET AND LOG A
025000*                          ENTRY IF C200 ACTUALLY BUMPED THE
025100*                          PRIORITY - A TICKET STILL WITHIN
025200*                          ITS SLA WINDOW COSTS NO I-O HERE.
025300         IF  WK-C-ESCALATED
025400             PERFORM C300-REWRITE-TICKET
025500                THRU C399-REWRITE-TICKET-EX
025600         END-IF
025700     END-IF.
025800     PERFORM B100-READ-TICKET
025900        THRU B199-READ-TICKET-EX.
026000 B099-PROCESS-TICKETS-EX.
026100     EXIT.
026200*
026300*----------------------------------------------------------------*
026400 C100-COMPUTE-AGE.
026500*----------------------------------------------------------------*
026600*    CONVERT BOTH TKT-CREATED-DATE AND THE WINDOWED RUN DATE
026700*    TO ABSOLUTE JULIAN DAY NUMBERS (C110 BELOW) SO THE
026800*    DIFFERENCE BETWEEN THEM IS A PLAIN SUBTRACTION EVEN
026900*    WHEN THE TWO DATES STRADDLE A MONTH, YEAR OR CENTURY
027000*    BOUNDARY.  THE JULIAN-DAY DIFFERENCE IN SECONDS PLUS
027100*    THE TIME-OF-DAY DIFFERENCE IN SECONDS, DIVIDED BACK
027200*    DOWN BY 86400, GIVES WHOLE DAYS OPEN - TRUNCATED, NOT
027300*    ROUNDED, PER THE RAG 19/06/1991 FIX NOTED ABOVE.
027400     COMPUTE WK-N-JUL-CCYY = TKT-CREATED-CC * 100
027500                           + TKT-CREATED-YY.
027600     MOVE TKT-CREATED-MM      TO WK-N-JUL-MM.
027700     MOVE TKT-CREATED-DD      TO WK-N-JUL-DD.
027800     PERFORM C110-JULIAN-FROM-DATE
027900        THRU C119-JULIAN-FROM-DATE-EX.
028000     MOVE WK-N-JUL-RESULT     TO WK-N-CREATED-JULIAN.
028100*
028200     COMPUTE WK-N-JUL-CCYY = WK-N-RUN-DATE-CC * 100
028300                           + WK-N-RUN-DATE-YY.
028400     MOVE WK-N-RUN-DATE-MM    TO WK-N-JUL-MM.
028500     MOVE WK-N-RUN-DATE-DD    TO WK-N-JUL-DD.
028600     PERFORM C110-JULIAN-FROM-DATE
028700        THRU C119-JULIAN-FROM-DATE-EX.
028800     MOVE WK-N-JUL-RESULT     TO WK-N-RUN-JULIAN.
028900*
029000     MOVE TKT-CREATED-TIME    TO WK-N-CREATED-TIME.
029100     COMPUTE WK-N-CREATED-SECS =
029200           WK-N-CRT-HH * 3600
029300         + WK-N-CRT-MN * 60
029400         + WK-N-CRT-SS.
029500     COMPUTE WK-N-RUN-SECS =
029600           WK-N-RUN-TIME-HH * 3600
029700         + WK-N-RUN-TIME-MN * 60
029800         + WK-N-RUN-TIME-SS.
029900     COMPUTE WK-N-ELAPSED-SECS =
030000           (WK-N-RUN-JULIAN - WK-N-CREATED-JULIAN) * 86400
030100         + (WK-N-RUN-SECS - WK-N-CREATED-SECS).
030200     COMPUTE WK-N-DAYS-OPEN = WK-N-ELAPSED-SECS / 86400.
030300 C199-COMPUTE-AGE-EX.
030400     EXIT.
030500*
030600*----------------------------------------------------------------*
030700 C110-JULIAN-FROM-DATE.
030800*----------------------------------------------------------------*
030900*    CONVERT A CCYY/MM/DD TO AN ABSOLUTE JULIAN DAY NUMBER.
031000*    INTEGER-ARITHMETIC FORM OF THE STANDARD CONVERSION -
031100*    NO INTRINSIC FUNCTIONS USED.  WK-N-JUL-A SHIFTS THE
031200*    CALENDAR SO MARCH IS MONTH 1 (HANDLES JAN/FEB FALLING
031300*    AT THE TAIL OF THE PRIOR CIVIL YEAR FOR LEAP-DAY
031400*    PURPOSES); THE REST IS THE USUAL FLIEGEL/VAN-FLANDERN
031500*    FORMULA.
031600     COMPUTE WK-N-JUL-A = (14 - WK-N-JUL-MM) / 12.
031700     COMPUTE WK-N-JUL-Y = WK-N-JUL-CCYY + 4800 - WK-N-JUL-A.
031800     COMPUTE WK-N-JUL-M = WK-N-JUL-MM + (12 * WK-N-JUL-A)
031900                        - 2.
032000     COMPUTE WK-N-JUL-RESULT =
032100           WK-N-JUL-DD
032200         + ((153 * WK-N-JUL-M) + 2) / 5
032300         + (365 * WK-N-JUL-Y)
032400         + (WK-N-JUL-Y / 4)
032500         - (WK-N-JUL-Y / 100)
032600         + (WK-N-JUL-Y / 400)
032700         - 32045.
032800 C119-JULIAN-FROM-DATE-EX.
032900     EXIT.
033000*
033100*----------------------------------------------------------------*
033200 C200-APPLY-ESCALATION-RULE.
033300*----------------------------------------------------------------*
033400*    ONE-STEP ESCALATION ONLY.  A TICKET LEFT UNWORKED FOR
033500*    WEEKS CLIMBS ONE PRIORITY LEVEL PER NIGHT THIS JOB
033600*    RUNS, NOT STRAIGHT TO THE TOP - OTHERWISE A BACKLOG
033700*    THAT BUILDS UP OVER A LONG WEEKEND WOULD DUMP A FLOOD
033800*    OF NEWLY-CRITICAL TICKETS ON THE QUEUE MONDAY MORNING.
033900*    A TICKET WITH NO PRIORITY SET IS LEFT STRICTLY ALONE -
034000*    HD-2011-063 TURNED UP TICKETS CREATED BY THE OLD
034100*    INTAKE SCREEN WITH PRIORITY BLANK, AND BUMPING A BLANK
034200*    PRIORITY STRAIGHT TO MEDIUM WAS JUDGED WORSE THAN
034300*    LEAVING IT UNTOUCHED FOR THE HELP DESK TO SORT OUT BY
034400*    HAND.  HIGH AND CRITICAL TICKETS ARE NOT TOUCHED HERE
034500*    EITHER - THERE IS NOWHERE HIGHER LEFT TO SEND THEM.
034600     MOVE TKT-PRIORITY        TO WK-C-OLD-PRIORITY.
034700     IF  TKT-PTY-UNSET
034800         NEXT SENTENCE
034900     ELSE
035000*                          LOW TICKETS AGE OUT AT 7 DAYS,
035100*                          MEDIUM TICKETS AT 3 - MEDIUM
035200*                          TICKETS ARE EXPECTED TO MOVE
035300*                          FASTER ONCE THEY ARE ALREADY
035400*                          PAST THE FIRST ESCALATION STEP.
035500         IF  TKT-PTY-LOW AND WK-N-DAYS-OPEN NOT < 7
035600             MOVE "MEDIUM"     TO TKT-PRIORITY
035700             MOVE "Y"          TO WK-C-ESCALATED-SW
035800         ELSE
035900             IF  TKT-PTY-MEDIUM AND WK-N-DAYS-OPEN NOT < 3
036000                 MOVE "HIGH"   TO TKT-PRIORITY
036100                 MOVE "Y"      TO WK-C-ESCALATED-SW
036200             END-IF
036300         END-IF
036400     END-IF.
036500     MOVE TKT-PRIORITY        TO WK-C-NEW-PRIORITY.
036600 C299-APPLY-ESCALATION-RULE-EX.
036700     EXIT.
036800*
036900*----------------------------------------------------------------*
037000 C300-REWRITE-TICKET.
037100*----------------------------------------------------------------*
037200*    REWRITE THE TICKET WITH ITS NEW PRIORITY AND A FRESH
037300*    UPDATED-DATE/TIME STAMP, BUMP THE CONTROL TOTAL, THEN
037400*    BUILD AND WRITE ONE ACTIVITY-LOG LINE SO THE HELP DESK
037500*    HAS A RECORD OF WHY THE TICKET'S PRIORITY CHANGED
037600*    OVERNIGHT WITH NO HUMAN TOUCHING IT.
037700     MOVE WK-N-RUN-CCYYMMDD   TO TKT-UPDATED-DATE.
037800     MOVE WK-N-ACCEPT-TIME(1:6) TO TKT-UPDATED-TIME.
037900     REWRITE TKT-FILE-REC.
038000     IF  NOT WK-C-SUCCESSFUL
038100         DISPLAY "TKTBSLA - REWRITE ERROR - TICKET-FILE"
038200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038300         GO TO Y900-ABNORMAL-TERMINATION
038400     END-IF.
038500     ADD 1 TO WK-N-CNT-ESCALATED.
038600     MOVE WK-N-RUN-CCYYMMDD   TO LOG-DATE.
038700     MOVE WK-N-ACCEPT-TIME(1:6) TO LOG-TIME.
038800     MOVE "TICKET_ESCALATED"  TO LOG-EVENT-CODE.
038900     MOVE TKT-ID              TO LOG-TICKET-ID.
039000     MOVE WK-N-DAYS-OPEN       TO WK-C-DAYS-OPEN-ED.
039100*                          FREE-TEXT REASON - "LOW TO MEDIUM
039200*                          - AGED 9 DAYS" STYLE - SO A HELP
039300*                          DESK SUPERVISOR READING THE LOG
039400*                          DOES NOT HAVE TO GO BACK TO THE
039500*                          TICKET ITSELF TO SEE WHY IT MOVED
039600     STRING WK-C-OLD-PRIORITY DELIMITED BY SPACE
039700            " TO "            DELIMITED BY SIZE
039800            WK-C-NEW-PRIORITY DELIMITED BY SPACE
039900            " - AGED "        DELIMITED BY SIZE
040000            WK-C-DAYS-OPEN-ED DELIMITED BY SIZE
040100            " DAYS"           DELIMITED BY SIZE
040200            INTO LOG-REASON.
040300     WRITE LOG-FILE-REC.
040400     IF  NOT WK-C-SUCCESSFUL
040500         DISPLAY "TKTBSLA - WRITE ERROR - ACTIVITY-LOG-FILE"
040600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040700         GO TO Y900-ABNORMAL-TERMINATION
040800     END-IF.
040900 C399-REWRITE-TICKET-EX.
041000     EXIT.
041100*
041200*----------------------------------------------------------------*
041300 Y900-ABNORMAL-TERMINATION.
041400*----------------------------------------------------------------*
041500*    COME HERE ONLY ON A FILE ERROR THIS PROGRAM CANNOT
041600*    RECOVER FROM.  SET THE UPSI SWITCH SO THE JOB STREAM
041700*    CAN TEST FOR IT, CLOSE WHATEVER IS STILL OPEN, SET A
041800*    NON-ZERO RETURN CODE AND GIVE CONTROL BACK - THIS
041900*    PARAGRAPH NEVER RETURNS TO ITS CALLER, WHICH IS WHY
042000*    EVERY CALLER ABOVE REACHES IT WITH GO TO, NOT PERFORM.
042100     SET UPSI-SWITCH-0 TO ON.
042200     PERFORM Z000-END-PROGRAM-ROUTINE
042300        THRU Z099-END-PROGRAM-ROUTINE-EX.
042400     MOVE 16 TO RETURN-CODE.
042500     GOBACK.
042600*
042700*----------------------------------------------------------------*
042800 Z000-END-PROGRAM-ROUTINE.
042900*----------------------------------------------------------------*
043000*    CLOSE BOTH FILES AND SHOW THE CONTROL TOTALS.  REACHED
043100*    BOTH FROM THE NORMAL END OF MAIN-MODULE AND FROM
043200*    Y900 ABOVE ON AN ABEND, SO THE TOTALS ALWAYS PRINT
043300*    EVEN ON AN EARLY-TERMINATED RUN.
043400     CLOSE TICKET-FILE.
043500     IF  NOT WK-C-SUCCESSFUL
043600         DISPLAY "TKTBSLA - CLOSE FILE ERROR - TICKET-FILE"
043700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043800     END-IF.
043900     CLOSE ACTIVITY-LOG-FILE.
044000     IF  NOT WK-C-SUCCESSFUL
044100         DISPLAY "TKTBSLA - CLOSE FILE ERROR - ACTIVITY-LOG"
044200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044300     END-IF.
044400     PERFORM Z100-DISPLAY-CONTROL-TOTALS
044500        THRU Z199-DISPLAY-CONTROL-TOTALS-EX.
044600 Z099-END-PROGRAM-ROUTINE-EX.
044700     EXIT.
044800*
044900*----------------------------------------------------------------*
045000 Z100-DISPLAY-CONTROL-TOTALS.
045100*----------------------------------------------------------------*
045200*    ADDED BY THE PMN 08/07/2004 CHANGE ABOVE AFTER OPERATIO
045300*    ASKED FOR A WAY TO CONFIRM THE JOB ACTUALLY SWEPT THE
045400*    WHOLE FILE WITHOUT HAVING TO GO LOOK AT THE LOG FILE
045500*    ITSELF.
045600     DISPLAY "TKTBSLA - TICKETS READ      : " WK-N-CNT-READ.
045700     DISPLAY "TKTBSLA - TICKETS ESCALATED  : "
045800              WK-N-CNT-ESCALATED.
045900 Z199-DISPLAY-CONTROL-TOTALS-EX.
046000     EXIT.
046100 END PROGRAM TKTBSLA.
