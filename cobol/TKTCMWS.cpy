000100*****************************************************************
000200* TKTCMWS.CPYBK
000300* COMMON WORK STORAGE - TICKET SYSTEM BATCH SUITE
000400* SHARED FILE STATUS, SWITCHES AND RUN-DATE WORK FIELDS USED BY
000500* ALL PROGRAMS IN THE TKT SUITE.  COPY THIS MEMBER INTO
000600* WORKING-STORAGE, NOT LINKAGE.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* DLW 14/03/1987 - INITIAL VERSION FOR HELPDESK BATCH SUITE
001100* DLW 02/11/1988 - ADD WK-C-RUN-TIME GROUP FOR LOG TIMESTAMPS
001200* RAG 19/06/1991 - ADD WK-C-RECORD-NOT-FOUND 88 FOR RANDOM READS
001300* RAG 25/02/1993 - WIDEN WK-C-FILE-STATUS USAGE NOTE, NO LENGTH    CMW014A
001400*                  CHANGE
001500* TLK 30/09/1998 - Y2K REMEDIATION - WK-C-RUN-CCYYMMDD EXPANDED TO CMW021Y
001600*                  FULL 4 DIGIT CENTURY, WK-C-RUN-DATE-CC ADDED
001700* TLK 11/01/1999 - Y2K SIGN-OFF - VERIFIED CENTURY BREAK FIELDS    CMW022Y
001800*                  AGAINST TEST PLAN TKT-Y2K-04
001900* PMN 08/07/2004 - ADD WK-N-CONTROL-TOTAL COUNTERS FOR THE THREE
002000*                  NIGHTLY SWEEPS, TICKET HD-2004-118
002100* JBL 17/02/2011 - ADD WK-C-AUTO-ASSIGNED-SW FOR NEW ASSIGNMENT
002200*                  ENGINE, TICKET HD-2011-063
002300*****************************************************************
002400*
002500 01  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
002600     88  WK-C-SUCCESSFUL                   VALUE "00".
002700     88  WK-C-END-OF-FILE                  VALUE "10".
002800     88  WK-C-DUPLICATE-KEY                VALUE "22".
002900     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
003000*
003100 01  WK-C-RUN-DATE-WORK.
003200     05  WK-N-RUN-DATE            PIC 9(08) VALUE ZEROS.
003300     05  WK-N-RUN-DATE-R REDEFINES WK-N-RUN-DATE.
003400         10  WK-N-RUN-DATE-CC     PIC 9(02).
003500         10  WK-N-RUN-DATE-YY     PIC 9(02).
003600         10  WK-N-RUN-DATE-MM     PIC 9(02).
003700         10  WK-N-RUN-DATE-DD     PIC 9(02).
003800     05  WK-N-RUN-CCYYMMDD        PIC 9(08) VALUE ZEROS.
003900     05  FILLER                   PIC X(04) VALUE SPACES.
004000*
004100 01  WK-C-RUN-TIME-WORK.
004200     05  WK-N-RUN-TIME            PIC 9(08) VALUE ZEROS.
004300     05  WK-N-RUN-TIME-R REDEFINES WK-N-RUN-TIME.
004400         10  WK-N-RUN-TIME-HH     PIC 9(02).
004500         10  WK-N-RUN-TIME-MN     PIC 9(02).
004600         10  WK-N-RUN-TIME-SS     PIC 9(02).
004700         10  WK-N-RUN-TIME-HS     PIC 9(02).
004800     05  FILLER                   PIC X(04) VALUE SPACES.
004900*
005000 01  WK-C-SWITCHES.
005100     05  WK-C-EOF-TICKET-SW       PIC X(01) VALUE "N".
005200         88  WK-C-EOF-TICKET                VALUE "Y".
005300     05  WK-C-EOF-AGENT-SW        PIC X(01) VALUE "N".
005400         88  WK-C-EOF-AGENT                 VALUE "Y".
005500     05  WK-C-FOUND-SW            PIC X(01) VALUE "N".
005600         88  WK-C-FOUND                     VALUE "Y".
005700     05  WK-C-AUTO-ASSIGNED-SW    PIC X(01) VALUE "N".
005800         88  WK-C-AUTO-ASSIGNED             VALUE "Y".
005900     05  FILLER                   PIC X(10) VALUE SPACES.
006000*
006100 01  WK-N-CONTROL-TOTALS.
006200     05  WK-N-CNT-READ            PIC 9(07) COMP VALUE ZERO.
006300     05  WK-N-CNT-ESCALATED       PIC 9(07) COMP VALUE ZERO.
006400     05  WK-N-CNT-ASSIGNED        PIC 9(07) COMP VALUE ZERO.
006500     05  WK-N-CNT-SCORED          PIC 9(07) COMP VALUE ZERO.
006600     05  FILLER                   PIC X(06) VALUE SPACES.
